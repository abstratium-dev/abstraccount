000100******************************************************************
000110* JRNLSERL
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.     JRNLSERL.
000150 AUTHOR.         R T DELACROIX.
000160 INSTALLATION.   MERIDIAN FINANCIAL SYSTEMS - DATA CENTER.
000170 DATE-WRITTEN.   04/14/1988.
000180 DATE-COMPILED.  04/14/1988.
000190 SECURITY.       NONE.
000200******************************************************************
000210* REMARKS.
000220*     LEDGER DOWNLOAD SERIALIZER - GENERAL LEDGER BATCH
000230*     SUBSYSTEM.  THE INVERSE OF JRNLPARS - READS THE SAME
000240*     FIVE FLAT WORK FILES JRNLPARS UNLOADS A JOURNAL INTO
000250*     (JRNLWK, ACCTWK, TXNWK, ENTRWK, TAGWK) AND RENDERS
000260*     THEM BACK OUT AS ONE PLAIN-TEXT LEDGER FILE (JRNLOUT)
000270*     IN THE SAME LAYOUT AN UPLOAD ARRIVES IN, SO A JOURNAL
000280*     CAN BE HANDED BACK TO A CUSTOMER OR RE-FED THROUGH
000290*     JRNLPARS FOR A ROUND-TRIP CHECK AFTER A REPOST.
000300*
000310*     ACCOUNT PATHS ARE NEVER STORED WHOLE - EACH ACCTWK
000320*     ROW CARRIES ONLY ITS OWN ID/NAME AND ITS PARENTS
000330*     ID, SO THE FULL COLON PATH IS REBUILT HERE BY WALKING
000340*     PARENT LINKS ROOT-TO-LEAF, THE MIRROR IMAGE OF THE
000350*     LEAF-TO-ROOT CHAIN JRNLPARS SYNTHESIZES ON THE WAY IN.
000360******************************************************************
000370* MAINTENANCE LOG.
000380* 04/14/88 RTD  ORIGINAL PROGRAM - GL-115.
000390* 11/09/89 RTD  LOGO/SUBTITLE HEADER LINES ADDED TO MATCH
000400*               THE JRNLPARS SIDE OF THIS CHANGE - GL-166.
000410* 08/02/91 MFT  TYPE:/NOTE: LINES NOW WRITTEN UNDER EACH
000420*               ACCOUNT - GL-190.
000430* 06/22/94 KPO  AMOUNT EDIT WIDENED TO 4 DECIMAL PLACES FOR
000440*               MULTI-COMMODITY JOURNALS - GL-241.
000450* 09/14/95 MFT  ; id: TAG NOW WRITTEN AHEAD OF THE REST OF
000460*               THE TAG LIST, NEVER MIXED IN - GL-256.
000470* 01/08/99 KPO  Y2K REVIEW - TRANSACTION-DATE IS CARRIED
000480*               CCYYMMDD THROUGHOUT AND THE HEADER LINE IS
000490*               BUILT CCYY-MM-DD DIRECTLY OFF IT - NO
000500*               2-DIGIT YEAR ANYWHERE IN THIS PROGRAM -
000510*               CERTIFIED Y2K CLEAN - GL-Y2K-07.
000520* 04/02/03 SLH  ACCOUNT PATH WALK RE-WRITTEN AS THE SAME
000530*               ITERATIVE STACK-AND-UNWIND JRNLPARS USES
000540*               FOR CHAIN SYNTHESIS (NO RECURSION - WORKING
000550*               STORAGE HAS NO CALL STACK) - GL-318.
000560* 09/30/05 SLH  ENTRY-LINE COLUMN ALIGNMENT CORRECTED FOR
000570*               ACCOUNTS NESTED DEEPER THAN 3 LEVELS - GL-333.
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.    IBM-370.
000630 OBJECT-COMPUTER.    IBM-370.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     UPSI-0 ON  STATUS IS JRNL-TEST-MODE
000670            OFF STATUS IS JRNL-PROD-MODE.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT JRNL-WORK-FILE ASSIGN TO JRNLWK
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WS-JRNLWK-STATUS.
000730
000740     SELECT ACCT-WORK-FILE ASSIGN TO ACCTWK
000750         ORGANIZATION IS SEQUENTIAL
000760         FILE STATUS IS WS-ACCTWK-STATUS.
000770
000780     SELECT TXN-WORK-FILE  ASSIGN TO TXNWK
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS WS-TXNWK-STATUS.
000810
000820     SELECT ENTR-WORK-FILE ASSIGN TO ENTRWK
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS IS WS-ENTRWK-STATUS.
000850
000860     SELECT TAG-WORK-FILE  ASSIGN TO TAGWK
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS IS WS-TAGWK-STATUS.
000890
000900     SELECT JRNL-OUT-FILE ASSIGN TO JRNLOUT
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS WS-JRNLOUT-STATUS.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960
000970 FD  JRNL-WORK-FILE.
000980 COPY JRNLREC.
000990
001000 FD  ACCT-WORK-FILE.
001010 COPY ACCTREC.
001020
001030 FD  TXN-WORK-FILE.
001040 COPY TXNREC.
001050
001060 FD  ENTR-WORK-FILE.
001070 COPY ENTRREC.
001080
001090 FD  TAG-WORK-FILE.
001100 COPY TAGREC.
001110
001120 FD  JRNL-OUT-FILE.
001130 01  JRNL-OUT-REC                   PIC X(1100).
001140
001150 WORKING-STORAGE SECTION.
001160******************************************************************
001170* FILE STATUS AND SWITCHES
001180******************************************************************
001190 77  WS-JRNLWK-STATUS                PIC XX.
001200     88  WS-JRNLWK-OK                    VALUE "00".
001210     88  WS-JRNLWK-EOF                   VALUE "10".
001220 77  WS-ACCTWK-STATUS                PIC XX.
001230     88  WS-ACCTWK-OK                    VALUE "00".
001240     88  WS-ACCTWK-EOF                   VALUE "10".
001250 77  WS-TXNWK-STATUS                 PIC XX.
001260     88  WS-TXNWK-OK                     VALUE "00".
001270     88  WS-TXNWK-EOF                    VALUE "10".
001280 77  WS-ENTRWK-STATUS                PIC XX.
001290     88  WS-ENTRWK-OK                    VALUE "00".
001300     88  WS-ENTRWK-EOF                   VALUE "10".
001310 77  WS-TAGWK-STATUS                 PIC XX.
001320     88  WS-TAGWK-OK                     VALUE "00".
001330     88  WS-TAGWK-EOF                    VALUE "10".
001340 77  WS-JRNLOUT-STATUS               PIC XX.
001350     88  WS-JRNLOUT-OK                   VALUE "00".
001360
001370 77  WS-META-WRITTEN-SW              PIC X VALUE "N".
001380     88  WS-METADATA-WAS-WRITTEN         VALUE "Y".
001390
001400******************************************************************
001410* JOURNAL/ACCOUNT/TRANSACTION/ENTRY/TAG STAGING TABLES -
001420* THE FULL JOURNAL IS BROUGHT INTO WORKING STORAGE BEFORE
001430* ANYTHING IS WRITTEN, THE SAME AS JRNLQURY LOADS ITS
001440* MASTERS, SO PARENT-CHAIN WALKS AND OWNING-TRANSACTION
001450* LOOKUPS CAN RUN AGAINST AN IN-MEMORY TABLE INSTEAD OF
001460* RE-READING A FILE.
001470******************************************************************
001480 01  WS-RUN-TOTALS.
001490     05  WS-ACCT-COUNT               PIC 9(6) COMP VALUE ZERO.
001500     05  WS-TXN-COUNT                PIC 9(6) COMP VALUE ZERO.
001510     05  WS-ENTR-COUNT               PIC 9(6) COMP VALUE ZERO.
001520     05  WS-TAG-COUNT                PIC 9(6) COMP VALUE ZERO.
001530 01  WS-RUN-TOTALS-TABLE REDEFINES WS-RUN-TOTALS.
001540     05  WS-RUN-TOTAL-ENTRY OCCURS 4 TIMES
001550             INDEXED BY WS-TOT-IDX   PIC 9(6) COMP.
001560
001570 01  WS-TXN-WRITTEN-COUNT           PIC 9(6) COMP VALUE ZERO.
001580 01  WS-ENTR-WRITTEN-COUNT          PIC 9(6) COMP VALUE ZERO.
001590
001600 01  WS-ACCT-TABLE.
001610     05  WS-ACCT-ENTRY OCCURS 500 TIMES
001620             INDEXED BY WS-ACCT-IDX WS-ACCT-SRCH-IDX.
001630         10  WS-AT-ACCOUNT-ID        PIC X(40).
001640         10  WS-AT-ACCOUNT-NAME      PIC X(200).
001650         10  WS-AT-ACCOUNT-TYPE      PIC X(9).
001660         10  WS-AT-ACCOUNT-NOTE      PIC X(1000).
001670         10  WS-AT-PARENT-ACCOUNT-ID PIC X(40).
001680
001690 01  WS-TXN-TABLE.
001700     05  WS-TXN-ENTRY OCCURS 500 TIMES
001710             INDEXED BY WS-TXN-IDX.
001720         10  WS-TT-ROW-ID            PIC X(36).
001730         10  WS-TT-DATE              PIC 9(8).
001740         10  WS-TT-STATUS            PIC X(9).
001750         10  WS-TT-DESCRIPTION       PIC X(1000).
001760         10  WS-TT-PARTNER-ID        PIC X(100).
001770         10  WS-TT-TRANSACTION-ID    PIC X(100).
001780
001790 01  WS-ENTR-TABLE.
001800     05  WS-ENTR-ENTRY OCCURS 3000 TIMES
001810             INDEXED BY WS-ENTR-IDX.
001820         10  WS-ET-TXN-ROW-ID        PIC X(36).
001830         10  WS-ET-ACCOUNT-ID        PIC X(40).
001840         10  WS-ET-COMMODITY-CODE    PIC X(10).
001850         10  WS-ET-AMOUNT            PIC S9(13)V9(4) COMP-3.
001860
001870 01  WS-TAG-TABLE.
001880     05  WS-TAG-ENTRY OCCURS 1000 TIMES
001890             INDEXED BY WS-TAG-IDX.
001900         10  WS-GT-TXN-ROW-ID        PIC X(36).
001910         10  WS-GT-KEY               PIC X(100).
001920         10  WS-GT-VALUE             PIC X(500).
001930
001940******************************************************************
001950* ACCOUNT-PATH REBUILD WORK AREA - 2220- WALKS PARENT
001960* LINKS LEAF-TO-ROOT PUSHING EACH ANCESTORS TABLE INDEX
001970* ONTO THIS STACK, THEN 2228- UNWINDS IT ROOT-TO-LEAF INTO
001980* WS-PATH-TEXT.
001990******************************************************************
002000 01  WS-PATH-STACK.
002010     05  WS-PATH-STACK-ENTRY OCCURS 40 TIMES
002020             PIC 9(4) COMP.
002030 77  WS-PATH-DEPTH                  PIC 9(4) COMP.
002040 77  WS-PATH-IDX                    PIC 9(4) COMP.
002050 77  WS-SEG-ACCT-IDX                PIC 9(4) COMP.
002060 77  WS-FOUND-ACCT-IDX              PIC 9(4) COMP.
002070 01  WS-PATH-TEXT                   PIC X(2000).
002080 77  WS-PATH-LEN                    PIC 9(4) COMP.
002090 77  WS-PATH-PTR                    PIC 9(4) COMP.
002100
002110******************************************************************
002120* GENERAL-PURPOSE TRAILING-SPACE TRIM - MOVE A FIELD TO
002130* WS-TRIM-SOURCE, PERFORM 8900-, THE RESULT LENGTH COMES
002140* BACK IN WS-TRIM-LEN.  USED FOR EVERY VARIABLE-WIDTH TEXT
002150* FIELD THAT LANDS IN THE MIDDLE OF A BUILT LINE.
002160******************************************************************
002170 01  WS-TRIM-SOURCE                 PIC X(2000).
002180 77  WS-TRIM-LEN                    PIC 9(4) COMP.
002190
002200******************************************************************
002210* SHARED AMOUNT EDIT/TRIM AREA - THE SAME "MOVE INTO A
002220* WORK FIELD, PERFORM THE UTILITY, USE THE RESULT" PATTERN
002230* JRNLPARS USES FOR 2650-PARSE-AMOUNT, HERE RUN BACKWARDS
002240* TO TURN A COMP-3 AMOUNT INTO A PLAIN SIGNED DECIMAL.
002250******************************************************************
002260 01  WS-EDIT-AMOUNT                 PIC S9(13)V9(4) COMP-3.
002270 01  WS-AMT-ED                      PIC -(9)9.9999.
002280 01  WS-AMT-ED-R REDEFINES WS-AMT-ED PIC X(15).
002290 77  WS-AMT-START                   PIC 9(4) COMP.
002300 01  WS-AMT-TEXT                    PIC X(15).
002310 77  WS-AMT-LEN                     PIC 9(4) COMP.
002320
002330 01  WS-COM-TEXT                    PIC X(10).
002340 77  WS-COM-LEN                     PIC 9(4) COMP.
002350
002360 01  WS-CURR-TXN-DATE               PIC 9(8).
002370 01  WS-CURR-TXN-DATE-R REDEFINES WS-CURR-TXN-DATE.
002380     05  WS-CTD-CCYY                 PIC 9(4).
002390     05  WS-CTD-MM                   PIC 9(2).
002400     05  WS-CTD-DD                   PIC 9(2).
002410
002420 01  WS-HDR-TEXT                    PIC X(2500).
002430 77  WS-HDR-LEN                     PIC 9(4) COMP.
002440 77  WS-HDR-PTR                     PIC 9(4) COMP.
002450
002460 01  WS-TYPE-TITLE                  PIC X(10).
002470
002480 77  WS-TAIL-LEN                    PIC 9(4) COMP.
002490 77  WS-PAD-LEN                     PIC S9(4) COMP.
002500 01  WS-PAD-SPACES                  PIC X(80) VALUE SPACES.
002510 01  WS-BANNER-EQUALS                PIC X(70) VALUE ALL "=".
002520
002530 PROCEDURE DIVISION.
002540******************************************************************
002550* 0000- MAINLINE - LOAD THE WHOLE JOURNAL INTO WORKING
002560* STORAGE, THEN WRITE IT BACK OUT SECTION BY SECTION IN
002570* THE ORDER A JOURNAL UPLOAD ARRIVES IN - GL-115.
002580******************************************************************
002590 0000-MAINLINE.
002600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002610     PERFORM 1000-LOAD-JOURNAL THRU 1000-EXIT.
002620     PERFORM 1100-LOAD-ACCOUNTS THRU 1100-EXIT.
002630     PERFORM 1200-LOAD-TRANSACTIONS THRU 1200-EXIT.
002640     PERFORM 1300-LOAD-ENTRIES THRU 1300-EXIT.
002650     PERFORM 1400-LOAD-TAGS THRU 1400-EXIT.
002660     PERFORM 2000-WRITE-HEADER-METADATA THRU 2000-EXIT.
002670     PERFORM 2100-WRITE-COMMODITIES THRU 2100-EXIT.
002680     PERFORM 2200-WRITE-ACCOUNTS THRU 2200-EXIT.
002690     PERFORM 2300-WRITE-TRANSACTIONS THRU 2300-EXIT.
002700     PERFORM 9000-TERMINATE THRU 9000-EXIT.
002710     STOP RUN.
002720
002730 0100-INITIALIZE.
002740     OPEN INPUT  JRNL-WORK-FILE.
002750     OPEN INPUT  ACCT-WORK-FILE.
002760     OPEN INPUT  TXN-WORK-FILE.
002770     OPEN INPUT  ENTR-WORK-FILE.
002780     OPEN INPUT  TAG-WORK-FILE.
002790     OPEN OUTPUT JRNL-OUT-FILE.
002800     IF WS-JRNLWK-STATUS NOT = "00"
002810         OR WS-ACCTWK-STATUS NOT = "00"
002820         OR WS-TXNWK-STATUS NOT = "00"
002830         OR WS-ENTRWK-STATUS NOT = "00"
002840         OR WS-TAGWK-STATUS NOT = "00"
002850         OR WS-JRNLOUT-STATUS NOT = "00"
002860         DISPLAY "JRNLSERL - FILE OPEN FAILED"
002870         MOVE 16 TO RETURN-CODE
002880         STOP RUN
002890     END-IF.
002900 0100-EXIT.
002910     EXIT.
002920
002930******************************************************************
002940* 1000- THE UPLOAD IS ONE JOURNAL PER RUN, SO A SINGLE
002950* READ LEAVES THE HEADER ROW SITTING IN JRNL-MASTER-REC
002960* FOR THE REST OF THE RUN - NO STAGING TABLE NEEDED.
002970******************************************************************
002980 1000-LOAD-JOURNAL.
002990     READ JRNL-WORK-FILE
003000         AT END
003010             DISPLAY "JRNLSERL - NO JOURNAL HEADER ROW ON JRNLWK"
003020             MOVE 16 TO RETURN-CODE
003030             STOP RUN
003040     END-READ.
003050 1000-EXIT.
003060     EXIT.
003070
003080 1100-LOAD-ACCOUNTS.
003090     PERFORM 1110-READ-AND-STAGE-ACCOUNT THRU 1110-EXIT
003100         UNTIL WS-ACCTWK-EOF.
003110 1100-EXIT.
003120     EXIT.
003130
003140 1110-READ-AND-STAGE-ACCOUNT.
003150     READ ACCT-WORK-FILE
003160         AT END
003170             MOVE "10" TO WS-ACCTWK-STATUS
003180         NOT AT END
003190             IF WS-ACCT-COUNT < 500
003200                 ADD 1 TO WS-ACCT-COUNT
003210                 SET WS-ACCT-IDX TO WS-ACCT-COUNT
003220                 MOVE ACCT-ACCOUNT-ID TO
003230                     WS-AT-ACCOUNT-ID(WS-ACCT-IDX)
003240                 MOVE ACCT-ACCOUNT-NAME TO
003250                     WS-AT-ACCOUNT-NAME(WS-ACCT-IDX)
003260                 MOVE ACCT-ACCOUNT-TYPE TO
003270                     WS-AT-ACCOUNT-TYPE(WS-ACCT-IDX)
003280                 MOVE ACCT-ACCOUNT-NOTE TO
003290                     WS-AT-ACCOUNT-NOTE(WS-ACCT-IDX)
003300                 MOVE ACCT-PARENT-ACCOUNT-ID TO
003310                     WS-AT-PARENT-ACCOUNT-ID(WS-ACCT-IDX)
003320             ELSE
003330                 DISPLAY "JRNLSERL - ACCT TABLE FULL - SKIPPING "
003340                     ACCT-ACCOUNT-ID
003350             END-IF
003360     END-READ.
003370 1110-EXIT.
003380     EXIT.
003390
003400 1200-LOAD-TRANSACTIONS.
003410     PERFORM 1210-READ-AND-STAGE-TXN THRU 1210-EXIT
003420         UNTIL WS-TXNWK-EOF.
003430 1200-EXIT.
003440     EXIT.
003450
003460 1210-READ-AND-STAGE-TXN.
003470     READ TXN-WORK-FILE
003480         AT END
003490             MOVE "10" TO WS-TXNWK-STATUS
003500         NOT AT END
003510             IF WS-TXN-COUNT < 500
003520                 ADD 1 TO WS-TXN-COUNT
003530                 SET WS-TXN-IDX TO WS-TXN-COUNT
003540                 MOVE TXN-ROW-ID TO WS-TT-ROW-ID(WS-TXN-IDX)
003550                 MOVE TXN-DATE TO WS-TT-DATE(WS-TXN-IDX)
003560                 MOVE TXN-STATUS TO WS-TT-STATUS(WS-TXN-IDX)
003570                 MOVE TXN-DESCRIPTION TO
003580                     WS-TT-DESCRIPTION(WS-TXN-IDX)
003590                 MOVE TXN-PARTNER-ID TO
003600                     WS-TT-PARTNER-ID(WS-TXN-IDX)
003610                 MOVE TXN-TRANSACTION-ID TO
003620                     WS-TT-TRANSACTION-ID(WS-TXN-IDX)
003630             ELSE
003640                 DISPLAY "JRNLSERL - TXN TABLE FULL - SKIP "
003650                     TXN-ROW-ID
003660             END-IF
003670     END-READ.
003680 1210-EXIT.
003690     EXIT.
003700
003710 1300-LOAD-ENTRIES.
003720     PERFORM 1310-READ-AND-STAGE-ENTRY THRU 1310-EXIT
003730         UNTIL WS-ENTRWK-EOF.
003740 1300-EXIT.
003750     EXIT.
003760
003770 1310-READ-AND-STAGE-ENTRY.
003780     READ ENTR-WORK-FILE
003790         AT END
003800             MOVE "10" TO WS-ENTRWK-STATUS
003810         NOT AT END
003820             IF WS-ENTR-COUNT < 3000
003830                 ADD 1 TO WS-ENTR-COUNT
003840                 SET WS-ENTR-IDX TO WS-ENTR-COUNT
003850                 MOVE ENTR-TXN-ROW-ID TO
003860                     WS-ET-TXN-ROW-ID(WS-ENTR-IDX)
003870                 MOVE ENTR-ACCOUNT-ID TO
003880                     WS-ET-ACCOUNT-ID(WS-ENTR-IDX)
003890                 MOVE ENTR-COMMODITY-CODE TO
003900                     WS-ET-COMMODITY-CODE(WS-ENTR-IDX)
003910                 MOVE ENTR-AMOUNT TO WS-ET-AMOUNT(WS-ENTR-IDX)
003920             ELSE
003930                 DISPLAY "JRNLSERL - ENTR TABLE FULL - SKIP "
003940                     ENTR-ROW-ID
003950             END-IF
003960     END-READ.
003970 1310-EXIT.
003980     EXIT.
003990
004000 1400-LOAD-TAGS.
004010     PERFORM 1410-READ-AND-STAGE-TAG THRU 1410-EXIT
004020         UNTIL WS-TAGWK-EOF.
004030 1400-EXIT.
004040     EXIT.
004050
004060 1410-READ-AND-STAGE-TAG.
004070     READ TAG-WORK-FILE
004080         AT END
004090             MOVE "10" TO WS-TAGWK-STATUS
004100         NOT AT END
004110             IF WS-TAG-COUNT < 1000
004120                 ADD 1 TO WS-TAG-COUNT
004130                 SET WS-TAG-IDX TO WS-TAG-COUNT
004140                 MOVE TAG-TXN-ROW-ID TO
004150                     WS-GT-TXN-ROW-ID(WS-TAG-IDX)
004160                 MOVE TAG-KEY TO WS-GT-KEY(WS-TAG-IDX)
004170                 MOVE TAG-VALUE TO WS-GT-VALUE(WS-TAG-IDX)
004180             ELSE
004190                 DISPLAY "JRNLSERL - TAG TABLE FULL - SKIP "
004200                     TAG-ROW-ID
004210             END-IF
004220     END-READ.
004230 1410-EXIT.
004240     EXIT.
004250
004260******************************************************************
004270* 2000- ONE LINE PER NON-BLANK HEADER FIELD, THEN A BLANK
004280* LINE IF ANY WERE WRITTEN - GL-166.
004290******************************************************************
004300 2000-WRITE-HEADER-METADATA.
004310     MOVE "N" TO WS-META-WRITTEN-SW.
004320     IF JRNL-LOGO NOT = SPACES
004330         PERFORM 2010-WRITE-LOGO-LINE THRU 2010-EXIT
004340         MOVE "Y" TO WS-META-WRITTEN-SW
004350     END-IF.
004360     IF JRNL-TITLE NOT = SPACES
004370         PERFORM 2020-WRITE-TITLE-LINE THRU 2020-EXIT
004380         MOVE "Y" TO WS-META-WRITTEN-SW
004390     END-IF.
004400     IF JRNL-SUBTITLE NOT = SPACES
004410         PERFORM 2030-WRITE-SUBTITLE-LINE THRU 2030-EXIT
004420         MOVE "Y" TO WS-META-WRITTEN-SW
004430     END-IF.
004440     IF JRNL-CURRENCY NOT = SPACES
004450         PERFORM 2040-WRITE-CURRENCY-LINE THRU 2040-EXIT
004460         MOVE "Y" TO WS-META-WRITTEN-SW
004470     END-IF.
004480     IF WS-METADATA-WAS-WRITTEN
004490         PERFORM 2090-WRITE-BLANK-LINE THRU 2090-EXIT
004500     END-IF.
004510 2000-EXIT.
004520     EXIT.
004530
004540 2010-WRITE-LOGO-LINE.
004550     MOVE JRNL-LOGO TO WS-TRIM-SOURCE.
004560     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
004570     MOVE SPACES TO JRNL-OUT-REC.
004580     STRING "; logo:" DELIMITED BY SIZE
004590         WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
004600         INTO JRNL-OUT-REC.
004610     WRITE JRNL-OUT-REC.
004620 2010-EXIT.
004630     EXIT.
004640
004650 2020-WRITE-TITLE-LINE.
004660     MOVE JRNL-TITLE TO WS-TRIM-SOURCE.
004670     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
004680     MOVE SPACES TO JRNL-OUT-REC.
004690     STRING "; title:" DELIMITED BY SIZE
004700         WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
004710         INTO JRNL-OUT-REC.
004720     WRITE JRNL-OUT-REC.
004730 2020-EXIT.
004740     EXIT.
004750
004760 2030-WRITE-SUBTITLE-LINE.
004770     MOVE JRNL-SUBTITLE TO WS-TRIM-SOURCE.
004780     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
004790     MOVE SPACES TO JRNL-OUT-REC.
004800     STRING "; subtitle:" DELIMITED BY SIZE
004810         WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
004820         INTO JRNL-OUT-REC.
004830     WRITE JRNL-OUT-REC.
004840 2030-EXIT.
004850     EXIT.
004860
004870 2040-WRITE-CURRENCY-LINE.
004880     MOVE JRNL-CURRENCY TO WS-TRIM-SOURCE.
004890     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
004900     MOVE SPACES TO JRNL-OUT-REC.
004910     STRING "; Currency:" DELIMITED BY SIZE
004920         WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
004930         INTO JRNL-OUT-REC.
004940     WRITE JRNL-OUT-REC.
004950 2040-EXIT.
004960     EXIT.
004970
004980 2090-WRITE-BLANK-LINE.
004990     MOVE SPACES TO JRNL-OUT-REC.
005000     WRITE JRNL-OUT-REC.
005010 2090-EXIT.
005020     EXIT.
005030
005040******************************************************************
005050* 2100- ONE "commodity <CODE> <PRECISION>" LINE PER
005060* DECLARED COMMODITY, THEN A BLANK LINE - GL-318.
005070******************************************************************
005080 2100-WRITE-COMMODITIES.
005090     IF JRNL-COMMODITY-COUNT > ZERO
005100         PERFORM 2110-WRITE-ONE-COMMODITY THRU 2110-EXIT
005110             VARYING JRNL-CMDY-IDX FROM 1 BY 1
005120             UNTIL JRNL-CMDY-IDX > JRNL-COMMODITY-COUNT
005130         PERFORM 2090-WRITE-BLANK-LINE THRU 2090-EXIT
005140     END-IF.
005150 2100-EXIT.
005160     EXIT.
005170
005180 2110-WRITE-ONE-COMMODITY.
005190     MOVE JRNL-COMMODITY-PRECISION(JRNL-CMDY-IDX)
005200         TO WS-EDIT-AMOUNT.
005210     PERFORM 9800-EDIT-AND-TRIM-AMOUNT THRU 9800-EXIT.
005220     MOVE SPACES TO JRNL-OUT-REC.
005230     STRING "commodity " DELIMITED BY SIZE
005240         JRNL-COMMODITY-CODE(JRNL-CMDY-IDX) DELIMITED BY SPACE
005250         " " DELIMITED BY SIZE
005260         WS-AMT-TEXT(1:WS-AMT-LEN) DELIMITED BY SIZE
005270         INTO JRNL-OUT-REC.
005280     WRITE JRNL-OUT-REC.
005290 2110-EXIT.
005300     EXIT.
005310
005320******************************************************************
005330* 2200- CHART OF ACCOUNTS, IN THE SAME ORDER ACCTWK WAS
005340* LOADED (PARSE/INSERTION ORDER, NOT SORTED) - GL-114.
005350******************************************************************
005360 2200-WRITE-ACCOUNTS.
005370     IF WS-ACCT-COUNT > ZERO
005380         PERFORM 2205-WRITE-ACCOUNTS-BANNER THRU 2205-EXIT
005390         PERFORM 2210-WRITE-ONE-ACCOUNT THRU 2210-EXIT
005400             VARYING WS-ACCT-IDX FROM 1 BY 1
005410             UNTIL WS-ACCT-IDX > WS-ACCT-COUNT
005420     END-IF.
005430 2200-EXIT.
005440     EXIT.
005450
005460 2205-WRITE-ACCOUNTS-BANNER.
005470     MOVE SPACES TO JRNL-OUT-REC.
005480     STRING "; " DELIMITED BY SIZE
005490         WS-BANNER-EQUALS DELIMITED BY SIZE
005500         INTO JRNL-OUT-REC.
005510     WRITE JRNL-OUT-REC.
005520 2205-EXIT.
005530     EXIT.
005540
005550 2210-WRITE-ONE-ACCOUNT.
005560     PERFORM 2220-BUILD-ACCOUNT-PATH THRU 2220-EXIT.
005570     MOVE SPACES TO JRNL-OUT-REC.
005580     STRING "account " DELIMITED BY SIZE
005590         WS-PATH-TEXT(1:WS-PATH-LEN) DELIMITED BY SIZE
005600         INTO JRNL-OUT-REC.
005610     WRITE JRNL-OUT-REC.
005620     PERFORM 2230-WRITE-ACCOUNT-TYPE-LINE THRU 2230-EXIT.
005630     IF WS-AT-ACCOUNT-NOTE(WS-ACCT-IDX) NOT = SPACES
005640         PERFORM 2240-WRITE-ACCOUNT-NOTE-LINE THRU 2240-EXIT
005650     END-IF.
005660     PERFORM 2090-WRITE-BLANK-LINE THRU 2090-EXIT.
005670 2210-EXIT.
005680     EXIT.
005690
005700******************************************************************
005710* 2220- REBUILD ONE ACCOUNTS FULL COLON PATH.  WALK
005720* PARENT LINKS FROM THE LEAF UP TO THE ROOT, PUSHING EACH
005730* STOP ONTO WS-PATH-STACK, THEN 2228- PRINTS THE STACK
005740* BACK DOWN FROM THE ROOT - THE SAME ITERATIVE APPROACH
005750* JRNLPARS 2550-SYNTH-ACCOUNT-CHAIN USES IN REVERSE - GL-318.
005760******************************************************************
005770 2220-BUILD-ACCOUNT-PATH.
005780     MOVE ZERO TO WS-PATH-DEPTH.
005790     MOVE WS-ACCT-IDX TO WS-SEG-ACCT-IDX.
005800     PERFORM 2225-PUSH-ANCESTOR THRU 2225-EXIT
005810         UNTIL WS-SEG-ACCT-IDX = ZERO.
005820     PERFORM 2228-ASSEMBLE-PATH-TEXT THRU 2228-EXIT.
005830 2220-EXIT.
005840     EXIT.
005850
005860 2225-PUSH-ANCESTOR.
005870     ADD 1 TO WS-PATH-DEPTH.
005880     MOVE WS-SEG-ACCT-IDX TO WS-PATH-STACK-ENTRY(WS-PATH-DEPTH).
005890     IF WS-AT-PARENT-ACCOUNT-ID(WS-SEG-ACCT-IDX) = SPACES
005900         MOVE ZERO TO WS-SEG-ACCT-IDX
005910     ELSE
005920         PERFORM 2226-FIND-PARENT-BY-ID THRU 2226-EXIT
005930     END-IF.
005940 2225-EXIT.
005950     EXIT.
005960
005970 2226-FIND-PARENT-BY-ID.
005980     MOVE ZERO TO WS-FOUND-ACCT-IDX.
005990     SET WS-ACCT-SRCH-IDX TO 1.
006000     SEARCH WS-ACCT-ENTRY
006010         AT END
006020             MOVE ZERO TO WS-FOUND-ACCT-IDX
006030         WHEN WS-AT-ACCOUNT-ID(WS-ACCT-SRCH-IDX)
006040                  = WS-AT-PARENT-ACCOUNT-ID(WS-SEG-ACCT-IDX)
006050             SET WS-FOUND-ACCT-IDX TO WS-ACCT-SRCH-IDX
006060     END-SEARCH.
006070     MOVE WS-FOUND-ACCT-IDX TO WS-SEG-ACCT-IDX.
006080 2226-EXIT.
006090     EXIT.
006100
006110 2228-ASSEMBLE-PATH-TEXT.
006120     MOVE SPACES TO WS-PATH-TEXT.
006130     MOVE 1 TO WS-PATH-PTR.
006140     PERFORM 2229-APPEND-ONE-SEGMENT THRU 2229-EXIT
006150         VARYING WS-PATH-IDX FROM WS-PATH-DEPTH BY -1
006160         UNTIL WS-PATH-IDX = ZERO.
006170     COMPUTE WS-PATH-LEN = WS-PATH-PTR - 1.
006180 2228-EXIT.
006190     EXIT.
006200
006210 2229-APPEND-ONE-SEGMENT.
006220     MOVE WS-PATH-STACK-ENTRY(WS-PATH-IDX) TO WS-SEG-ACCT-IDX.
006230     IF WS-PATH-PTR > 1
006240         STRING ":" DELIMITED BY SIZE
006250             INTO WS-PATH-TEXT
006260             WITH POINTER WS-PATH-PTR
006270     END-IF.
006280     MOVE WS-AT-ACCOUNT-ID(WS-SEG-ACCT-IDX) TO WS-TRIM-SOURCE.
006290     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
006300     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
006310         " " DELIMITED BY SIZE
006320         INTO WS-PATH-TEXT
006330         WITH POINTER WS-PATH-PTR.
006340     MOVE WS-AT-ACCOUNT-NAME(WS-SEG-ACCT-IDX) TO WS-TRIM-SOURCE.
006350     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
006360     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
006370         INTO WS-PATH-TEXT
006380         WITH POINTER WS-PATH-PTR.
006390 2229-EXIT.
006400     EXIT.
006410
006420 2230-WRITE-ACCOUNT-TYPE-LINE.
006430     EVALUATE WS-AT-ACCOUNT-TYPE(WS-ACCT-IDX)
006440         WHEN "ASSET"
006450             MOVE "Asset"     TO WS-TYPE-TITLE
006460         WHEN "LIABILITY"
006470             MOVE "Liability" TO WS-TYPE-TITLE
006480         WHEN "EQUITY"
006490             MOVE "Equity"    TO WS-TYPE-TITLE
006500         WHEN "REVENUE"
006510             MOVE "Revenue"   TO WS-TYPE-TITLE
006520         WHEN "EXPENSE"
006530             MOVE "Expense"   TO WS-TYPE-TITLE
006540         WHEN "CASH"
006550             MOVE "Cash"      TO WS-TYPE-TITLE
006560         WHEN OTHER
006570             MOVE "Asset"     TO WS-TYPE-TITLE
006580     END-EVALUATE.
006590     MOVE SPACES TO JRNL-OUT-REC.
006600     STRING "    ; type:" DELIMITED BY SIZE
006610         WS-TYPE-TITLE DELIMITED BY SPACE
006620         INTO JRNL-OUT-REC.
006630     WRITE JRNL-OUT-REC.
006640 2230-EXIT.
006650     EXIT.
006660
006670 2240-WRITE-ACCOUNT-NOTE-LINE.
006680     MOVE SPACES TO JRNL-OUT-REC.
006690     STRING "    ; note:" DELIMITED BY SIZE
006700         WS-AT-ACCOUNT-NOTE(WS-ACCT-IDX) DELIMITED BY SIZE
006710         INTO JRNL-OUT-REC.
006720     WRITE JRNL-OUT-REC.
006730 2240-EXIT.
006740     EXIT.
006750
006760******************************************************************
006770* 2300- TRANSACTIONS, IN THE ORDER TXNWK WAS LOADED (FILE
006780* ORDER, THE LIST ORDER OF THE ORIGINAL UPLOAD) - GL-115.
006790******************************************************************
006800 2300-WRITE-TRANSACTIONS.
006810     IF WS-TXN-COUNT > ZERO
006820         PERFORM 2305-WRITE-TXN-BANNER THRU 2305-EXIT
006830         PERFORM 2310-WRITE-ONE-TRANSACTION THRU 2310-EXIT
006840             VARYING WS-TXN-IDX FROM 1 BY 1
006850             UNTIL WS-TXN-IDX > WS-TXN-COUNT
006860     END-IF.
006870 2300-EXIT.
006880     EXIT.
006890
006900 2305-WRITE-TXN-BANNER.
006910     MOVE SPACES TO JRNL-OUT-REC.
006920     STRING "; " DELIMITED BY SIZE
006930         WS-BANNER-EQUALS DELIMITED BY SIZE
006940         INTO JRNL-OUT-REC.
006950     WRITE JRNL-OUT-REC.
006960 2305-EXIT.
006970     EXIT.
006980
006990 2310-WRITE-ONE-TRANSACTION.
007000     PERFORM 2320-WRITE-TXN-HEADER-LINE THRU 2320-EXIT.
007010     IF WS-TT-TRANSACTION-ID(WS-TXN-IDX) NOT = SPACES
007020         PERFORM 2330-WRITE-ID-TAG-LINE THRU 2330-EXIT
007030     END-IF.
007040     PERFORM 2340-WRITE-ONE-TAG THRU 2340-EXIT
007050         VARYING WS-TAG-IDX FROM 1 BY 1
007060         UNTIL WS-TAG-IDX > WS-TAG-COUNT.
007070     PERFORM 2350-WRITE-ONE-ENTRY THRU 2350-EXIT
007080         VARYING WS-ENTR-IDX FROM 1 BY 1
007090         UNTIL WS-ENTR-IDX > WS-ENTR-COUNT.
007100     PERFORM 2090-WRITE-BLANK-LINE THRU 2090-EXIT.
007110     ADD 1 TO WS-TXN-WRITTEN-COUNT.
007120 2310-EXIT.
007130     EXIT.
007140
007150******************************************************************
007160* 2320- "YYYY-MM-DD [*|!] TEXT" HEADER LINE.  WHEN A
007170* PARTNER ID IS ON FILE THE TEXT IS "PARTNER | DESCRIPTION"
007180* SO A RE-PARSE OF THIS FILE SPLITS THEM BACK APART - GL-256.
007190******************************************************************
007200 2320-WRITE-TXN-HEADER-LINE.
007210     MOVE WS-TT-DATE(WS-TXN-IDX) TO WS-CURR-TXN-DATE.
007220     PERFORM 2322-BUILD-HEADER-TEXT THRU 2322-EXIT.
007230     MOVE SPACES TO JRNL-OUT-REC.
007240     IF WS-TT-STATUS(WS-TXN-IDX) = "CLEARED"
007250         STRING WS-CTD-CCYY "-" WS-CTD-MM "-" WS-CTD-DD
007260                 " * " DELIMITED BY SIZE
007270             WS-HDR-TEXT(1:WS-HDR-LEN) DELIMITED BY SIZE
007280             INTO JRNL-OUT-REC
007290     ELSE
007300         IF WS-TT-STATUS(WS-TXN-IDX) = "PENDING"
007310             STRING WS-CTD-CCYY "-" WS-CTD-MM "-" WS-CTD-DD
007320                     " ! " DELIMITED BY SIZE
007330                 WS-HDR-TEXT(1:WS-HDR-LEN) DELIMITED BY SIZE
007340                 INTO JRNL-OUT-REC
007350         ELSE
007360             STRING WS-CTD-CCYY "-" WS-CTD-MM "-" WS-CTD-DD
007370                     " " DELIMITED BY SIZE
007380                 WS-HDR-TEXT(1:WS-HDR-LEN) DELIMITED BY SIZE
007390                 INTO JRNL-OUT-REC
007400         END-IF
007410     END-IF.
007420     WRITE JRNL-OUT-REC.
007430 2320-EXIT.
007440     EXIT.
007450
007460 2322-BUILD-HEADER-TEXT.
007470     MOVE SPACES TO WS-HDR-TEXT.
007480     MOVE 1 TO WS-HDR-PTR.
007490     IF WS-TT-PARTNER-ID(WS-TXN-IDX) NOT = SPACES
007500         MOVE WS-TT-PARTNER-ID(WS-TXN-IDX) TO WS-TRIM-SOURCE
007510         PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT
007520         STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
007530                 " | " DELIMITED BY SIZE
007540             INTO WS-HDR-TEXT
007550             WITH POINTER WS-HDR-PTR
007560     END-IF.
007570     MOVE WS-TT-DESCRIPTION(WS-TXN-IDX) TO WS-TRIM-SOURCE.
007580     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
007590     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
007600         INTO WS-HDR-TEXT
007610         WITH POINTER WS-HDR-PTR.
007620     COMPUTE WS-HDR-LEN = WS-HDR-PTR - 1.
007630 2322-EXIT.
007640     EXIT.
007650
007660 2330-WRITE-ID-TAG-LINE.
007670     MOVE WS-TT-TRANSACTION-ID(WS-TXN-IDX) TO WS-TRIM-SOURCE.
007680     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
007690     MOVE SPACES TO JRNL-OUT-REC.
007700     STRING "    ; id:" DELIMITED BY SIZE
007710         WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
007720         INTO JRNL-OUT-REC.
007730     WRITE JRNL-OUT-REC.
007740 2330-EXIT.
007750     EXIT.
007760
007770 2340-WRITE-ONE-TAG.
007780     IF WS-GT-TXN-ROW-ID(WS-TAG-IDX) = WS-TT-ROW-ID(WS-TXN-IDX)
007790         IF WS-GT-VALUE(WS-TAG-IDX) = SPACES
007800             PERFORM 2342-WRITE-SIMPLE-TAG-LINE THRU 2342-EXIT
007810         ELSE
007820             PERFORM 2344-WRITE-KEYVALUE-TAG-LINE THRU 2344-EXIT
007830         END-IF
007840     END-IF.
007850 2340-EXIT.
007860     EXIT.
007870
007880 2342-WRITE-SIMPLE-TAG-LINE.
007890     MOVE WS-GT-KEY(WS-TAG-IDX) TO WS-TRIM-SOURCE.
007900     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
007910     MOVE SPACES TO JRNL-OUT-REC.
007920     STRING "    ; :" DELIMITED BY SIZE
007930         WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
007940         ":" DELIMITED BY SIZE
007950         INTO JRNL-OUT-REC.
007960     WRITE JRNL-OUT-REC.
007970 2342-EXIT.
007980     EXIT.
007990
008000 2344-WRITE-KEYVALUE-TAG-LINE.
008010     MOVE WS-GT-KEY(WS-TAG-IDX) TO WS-TRIM-SOURCE.
008020     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
008030     MOVE SPACES TO JRNL-OUT-REC.
008040     STRING "    ; " DELIMITED BY SIZE
008050         WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
008060         ":" DELIMITED BY SIZE
008070         WS-GT-VALUE(WS-TAG-IDX) DELIMITED BY SIZE
008080         INTO JRNL-OUT-REC.
008090     WRITE JRNL-OUT-REC.
008100 2344-EXIT.
008110     EXIT.
008120
008130******************************************************************
008140* 2350- ONE ENTRY LINE PER ENTRWK ROW OWNED BY THIS
008150* TRANSACTION, IN THE SAME FILE ORDER THEY WERE STAGED
008160* IN (ENTRWK IS ALREADY IN ENTRY-ORDER PER TRANSACTION) -
008170* GL-115.
008180******************************************************************
008190 2350-WRITE-ONE-ENTRY.
008200     IF WS-ET-TXN-ROW-ID(WS-ENTR-IDX) = WS-TT-ROW-ID(WS-TXN-IDX)
008210         PERFORM 2360-BUILD-ENTRY-ACCOUNT-PATH THRU 2360-EXIT
008220         PERFORM 2370-BUILD-ENTRY-TAIL THRU 2370-EXIT
008230         PERFORM 2380-WRITE-ENTRY-LINE THRU 2380-EXIT
008240         ADD 1 TO WS-ENTR-WRITTEN-COUNT
008250     END-IF.
008260 2350-EXIT.
008270     EXIT.
008280
008290 2360-BUILD-ENTRY-ACCOUNT-PATH.
008300     MOVE ZERO TO WS-FOUND-ACCT-IDX.
008310     SET WS-ACCT-SRCH-IDX TO 1.
008320     IF WS-ACCT-COUNT > ZERO
008330         SEARCH WS-ACCT-ENTRY
008340             AT END
008350                 MOVE ZERO TO WS-FOUND-ACCT-IDX
008360             WHEN WS-AT-ACCOUNT-ID(WS-ACCT-SRCH-IDX)
008370                      = WS-ET-ACCOUNT-ID(WS-ENTR-IDX)
008380                 SET WS-FOUND-ACCT-IDX TO WS-ACCT-SRCH-IDX
008390         END-SEARCH
008400     END-IF.
008410     IF WS-FOUND-ACCT-IDX > ZERO
008420         SET WS-ACCT-IDX TO WS-FOUND-ACCT-IDX
008430         PERFORM 2220-BUILD-ACCOUNT-PATH THRU 2220-EXIT
008440     ELSE
008450         MOVE SPACES TO WS-PATH-TEXT
008460         MOVE ZERO TO WS-PATH-LEN
008470     END-IF.
008480 2360-EXIT.
008490     EXIT.
008500
008510 2370-BUILD-ENTRY-TAIL.
008520     MOVE WS-ET-COMMODITY-CODE(WS-ENTR-IDX) TO WS-TRIM-SOURCE.
008530     PERFORM 8900-FIND-TRIMMED-LEN THRU 8900-EXIT.
008540     MOVE WS-TRIM-SOURCE(1:WS-TRIM-LEN) TO WS-COM-TEXT.
008550     MOVE WS-TRIM-LEN TO WS-COM-LEN.
008560     MOVE WS-ET-AMOUNT(WS-ENTR-IDX) TO WS-EDIT-AMOUNT.
008570     PERFORM 9800-EDIT-AND-TRIM-AMOUNT THRU 9800-EXIT.
008580     COMPUTE WS-TAIL-LEN = WS-COM-LEN + 1 + WS-AMT-LEN.
008590 2370-EXIT.
008600     EXIT.
008610
008620******************************************************************
008630* 2380- 4-SPACE INDENT, THEN THE PATH, THEN SPACES OUT TO
008640* COLUMN 80 (4-SPACE MINIMUM EVEN IF THE BUDGET IS ALREADY
008650* BLOWN), THEN "COMMODITY AMOUNT" - GL-333.
008660******************************************************************
008670 2380-WRITE-ENTRY-LINE.
008680     COMPUTE WS-PAD-LEN = 80 - WS-PATH-LEN - WS-TAIL-LEN.
008690     IF WS-PAD-LEN < 4
008700         MOVE 4 TO WS-PAD-LEN
008710     END-IF.
008720     MOVE SPACES TO JRNL-OUT-REC.
008730     STRING "    " DELIMITED BY SIZE
008740         WS-PATH-TEXT(1:WS-PATH-LEN) DELIMITED BY SIZE
008750         WS-PAD-SPACES(1:WS-PAD-LEN) DELIMITED BY SIZE
008760         WS-COM-TEXT(1:WS-COM-LEN) DELIMITED BY SIZE
008770         " " DELIMITED BY SIZE
008780         WS-AMT-TEXT(1:WS-AMT-LEN) DELIMITED BY SIZE
008790         INTO JRNL-OUT-REC.
008800     WRITE JRNL-OUT-REC.
008810 2380-EXIT.
008820     EXIT.
008830
008840******************************************************************
008850* 8900- BACK UP FROM THE END OF WS-TRIM-SOURCE UNTIL A
008860* NON-SPACE CHARACTER IS FOUND.  THE SAME LINEAR
008870* BACKWARD-SCAN IDIOM JRNLPARS 2325-FIND-LAST-COLON USES,
008880* RUN FROM THE OTHER END - GL-115.
008890******************************************************************
008900 8900-FIND-TRIMMED-LEN.
008910     MOVE 2000 TO WS-TRIM-LEN.
008920     PERFORM 8910-BACK-UP-ONE THRU 8910-EXIT
008930         UNTIL WS-TRIM-LEN = ZERO
008940         OR WS-TRIM-SOURCE(WS-TRIM-LEN:1) NOT = SPACE.
008950 8900-EXIT.
008960     EXIT.
008970
008980 8910-BACK-UP-ONE.
008990     SUBTRACT 1 FROM WS-TRIM-LEN.
009000 8910-EXIT.
009010     EXIT.
009020
009030******************************************************************
009040* 9800- EDIT A COMP-3 AMOUNT INTO A PLAIN, LEADING-SPACE-
009050* TRIMMED SIGNED DECIMAL.  WS-AMT-ED-R IS THE SAME EDITED
009060* PICTURE RE-VIEWED AS TEXT SO THE SCAN CAN REFERENCE-
009070* MODIFY IT ONE CHARACTER AT A TIME - GL-241.
009080******************************************************************
009090 9800-EDIT-AND-TRIM-AMOUNT.
009100     MOVE WS-EDIT-AMOUNT TO WS-AMT-ED.
009110     MOVE 1 TO WS-AMT-START.
009120     PERFORM 9810-SCAN-AMT-START THRU 9810-EXIT
009130         UNTIL WS-AMT-START > 15
009140         OR WS-AMT-ED-R(WS-AMT-START:1) NOT = SPACE.
009150     MOVE SPACES TO WS-AMT-TEXT.
009160     COMPUTE WS-AMT-LEN = 16 - WS-AMT-START.
009170     MOVE WS-AMT-ED-R(WS-AMT-START:WS-AMT-LEN) TO WS-AMT-TEXT.
009180 9800-EXIT.
009190     EXIT.
009200
009210 9810-SCAN-AMT-START.
009220     ADD 1 TO WS-AMT-START.
009230 9810-EXIT.
009240     EXIT.
009250
009260******************************************************************
009270* 9000- RUN TOTALS THE OPERATOR LOGS ON THE BATCH RUN
009280* SHEET - GL-115.
009290******************************************************************
009300 9000-TERMINATE.
009310     PERFORM 9010-DISPLAY-ONE-TOTAL THRU 9010-EXIT
009320         VARYING WS-TOT-IDX FROM 1 BY 1
009330         UNTIL WS-TOT-IDX > 4.
009340     DISPLAY "JRNLSERL - TXNS WRITTEN  " WS-TXN-WRITTEN-COUNT.
009350     DISPLAY "JRNLSERL - ENTRS WRITTEN " WS-ENTR-WRITTEN-COUNT.
009360     IF JRNL-TEST-MODE
009370         DISPLAY "JRNLSERL - UPSI-0 ON - TEST RUN AGAINST THE"
009380         DISPLAY "          TEST-MODE COPY OF THE WORK FILES -"
009390         DISPLAY "          RUN BOOK 4.2."
009400     END-IF.
009410     CLOSE JRNL-WORK-FILE ACCT-WORK-FILE TXN-WORK-FILE
009420           ENTR-WORK-FILE TAG-WORK-FILE JRNL-OUT-FILE.
009430 9000-EXIT.
009440     EXIT.
009450
009460 9010-DISPLAY-ONE-TOTAL.
009470     DISPLAY "JRNLSERL - TABLE " WS-TOT-IDX " LOADED "
009480         WS-RUN-TOTAL-ENTRY(WS-TOT-IDX).
009490 9010-EXIT.
009500     EXIT.
