000100******************************************************************
000110* JRNLPARS
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.     JRNLPARS.
000150 AUTHOR.         R T DELACROIX.
000160 INSTALLATION.   MERIDIAN FINANCIAL SYSTEMS - DATA CENTER.
000170 DATE-WRITTEN.   03/17/1987.
000180 DATE-COMPILED.  03/17/1987.
000190 SECURITY.       NONE.
000200******************************************************************
000210* REMARKS.
000220*     LEDGER UPLOAD PARSER - GENERAL LEDGER BATCH SUBSYSTEM.
000230*     READS THE PLAIN-TEXT DOUBLE-ENTRY LEDGER FILE SUBMITTED
000240*     BY A JOURNAL UPLOAD (HEADER LINES, COMMODITY LINES, THE
000250*     CHART OF ACCOUNTS, THEN THE DATED TRANSACTIONS) AND
000260*     UNLOADS IT INTO FIVE FLAT WORK FILES - JRNLWK, ACCTWK,
000270*     TXNWK, ENTRWK, TAGWK - ONE JOB STEP AHEAD OF JRNLPOST,
000280*     WHICH POSTS THEM TO THE FIVE GL MASTER FILES.
000290*
000300*     A TRANSACTION HEADER FOLLOWED BY ZERO RECOGNISED ENTRY
000310*     LINES IS DROPPED WITHOUT COMMENT (EMPTY UPLOAD NOISE).
000320*     A TRANSACTION WITH EXACTLY ONE ENTRY LINE FAILS THE
000330*     TWO-ENTRY MINIMUM AND IS REJECTED TO JRNLERR INSTEAD -
000340*     THE REST OF THE UPLOAD CONTINUES.
000350******************************************************************
000360* MAINTENANCE LOG.
000370* 03/17/87 RTD  ORIGINAL PROGRAM - GL-114.
000380* 11/09/89 RTD  ADDED LOGO/SUBTITLE HEADER LINES - GL-166.
000390* 08/02/91 MFT  ACCOUNT TYPE:/NOTE: LOOKAHEAD ADDED - GL-190.
000400* 09/14/95 MFT  id: TAG NOW SETS TXN-TRANSACTION-ID AND IS
000410*               EXCLUDED FROM THE TAG LIST - GL-256.
000420* 06/22/94 KPO  AMOUNT PARSE WIDENED TO 4 DECIMAL PLACES FOR
000430*               MULTI-COMMODITY JOURNALS - GL-241.
000440* 01/08/99 KPO  Y2K REVIEW - TXN-DATE READ AS CCYYMMDD OFF
000450*               THE HEADER LINE, NO 2-DIGIT YEAR IN THIS
000460*               PROGRAM - CERTIFIED Y2K CLEAN - GL-Y2K-07.
000470* 04/02/03 SLH  ACCOUNT DEPTH STAMPED HERE (WAS COMPUTED IN
000480*               JRNLPOST) SO A REPOST NEVER RE-WALKS THE
000490*               PARENT CHAIN TWICE - GL-318.
000500* 07/11/08 SLH  KNOWN ISSUE - AMOUNT FRACTIONS OF MORE THAN
000510*               4 DECIMAL DIGITS ARE TRUNCATED, NOT ROUNDED,
000520*               ON THE WAY IN.  NO UPLOAD HAS TRIPPED IT YET.
000530*               LOGGED AS GL-355, NOT FIXED THIS RELEASE.
000540* 02/19/13 PVR  GL-355 CLOSED - 2650-PARSE-AMOUNT NOW CAPTURES
000550*               8 FRACTIONAL DIGITS AND LETS THE COMPUTE
000560*               ROUNDED STATEMENT DO THE ROUNDING AT WS-AMT-
000570*               RESULT, INSTEAD OF TRUNCATING THE INCOMING
000580*               TEXT TO 4 DIGITS BEFORE THE COMPUTE RUNS.
000590* 02/19/13 PVR  8000-FINISH-JOURNAL WAS DEFAULTING JRNL-
000600*               CURRENCY TO "USD" WHEN NO CURRENCY: HEADER
000610*               WAS SUPPLIED - CORRECTED TO THE SHOP-STANDARD
000620*               DEFAULT OF "CHF" - GL-361.
000630******************************************************************
000640
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.    IBM-370.
000680 OBJECT-COMPUTER.    IBM-370.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS NUMERIC-TOKEN IS "0" THRU "9"
000720     UPSI-0 ON  STATUS IS JRNL-TEST-MODE
000730            OFF STATUS IS JRNL-PROD-MODE.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT JRNL-IN-FILE ASSIGN TO JRNLIN
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS WS-JRNLIN-STATUS.
000790
000800     SELECT JRNL-ERR-FILE ASSIGN TO JRNLERR
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-JRNLERR-STATUS.
000830
000840     SELECT JRNL-WORK-FILE ASSIGN TO JRNLWK
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS IS WS-JRNLWK-STATUS.
000870
000880     SELECT ACCT-WORK-FILE ASSIGN TO ACCTWK
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS IS WS-ACCTWK-STATUS.
000910
000920     SELECT TXN-WORK-FILE  ASSIGN TO TXNWK
000930         ORGANIZATION IS SEQUENTIAL
000940         FILE STATUS IS WS-TXNWK-STATUS.
000950
000960     SELECT ENTR-WORK-FILE ASSIGN TO ENTRWK
000970         ORGANIZATION IS SEQUENTIAL
000980         FILE STATUS IS WS-ENTRWK-STATUS.
000990
001000     SELECT TAG-WORK-FILE  ASSIGN TO TAGWK
001010         ORGANIZATION IS SEQUENTIAL
001020         FILE STATUS IS WS-TAGWK-STATUS.
001030
001040 DATA DIVISION.
001050 FILE SECTION.
001060
001070 FD  JRNL-IN-FILE.
001080 01  JRNL-IN-REC                    PIC X(2000).
001090
001100 FD  JRNL-ERR-FILE.
001110 01  JRNL-ERR-REC                   PIC X(132).
001120
001130 FD  JRNL-WORK-FILE.
001140 COPY JRNLREC.
001150
001160 FD  ACCT-WORK-FILE.
001170 COPY ACCTREC.
001180
001190 FD  TXN-WORK-FILE.
001200 COPY TXNREC.
001210
001220 FD  ENTR-WORK-FILE.
001230 COPY ENTRREC.
001240
001250 FD  TAG-WORK-FILE.
001260 COPY TAGREC.
001270
001280 WORKING-STORAGE SECTION.
001290******************************************************************
001300* FILE STATUS AND SWITCHES
001310******************************************************************
001320 77  WS-JRNLIN-STATUS                PIC XX.
001330     88  WS-JRNLIN-OK                    VALUE "00".
001340     88  WS-JRNLIN-EOF                   VALUE "10".
001350 77  WS-JRNLERR-STATUS               PIC XX.
001360 77  WS-JRNLWK-STATUS                PIC XX.
001370 77  WS-ACCTWK-STATUS                PIC XX.
001380 77  WS-TXNWK-STATUS                 PIC XX.
001390 77  WS-ENTRWK-STATUS                PIC XX.
001400 77  WS-TAGWK-STATUS                 PIC XX.
001410
001420 77  WS-EOF-SW                       PIC X VALUE "N".
001430     88  WS-AT-EOF                       VALUE "Y".
001440 77  WS-HEADER-DONE-SW               PIC X VALUE "N".
001450     88  WS-HEADER-DONE                  VALUE "Y".
001460 77  WS-CURR-TXN-OPEN-SW             PIC X VALUE "N".
001470     88  WS-CURR-TXN-OPEN                VALUE "Y".
001480
001490******************************************************************
001500* LINE BUFFER AND SCAN FIELDS
001510******************************************************************
001520 01  WS-LINE-AREA.
001530     05  WS-CURR-LINE                PIC X(2000).
001540     05  WS-CURR-LINE-LEN            PIC 9(4) COMP.
001550     05  WS-SCAN-POS                 PIC 9(4) COMP.
001560     05  WS-SCAN-START               PIC 9(4) COMP.
001570     05  WS-SPACE-RUN                PIC 9(4) COMP.
001580
001590 01  WS-KEY-VALUE-AREA.
001600     05  WS-HDR-KEY                  PIC X(20).
001610     05  WS-HDR-KEY-UC               PIC X(20).
001620     05  WS-HDR-VALUE                PIC X(500).
001630
001640******************************************************************
001650* WORKING ACCOUNT TABLE - EVERY ACCOUNT SEEN SO FAR THIS
001660* UPLOAD, DECLARED OR SYNTHESIZED, KEYED BY ITS FULL
001670* COLON-SEPARATED PATH SO ENTRY LINES AND CHILD "account"
001680* LINES CAN RESOLVE A PARENT WITHOUT RE-READING THE FILE.
001690******************************************************************
001700 01  WS-ACCT-COUNT                   PIC 9(4) COMP VALUE ZERO.
001710 01  WS-ACCT-TABLE.
001720     05  WS-ACCT-ENTRY OCCURS 300 TIMES
001730             INDEXED BY WS-ACCT-IDX.
001740         10  WS-ACCT-FULL-PATH       PIC X(400).
001750         10  WS-ACCT-ID              PIC X(40).
001760         10  WS-ACCT-NAME            PIC X(200).
001770         10  WS-ACCT-TYPE            PIC X(9).
001780         10  WS-ACCT-NOTE            PIC X(1000).
001790         10  WS-ACCT-PARENT-ID       PIC X(40).
001800         10  WS-ACCT-DEPTH           PIC 9(4) COMP.
001810         10  FILLER                  PIC X(20).
001820
001830******************************************************************
001840* CURRENT-TRANSACTION WORK AREA - BUFFERED UNTIL THE ENTRY
001850* LOOKAHEAD ENDS SO A ZERO-ENTRY OR ONE-ENTRY TRANSACTION
001860* CAN BE DROPPED/REJECTED WITHOUT HAVING WRITTEN ANYTHING.
001870******************************************************************
001880 01  WS-CUR-TXN.
001890     05  WS-CUR-TXN-ROW-ID           PIC X(36).
001900     05  WS-CUR-TXN-DATE             PIC 9(8).
001910     05  WS-CUR-TXN-DATE-R REDEFINES WS-CUR-TXN-DATE.
001920         10  WS-CUR-TXN-DATE-CCYY    PIC 9(4).
001930         10  WS-CUR-TXN-DATE-MM      PIC 9(2).
001940         10  WS-CUR-TXN-DATE-DD      PIC 9(2).
001950     05  WS-CUR-TXN-STATUS           PIC X(9).
001960     05  WS-CUR-TXN-DESCRIPTION      PIC X(1000).
001970     05  WS-CUR-TXN-PARTNER-ID       PIC X(100).
001980     05  WS-CUR-TXN-TXN-ID           PIC X(100).
001990     05  WS-CUR-ENTRY-COUNT          PIC 9(4) COMP VALUE ZERO.
002000     05  WS-CUR-TAG-COUNT            PIC 9(4) COMP VALUE ZERO.
002010
002020 01  WS-CUR-ENTRIES.
002030     05  WS-CUR-ENTRY OCCURS 50 TIMES
002040             INDEXED BY WS-ENT-IDX.
002050         10  WS-ENT-ACCOUNT-ID       PIC X(40).
002060         10  WS-ENT-COMMODITY-CODE   PIC X(10).
002070         10  WS-ENT-AMOUNT           PIC S9(13)V9(4) COMP-3.
002080         10  WS-ENT-NOTE             PIC X(1000).
002090
002100 01  WS-CUR-TAGS.
002110     05  WS-CUR-TAG OCCURS 20 TIMES
002120             INDEXED BY WS-TAG-IDX.
002130         10  WS-TAG-KEY              PIC X(100).
002140         10  WS-TAG-VALUE            PIC X(500).
002150
002160******************************************************************
002170* AMOUNT-PARSE WORK AREA (SEE 2650-PARSE-AMOUNT).  NO
002180* FUNCTION NUMVAL HERE - THIS SHOP PARSES SIGNED DECIMAL
002190* TEXT THE WAY IT ALWAYS HAS, BY HAND.
002200* WS-AMT-FRAC-TXT HOLDS 8 FRACTIONAL DIGITS (WIDENED PER
002210* GL-355 - SEE MAINTENANCE LOG) SO A COMMODITY QUOTED PAST
002220* 4 DECIMAL PLACES IS ROUNDED AT WS-AMT-RESULT INSTEAD OF
002230* HAVING ITS LOW-ORDER DIGITS DROPPED ON THE WAY IN.
002240******************************************************************
002250 01  WS-AMT-RAW                      PIC X(24).
002260 01  WS-AMT-UNSIGNED                 PIC X(24).
002270 01  WS-AMT-SIGN                     PIC S9(1) COMP VALUE 1.
002280 01  WS-AMT-WHOLE-AREA.
002290     05  WS-AMT-WHOLE-TXT            PIC X(13) JUSTIFIED RIGHT.
002300 01  WS-AMT-WHOLE-NUM REDEFINES WS-AMT-WHOLE-AREA
002310                                     PIC 9(13).
002320 01  WS-AMT-FRAC-TXT                 PIC X(8).
002330 01  WS-AMT-FRAC-NUM REDEFINES WS-AMT-FRAC-TXT
002340                                     PIC 9(8).
002350 01  WS-AMT-RESULT                   PIC S9(13)V9(4) COMP-3.
002360
002370******************************************************************
002380* MISCELLANEOUS SCALARS
002390******************************************************************
002400 77  WS-I                            PIC 9(4) COMP.
002410 77  WS-J                            PIC 9(4) COMP.
002420 77  WS-DOT-SEEN-SW                  PIC X VALUE "N".
002430     88  WS-DOT-ALREADY-SEEN             VALUE "Y".
002440 77  WS-ALL-DIGIT-SW                 PIC X VALUE "Y".
002450     88  WS-TOKEN-IS-NUMERIC             VALUE "Y".
002460 77  WS-ERROR-COUNT                  PIC 9(6) COMP VALUE ZERO.
002470 77  WS-ROW-SEQ                      PIC 9(9) COMP VALUE ZERO.
002480
002490 01  WS-MISC.
002500     05  WS-TOKEN                    PIC X(400).
002510     05  WS-TOKEN2                   PIC X(400).
002520     05  WS-REMAINDER                PIC X(2000).
002530     05  WS-PATH-LESS-LEAF           PIC X(400).
002540     05  WS-LEAF-SEGMENT             PIC X(400).
002550     05  WS-CHAR-1                   PIC X.
002560     05  WS-DATE-CCYY                PIC 9(4).
002570     05  WS-DATE-MM                  PIC 9(2).
002580     05  WS-DATE-DD                  PIC 9(2).
002590     05  WS-UUID-STEM                PIC X(31) VALUE
002600             "00000000-0000-4000-8000-000000".
002610
002620 77  WS-JRNL-CURRENCY-SEEN-SW        PIC X VALUE "N".
002630     88  WS-CURRENCY-WAS-SEEN            VALUE "Y".
002700******************************************************************
002710* SCAN SWITCHES AND WORK FIELDS FOR LOOKAHEAD PARAGRAPHS
002720******************************************************************
002730 77  WS-CONTINUATION-SW              PIC X VALUE "N".
002740     88  WS-IS-CONTINUATION              VALUE "Y".
002750 77  WS-SCAN-DONE-SW                 PIC X VALUE "N".
002760     88  WS-SCAN-IS-DONE                 VALUE "Y".
002770 77  WS-ENTRY-LINE-SW                PIC X VALUE "N".
002780     88  WS-IS-ENTRY-LINE                VALUE "Y".
002790 77  WS-ELLIPSIS-SW                  PIC X VALUE "N".
002800     88  WS-IS-ELLIPSIS-LINE             VALUE "Y".
002810 77  WS-FOUND-SW                     PIC X VALUE "N".
002820     88  WS-ACCT-WAS-FOUND               VALUE "Y".
002830 77  WS-VALUE-LEN                    PIC 9(4) COMP.
002840 77  WS-SPLIT-POS                    PIC 9(4) COMP.
002850 77  WS-COLON-POS                    PIC 9(4) COMP.
002860 77  WS-COMMA-POS                    PIC 9(4) COMP.
002870 77  WS-FRAG-START                   PIC 9(4) COMP.
002880
002890 01  WS-SPLIT-AREA.
002900     05  WS-HDR-LINE-BODY            PIC X(1998).
002910     05  WS-ACCOUNT-PATH-4-ENTRY     PIC X(400).
002920     05  WS-COMMODITY-AMOUNT-PART    PIC X(400).
002930     05  WS-FRAG-TEXT                PIC X(600).
002940     05  WS-FRAG-KEY                 PIC X(100).
002950     05  WS-FRAG-KEY-UC              PIC X(100).
002960     05  WS-FRAG-VALUE               PIC X(500).
002970     05  WS-SYNTH-PATH               PIC X(400).
002980     05  WS-SYNTH-REMAINING          PIC X(400).
002990     05  WS-SYNTH-LEAF               PIC X(400).
003000     05  WS-ROW-SEQ-12               PIC 9(12).
003010     05  WS-GENERATED-ID             PIC X(36).
003020
003030 PROCEDURE DIVISION.
003040
003050******************************************************************
003060* 0000-MAINLINE
003070******************************************************************
003080 0000-MAINLINE.
003090     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
003100     PERFORM 2000-PROCESS-LINE THRU 2000-EXIT
003110         UNTIL WS-AT-EOF.
003120     PERFORM 8000-FINISH-JOURNAL THRU 8000-EXIT.
003130     PERFORM 9000-TERMINATE THRU 9000-EXIT.
003140     STOP RUN.
003150
003160 0100-INITIALIZE.
003170     OPEN INPUT  JRNL-IN-FILE.
003180     OPEN OUTPUT JRNL-ERR-FILE.
003190     OPEN OUTPUT JRNL-WORK-FILE.
003200     OPEN OUTPUT ACCT-WORK-FILE.
003210     OPEN OUTPUT TXN-WORK-FILE.
003220     OPEN OUTPUT ENTR-WORK-FILE.
003230     OPEN OUTPUT TAG-WORK-FILE.
003240     PERFORM 0150-OPEN-CHECK THRU 0150-EXIT.
003250     MOVE SPACES           TO JRNL-MASTER-REC.
003260     MOVE 1                TO WS-ROW-SEQ.
003270     PERFORM 2700-NEXT-ROW-ID THRU 2700-EXIT.
003280     MOVE WS-GENERATED-ID  TO JRNL-JOURNAL-ID.
003290     MOVE ZERO             TO JRNL-COMMODITY-COUNT.
003300     PERFORM 1000-READ-LINE THRU 1000-EXIT.
003310 0100-EXIT.
003320     EXIT.
003330
003340 0150-OPEN-CHECK.
003350     IF WS-JRNLIN-STATUS NOT = "00"
003360         DISPLAY "JRNLPARS - JRNLIN OPEN FAILED - STATUS "
003370             WS-JRNLIN-STATUS
003380         MOVE 16 TO RETURN-CODE
003390         STOP RUN
003400     END-IF.
003410 0150-EXIT.
003420     EXIT.
003430
003440 1000-READ-LINE.
003450     READ JRNL-IN-FILE INTO WS-CURR-LINE
003460         AT END
003470             SET WS-AT-EOF TO TRUE
003480     END-READ.
003490 1000-EXIT.
003500     EXIT.
003510
003520******************************************************************
003530* 2000-PROCESS-LINE - CLASSIFY WS-CURR-LINE AND ROUTE IT.
003540* EVERY HANDLER PARAGRAPH LEAVES WS-CURR-LINE HOLDING THE
003550* NEXT UNCLASSIFIED LINE (OR EOF SET) BEFORE RETURNING.
003560******************************************************************
003570 2000-PROCESS-LINE.
003580     EVALUATE TRUE
003590         WHEN WS-CURR-LINE = SPACES
003600             PERFORM 1000-READ-LINE THRU 1000-EXIT
003610         WHEN WS-CURR-LINE(1:1) = ";"
003620             PERFORM 2100-HANDLE-HEADER-LINE THRU 2100-EXIT
003630         WHEN WS-CURR-LINE(1:10) = "commodity "
003640             PERFORM 2200-HANDLE-COMMODITY THRU 2200-EXIT
003650         WHEN WS-CURR-LINE(1:8) = "account "
003660             PERFORM 2300-HANDLE-ACCOUNT THRU 2300-EXIT
003670         WHEN WS-CURR-LINE(1:4) NUMERIC-TOKEN
003680              AND WS-CURR-LINE(5:1) = "-"
003690              AND WS-CURR-LINE(6:2) NUMERIC-TOKEN
003700              AND WS-CURR-LINE(8:1) = "-"
003710              AND WS-CURR-LINE(9:2) NUMERIC-TOKEN
003720             PERFORM 2400-HANDLE-TRANSACTION THRU 2400-EXIT
003730         WHEN OTHER
003740             PERFORM 1000-READ-LINE THRU 1000-EXIT
003750     END-EVALUATE.
003760 2000-EXIT.
003770     EXIT.
003780
003790******************************************************************
003800* 2100- HEADER METADATA LINE - "; Key: Value".  KEY IS
003810* MATCHED CASE-INSENSITIVE.  ANY OTHER ";" LINE AT TOP
003820* LEVEL (BANNERS, SEPARATOR RULES) IS SIMPLY IGNORED.
003830******************************************************************
003840 2100-HANDLE-HEADER-LINE.
003850     MOVE SPACES TO WS-HDR-LINE-BODY WS-HDR-KEY WS-HDR-VALUE.
003860     MOVE WS-CURR-LINE(2:1998) TO WS-HDR-LINE-BODY.
003870     MOVE 1 TO WS-SCAN-POS.
003880     UNSTRING WS-HDR-LINE-BODY DELIMITED BY ":"
003890         INTO WS-HDR-KEY
003900         WITH POINTER WS-SCAN-POS
003910     END-UNSTRING.
003920     IF WS-SCAN-POS < 1999
003930         COMPUTE WS-VALUE-LEN = 1999 - WS-SCAN-POS
003940         MOVE WS-HDR-LINE-BODY(WS-SCAN-POS:WS-VALUE-LEN)
003950             TO WS-HDR-VALUE
003960     END-IF.
003970     PERFORM 2110-TRIM-LEADING-SPACE THRU 2110-EXIT.
003980     MOVE WS-HDR-KEY TO WS-HDR-KEY-UC.
003990     INSPECT WS-HDR-KEY-UC CONVERTING
004000         "abcdefghijklmnopqrstuvwxyz"
004010         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004020     EVALUATE WS-HDR-KEY-UC
004030         WHEN "LOGO"
004040             MOVE WS-HDR-VALUE TO JRNL-LOGO
004050         WHEN "TITLE"
004060             MOVE WS-HDR-VALUE TO JRNL-TITLE
004070         WHEN "SUBTITLE"
004080             MOVE WS-HDR-VALUE TO JRNL-SUBTITLE
004090         WHEN "CURRENCY"
004100             MOVE WS-HDR-VALUE TO JRNL-CURRENCY
004110             SET WS-CURRENCY-WAS-SEEN TO TRUE
004120         WHEN OTHER
004130             CONTINUE
004140     END-EVALUATE.
004150     PERFORM 1000-READ-LINE THRU 1000-EXIT.
004160 2100-EXIT.
004170     EXIT.
004180
004190 2110-TRIM-LEADING-SPACE.
004200     IF WS-HDR-VALUE(1:1) = SPACE
004210         MOVE WS-HDR-VALUE(2:499) TO WS-HDR-VALUE
004220     END-IF.
004230 2110-EXIT.
004240     EXIT.
004250
004260******************************************************************
004270* 2200- "commodity <CODE> <PRECISION>" LINE.
004280******************************************************************
004290 2200-HANDLE-COMMODITY.
004300     MOVE SPACES TO WS-TOKEN WS-TOKEN2 WS-AMT-RAW.
004310     UNSTRING WS-CURR-LINE DELIMITED BY ALL SPACE
004320         INTO WS-TOKEN WS-TOKEN2 WS-AMT-RAW
004330     END-UNSTRING.
004340     IF JRNL-COMMODITY-COUNT < 20
004350         ADD 1 TO JRNL-COMMODITY-COUNT
004360         SET JRNL-CMDY-IDX TO JRNL-COMMODITY-COUNT
004370         MOVE WS-TOKEN2 TO JRNL-COMMODITY-CODE(JRNL-CMDY-IDX)
004380         PERFORM 2650-PARSE-AMOUNT THRU 2650-EXIT
004390         MOVE WS-AMT-RESULT
004400             TO JRNL-COMMODITY-PRECISION(JRNL-CMDY-IDX)
004410     END-IF.
004420     PERFORM 1000-READ-LINE THRU 1000-EXIT.
004430 2200-EXIT.
004440     EXIT.
004450
004460******************************************************************
004470* 2300- "account <path>" LINE, THEN LOOK AHEAD THROUGH ANY
004480* INDENTED ";" COMMENT LINES FOR type: / note:.  UNKNOWN
004490* OR MISSING type: DEFAULTS TO ASSET PER GL POLICY.
004500******************************************************************
004510 2300-HANDLE-ACCOUNT.
004520     MOVE SPACES TO WS-TOKEN.
004530     MOVE WS-CURR-LINE(9:1992) TO WS-TOKEN.
004540     MOVE "ASSET" TO WS-TOKEN2.
004550     MOVE SPACES TO WS-REMAINDER.
004560     PERFORM 2320-SPLIT-LEAF-SEGMENT THRU 2320-EXIT.
004570     PERFORM 2340-EXTRACT-ACCOUNT-NUMBER THRU 2340-EXIT.
004580     PERFORM 2360-LOOKAHEAD-ACCT-COMMENTS THRU 2360-EXIT.
004590     PERFORM 2380-RESOLVE-PARENT-AND-STORE THRU 2380-EXIT.
004600 2300-EXIT.
004610     EXIT.
004620
004630*2320- SPLIT WS-TOKEN (FULL PATH) ON THE LAST COLON INTO
004640* WS-PATH-LESS-LEAF (PARENT PATH, MAY BE SPACES) AND
004650* WS-LEAF-SEGMENT (THE ACCOUNTS OWN "NNN NAME" PIECE).
004660 2320-SPLIT-LEAF-SEGMENT.
004670     MOVE SPACES TO WS-PATH-LESS-LEAF WS-LEAF-SEGMENT.
004680     MOVE WS-TOKEN TO WS-LEAF-SEGMENT.
004690     MOVE ZERO TO WS-COLON-POS.
004700     MOVE ZERO TO WS-I.
004710     PERFORM 2325-FIND-LAST-COLON THRU 2325-EXIT
004720         VARYING WS-I FROM 1 BY 1
004730         UNTIL WS-I > 400 OR WS-TOKEN(WS-I:1) = SPACE.
004740     IF WS-COLON-POS > 0
004750         MOVE WS-TOKEN(1:WS-COLON-POS - 1) TO WS-PATH-LESS-LEAF
004760         COMPUTE WS-J = 400 - WS-COLON-POS
004770         MOVE WS-TOKEN(WS-COLON-POS + 1:WS-J) TO WS-LEAF-SEGMENT
004780     END-IF.
004790 2320-EXIT.
004800     EXIT.
004810
004820 2325-FIND-LAST-COLON.
004830     IF WS-TOKEN(WS-I:1) = ":"
004840         MOVE WS-I TO WS-COLON-POS
004850     END-IF.
004860 2325-EXIT.
004870     EXIT.
004880
004890*2340- LEADING NUMERIC TOKEN (OPTIONAL ONE EMBEDDED DECIMAL
004900* POINT) OF WS-LEAF-SEGMENT IS THE ACCOUNT ID; REMAINDER,
004910* LESS ONE SEPARATING SPACE, IS THE ACCOUNT NAME.  IF NO
004920* LEADING NUMERIC TOKEN, ID DEFAULTS TO "0" AND THE WHOLE
004930* SEGMENT IS THE NAME.
004940 2340-EXTRACT-ACCOUNT-NUMBER.
004950     MOVE "0"    TO WS-TOKEN2.
004960     MOVE WS-LEAF-SEGMENT TO WS-REMAINDER.
004970     MOVE "N" TO WS-DOT-SEEN-SW.
004980     MOVE ZERO TO WS-I.
004990     IF WS-LEAF-SEGMENT(1:1) NUMERIC-TOKEN
005000         MOVE ZERO TO WS-SPLIT-POS
005010         PERFORM 2345-SCAN-NUMERIC-TOKEN THRU 2345-EXIT
005020             VARYING WS-I FROM 1 BY 1
005030             UNTIL WS-I > 400 OR WS-SCAN-IS-DONE
005040         IF WS-SPLIT-POS > 0
005050             MOVE WS-LEAF-SEGMENT(1:WS-SPLIT-POS) TO WS-TOKEN2
005060             IF WS-LEAF-SEGMENT(WS-SPLIT-POS + 1:1) = SPACE
005070                 COMPUTE WS-J = 398 - WS-SPLIT-POS
005080                 MOVE WS-LEAF-SEGMENT(WS-SPLIT-POS + 2:WS-J)
005090                     TO WS-REMAINDER
005100             ELSE
005110                 COMPUTE WS-J = 399 - WS-SPLIT-POS
005120                 MOVE WS-LEAF-SEGMENT(WS-SPLIT-POS + 1:WS-J)
005130                     TO WS-REMAINDER
005140             END-IF
005150         END-IF
005160     END-IF.
005170 2340-EXIT.
005180     EXIT.
005190
005200 2345-SCAN-NUMERIC-TOKEN.
005210     MOVE "N" TO WS-SCAN-DONE-SW.
005220     IF WS-LEAF-SEGMENT(WS-I:1) NUMERIC-TOKEN
005230         MOVE WS-I TO WS-SPLIT-POS
005240     ELSE
005250         IF WS-LEAF-SEGMENT(WS-I:1) = "."
005260              AND NOT WS-DOT-ALREADY-SEEN
005270             SET WS-DOT-ALREADY-SEEN TO TRUE
005280             MOVE WS-I TO WS-SPLIT-POS
005290         ELSE
005300             MOVE "Y" TO WS-SCAN-DONE-SW
005310         END-IF
005320     END-IF.
005330 2345-EXIT.
005340     EXIT.
005350
005360*2360- LOOK AHEAD ONE OR MORE ";" CONTINUATION LINES FOR
005370* type: / note:.  WS-TOKEN2 ALREADY HOLDS "ASSET".
005380 2360-LOOKAHEAD-ACCT-COMMENTS.
005390     MOVE SPACES TO WS-REMAINDER.
005400     PERFORM 1000-READ-LINE THRU 1000-EXIT.
005410     PERFORM 2910-IS-CONTINUATION-LINE THRU 2910-EXIT.
005420     PERFORM 2365-ACCT-COMMENT-BODY THRU 2365-EXIT
005430         UNTIL WS-AT-EOF OR NOT WS-IS-CONTINUATION.
005440 2360-EXIT.
005450     EXIT.
005460
005470 2365-ACCT-COMMENT-BODY.
005480     PERFORM 2367-CLASSIFY-ACCT-COMMENT THRU 2367-EXIT.
005490     PERFORM 1000-READ-LINE THRU 1000-EXIT.
005500     PERFORM 2910-IS-CONTINUATION-LINE THRU 2910-EXIT.
005510 2365-EXIT.
005520     EXIT.
005530
005540 2367-CLASSIFY-ACCT-COMMENT.
005550     MOVE SPACES TO WS-FRAG-KEY WS-FRAG-VALUE.
005560     MOVE 1 TO WS-SCAN-POS.
005570     UNSTRING WS-CURR-LINE DELIMITED BY ":"
005580         INTO WS-FRAG-KEY
005590         WITH POINTER WS-SCAN-POS
005600     END-UNSTRING.
005610     IF WS-SCAN-POS < 1999
005620         COMPUTE WS-VALUE-LEN = 1999 - WS-SCAN-POS
005630         MOVE WS-CURR-LINE(WS-SCAN-POS:WS-VALUE-LEN)
005640             TO WS-FRAG-VALUE
005650     END-IF.
005660     IF WS-FRAG-VALUE(1:1) = SPACE
005670         MOVE WS-FRAG-VALUE(2:499) TO WS-FRAG-VALUE
005680     END-IF.
005690     MOVE WS-FRAG-KEY TO WS-FRAG-KEY-UC.
005700     INSPECT WS-FRAG-KEY-UC CONVERTING
005710         "abcdefghijklmnopqrstuvwxyz"
005720         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005730     EVALUATE TRUE
005740         WHEN WS-FRAG-KEY-UC(1:6) = "; TYPE" OR
005750              WS-FRAG-KEY-UC(1:5) = ";TYPE "
005760             MOVE WS-FRAG-VALUE TO WS-TOKEN2
005770             INSPECT WS-TOKEN2 CONVERTING
005780                 "abcdefghijklmnopqrstuvwxyz"
005790                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800             IF WS-TOKEN2 NOT = "ASSET"     AND
005810                WS-TOKEN2 NOT = "LIABILITY" AND
005820                WS-TOKEN2 NOT = "EQUITY"    AND
005830                WS-TOKEN2 NOT = "REVENUE"   AND
005840                WS-TOKEN2 NOT = "EXPENSE"   AND
005850                WS-TOKEN2 NOT = "CASH"
005860                 MOVE "ASSET" TO WS-TOKEN2
005870             END-IF
005880         WHEN WS-FRAG-KEY-UC(1:6) = "; NOTE" OR
005890              WS-FRAG-KEY-UC(1:5) = ";NOTE "
005900             MOVE WS-FRAG-VALUE TO WS-REMAINDER
005910         WHEN OTHER
005920             CONTINUE
005930     END-EVALUATE.
005940 2367-EXIT.
005950     EXIT.
005960
005970*2380- RESOLVE THE PARENT ACCOUNT (SYNTHESIZING ANY MISSING
005980* ANCESTORS) THEN ADD THIS ACCOUNT TO THE WORKING TABLE
005990* AND UNLOAD IT TO ACCTWK.
006000 2380-RESOLVE-PARENT-AND-STORE.
006010     MOVE SPACES TO WS-SYNTH-PATH.
006020     IF WS-PATH-LESS-LEAF NOT = SPACES
006030         MOVE WS-PATH-LESS-LEAF TO WS-SYNTH-PATH
006040         PERFORM 2550-SYNTH-ACCOUNT-CHAIN THRU 2550-EXIT
006050     END-IF.
006060     PERFORM 2610-ADD-ACCOUNT-TO-TABLE THRU 2610-EXIT.
006070 2380-EXIT.
006080     EXIT.
006090
006100******************************************************************
006110* 2400- TRANSACTION HEADER "CCYY-MM-DD [STATUS] DESC[|PARTNER]"
006120* BUFFERS THE TRANSACTION UNTIL THE ENTRY LOOKAHEAD ENDS SO
006130* A ZERO-ENTRY OR ONE-ENTRY UPLOAD CAN BE DROPPED/REJECTED.
006140******************************************************************
006150 2400-HANDLE-TRANSACTION.
006160     MOVE SPACES TO WS-CUR-TXN.
006170     MOVE ZERO   TO WS-CUR-ENTRY-COUNT WS-CUR-TAG-COUNT.
006180     MOVE WS-CURR-LINE(1:4) TO WS-DATE-CCYY.
006190     MOVE WS-CURR-LINE(6:2) TO WS-DATE-MM.
006200     MOVE WS-CURR-LINE(9:2) TO WS-DATE-DD.
006210     COMPUTE WS-CUR-TXN-DATE =
006220         WS-DATE-CCYY * 10000 + WS-DATE-MM * 100 + WS-DATE-DD.
006230     MOVE "UNCLEARED" TO WS-CUR-TXN-STATUS.
006240     MOVE SPACES TO WS-REMAINDER.
006250     MOVE WS-CURR-LINE(12:1988) TO WS-REMAINDER.
006260     IF WS-REMAINDER(1:1) = "*"
006270         MOVE "CLEARED" TO WS-CUR-TXN-STATUS
006280         MOVE WS-REMAINDER(3:1986) TO WS-REMAINDER
006290     ELSE
006300         IF WS-REMAINDER(1:1) = "!"
006310             MOVE "PENDING" TO WS-CUR-TXN-STATUS
006320             MOVE WS-REMAINDER(3:1986) TO WS-REMAINDER
006330         END-IF
006340     END-IF.
006350     PERFORM 2420-SPLIT-PARTNER-DESC THRU 2420-EXIT.
006360     PERFORM 2700-NEXT-ROW-ID THRU 2700-EXIT.
006370     MOVE WS-GENERATED-ID TO WS-CUR-TXN-ROW-ID.
006380     PERFORM 2440-LOOKAHEAD-TAGS THRU 2440-EXIT.
006390     PERFORM 2470-LOOKAHEAD-ENTRIES THRU 2470-EXIT.
006400     PERFORM 2495-COMMIT-OR-REJECT THRU 2495-EXIT.
006410 2400-EXIT.
006420     EXIT.
006430
006440*2420- A LITERAL "|" SPLITS DESCRIPTION FROM PARTNER-ID;
006450* WITH NO "|" THE WHOLE REMAINDER IS THE DESCRIPTION.
006460 2420-SPLIT-PARTNER-DESC.
006470     MOVE ZERO TO WS-SPLIT-POS.
006480     MOVE ZERO TO WS-I.
006490     PERFORM 2425-FIND-BAR THRU 2425-EXIT
006500         VARYING WS-I FROM 1 BY 1
006510         UNTIL WS-I > 1000 OR WS-SPLIT-POS > 0.
006520     IF WS-SPLIT-POS > 0
006530         MOVE WS-REMAINDER(1:WS-SPLIT-POS - 1)
006540             TO WS-CUR-TXN-DESCRIPTION
006550         COMPUTE WS-J = 1989 - WS-SPLIT-POS
006560         MOVE WS-REMAINDER(WS-SPLIT-POS + 1:WS-J)
006570             TO WS-CUR-TXN-PARTNER-ID
006580     ELSE
006590         MOVE WS-REMAINDER TO WS-CUR-TXN-DESCRIPTION
006600     END-IF.
006610 2420-EXIT.
006620     EXIT.
006630
006640 2425-FIND-BAR.
006650     IF WS-REMAINDER(WS-I:1) = "|"
006660         MOVE WS-I TO WS-SPLIT-POS
006670     END-IF.
006680 2425-EXIT.
006690     EXIT.
006700
006710*2440- LOOK AHEAD FOR ONE-OR-MORE INDENTED ";" TAG LINES.
006720* AN "id:" TAG SETS THE TRANSACTION-ID AND IS EXCLUDED
006730* FROM THE TAG LIST; LAST id: TAG SEEN WINS.
006740 2440-LOOKAHEAD-TAGS.
006750     PERFORM 1000-READ-LINE THRU 1000-EXIT.
006760     PERFORM 2910-IS-CONTINUATION-LINE THRU 2910-EXIT.
006770     PERFORM 2445-TAG-LOOKAHEAD-BODY THRU 2445-EXIT
006780         UNTIL WS-AT-EOF OR NOT WS-IS-CONTINUATION.
006790 2440-EXIT.
006800     EXIT.
006810
006820 2445-TAG-LOOKAHEAD-BODY.
006830     PERFORM 2450-PARSE-TAG-LINE THRU 2450-EXIT.
006840     PERFORM 1000-READ-LINE THRU 1000-EXIT.
006850     PERFORM 2910-IS-CONTINUATION-LINE THRU 2910-EXIT.
006860 2445-EXIT.
006870     EXIT.
006880
006890*2450- ONE TAG LINE MAY CARRY SEVERAL COMMA-SEPARATED
006900* FRAGMENTS.  EACH FRAGMENT IS EITHER :Key: (SIMPLE
006910* MARKER, BLANK VALUE) OR Key: Value.
006920 2450-PARSE-TAG-LINE.
006930     MOVE SPACES TO WS-REMAINDER.
006940     MOVE WS-CURR-LINE(2:1998) TO WS-REMAINDER.
006950     MOVE 1 TO WS-FRAG-START.
006960     MOVE 1 TO WS-SCAN-POS.
006970     MOVE "N" TO WS-SCAN-DONE-SW.
006980     PERFORM 2455-NEXT-TAG-FRAGMENT THRU 2455-EXIT
006990         UNTIL WS-SCAN-IS-DONE.
007000 2450-EXIT.
007010     EXIT.
007020
007030 2455-NEXT-TAG-FRAGMENT.
007040     MOVE ZERO TO WS-COMMA-POS.
007050     MOVE WS-FRAG-START TO WS-I.
007060     PERFORM 2457-FIND-COMMA THRU 2457-EXIT
007070         VARYING WS-I FROM WS-FRAG-START BY 1
007080         UNTIL WS-I > 1998 OR WS-COMMA-POS > 0.
007090     MOVE SPACES TO WS-FRAG-TEXT.
007100     IF WS-COMMA-POS > 0
007110         COMPUTE WS-J = WS-COMMA-POS - WS-FRAG-START
007120         MOVE WS-REMAINDER(WS-FRAG-START:WS-J) TO WS-FRAG-TEXT
007130         MOVE WS-COMMA-POS TO WS-FRAG-START
007140         ADD 1 TO WS-FRAG-START
007150     ELSE
007160         COMPUTE WS-J = 1999 - WS-FRAG-START
007170         MOVE WS-REMAINDER(WS-FRAG-START:WS-J) TO WS-FRAG-TEXT
007180         MOVE "Y" TO WS-SCAN-DONE-SW
007190     END-IF.
007200     IF WS-FRAG-TEXT NOT = SPACES
007210         PERFORM 2460-CLASSIFY-TAG-FRAGMENT THRU 2460-EXIT
007220     END-IF.
007230 2455-EXIT.
007240     EXIT.
007250
007260 2457-FIND-COMMA.
007270     IF WS-REMAINDER(WS-I:1) = ","
007280         MOVE WS-I TO WS-COMMA-POS
007290     END-IF.
007300 2457-EXIT.
007310     EXIT.
007320
007330 2460-CLASSIFY-TAG-FRAGMENT.
007340     IF WS-FRAG-TEXT(1:1) = SPACE
007350         MOVE WS-FRAG-TEXT(2:599) TO WS-FRAG-TEXT
007360     END-IF.
007370     MOVE SPACES TO WS-FRAG-KEY WS-FRAG-VALUE.
007380     IF WS-FRAG-TEXT(1:1) = ":"
007390         MOVE ZERO TO WS-COLON-POS
007400         MOVE ZERO TO WS-I
007410         PERFORM 2465-FIND-2ND-COLON THRU 2465-EXIT
007420             VARYING WS-I FROM 2 BY 1
007430             UNTIL WS-I > 600 OR WS-COLON-POS > 0
007440         IF WS-COLON-POS > 1
007450             MOVE WS-FRAG-TEXT(2:WS-COLON-POS - 2) TO WS-FRAG-KEY
007460         END-IF
007470     ELSE
007480         MOVE 1 TO WS-SCAN-POS
007490         UNSTRING WS-FRAG-TEXT DELIMITED BY ":"
007500             INTO WS-FRAG-KEY
007510             WITH POINTER WS-SCAN-POS
007520         END-UNSTRING
007530         IF WS-SCAN-POS < 601
007540             COMPUTE WS-VALUE-LEN = 601 - WS-SCAN-POS
007550             MOVE WS-FRAG-TEXT(WS-SCAN-POS:WS-VALUE-LEN)
007560                 TO WS-FRAG-VALUE
007570             IF WS-FRAG-VALUE(1:1) = SPACE
007580                 MOVE WS-FRAG-VALUE(2:499) TO WS-FRAG-VALUE
007590             END-IF
007600         END-IF
007610     END-IF.
007620     MOVE WS-FRAG-KEY TO WS-FRAG-KEY-UC.
007630     INSPECT WS-FRAG-KEY-UC CONVERTING
007640         "abcdefghijklmnopqrstuvwxyz"
007650         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007660     IF WS-FRAG-KEY-UC(1:2) = "ID" AND WS-FRAG-KEY-UC(3:1) = SPACE
007670         MOVE WS-FRAG-VALUE TO WS-CUR-TXN-TXN-ID
007680     ELSE
007690         IF WS-CUR-TAG-COUNT < 20
007700             ADD 1 TO WS-CUR-TAG-COUNT
007710             SET WS-TAG-IDX TO WS-CUR-TAG-COUNT
007720             MOVE WS-FRAG-KEY   TO WS-TAG-KEY(WS-TAG-IDX)
007730             MOVE WS-FRAG-VALUE TO WS-TAG-VALUE(WS-TAG-IDX)
007740         END-IF
007750     END-IF.
007760 2460-EXIT.
007770     EXIT.
007780
007790 2465-FIND-2ND-COLON.
007800     IF WS-FRAG-TEXT(WS-I:1) = ":"
007810         MOVE WS-I TO WS-COLON-POS
007820     END-IF.
007830 2465-EXIT.
007840     EXIT.
007850
007860******************************************************************
007870* 2470- LOOK AHEAD FOR ONE-OR-MORE 4-SPACE ENTRY LINES.  A
007880* BARE 4-SPACE "..." LINE IS AN ELISION MARKER AND IS
007890* SKIPPED WITHOUT BECOMING AN ENTRY.
007900******************************************************************
007910 2470-LOOKAHEAD-ENTRIES.
007920     PERFORM 2920-IS-ENTRY-LINE THRU 2920-EXIT.
007930     PERFORM 2475-ENTRY-LOOKAHEAD-BODY THRU 2475-EXIT
007940         UNTIL WS-AT-EOF
007950            OR (NOT WS-IS-ENTRY-LINE AND NOT WS-IS-ELLIPSIS-LINE).
007960 2470-EXIT.
007970     EXIT.
007980
007990 2475-ENTRY-LOOKAHEAD-BODY.
008000     IF WS-IS-ENTRY-LINE
008010         PERFORM 2480-ADD-ENTRY THRU 2480-EXIT
008020     END-IF.
008030     PERFORM 1000-READ-LINE THRU 1000-EXIT.
008040     PERFORM 2920-IS-ENTRY-LINE THRU 2920-EXIT.
008050 2475-EXIT.
008060     EXIT.
008070
008080*2480- SPLIT THE ENTRY LINE ON THE FIRST RUN OF 2 OR MORE
008090* SPACES INTO THE ACCOUNT PATH AND THE COMMODITY/AMOUNT
008100* FIELD, THEN RESOLVE/SYNTHESIZE THE ACCOUNT.
008110 2480-ADD-ENTRY.
008120     MOVE SPACES TO WS-ACCOUNT-PATH-4-ENTRY
008130                     WS-COMMODITY-AMOUNT-PART.
008140     MOVE ZERO TO WS-SPLIT-POS.
008150     MOVE 5 TO WS-I.
008160     PERFORM 2485-FIND-2-SPACE-RUN THRU 2485-EXIT
008170         VARYING WS-I FROM 5 BY 1
008180         UNTIL WS-I > 1998 OR WS-SPLIT-POS > 0.
008190     IF WS-SPLIT-POS > 0
008200         COMPUTE WS-J = WS-SPLIT-POS - 5
008210         MOVE WS-CURR-LINE(5:WS-J) TO WS-ACCOUNT-PATH-4-ENTRY
008220         MOVE ZERO TO WS-I
008230         PERFORM 2487-SKIP-SPACES THRU 2487-EXIT
008240             VARYING WS-I FROM WS-SPLIT-POS BY 1
008250             UNTIL WS-I > 1998 OR WS-CURR-LINE(WS-I:1) NOT = SPACE
008260         COMPUTE WS-J = 1999 - WS-I
008270         MOVE WS-CURR-LINE(WS-I:WS-J) TO WS-COMMODITY-AMOUNT-PART
008280     ELSE
008290         MOVE WS-CURR-LINE(5:1996) TO WS-ACCOUNT-PATH-4-ENTRY
008300     END-IF.
008310     IF WS-CUR-ENTRY-COUNT < 50
008320         ADD 1 TO WS-CUR-ENTRY-COUNT
008330         SET WS-ENT-IDX TO WS-CUR-ENTRY-COUNT
008340         MOVE WS-ACCOUNT-PATH-4-ENTRY TO WS-SYNTH-PATH
008350         PERFORM 2600-LOOKUP-ACCOUNT-BY-PATH THRU 2600-EXIT
008360         IF NOT WS-ACCT-WAS-FOUND
008370             MOVE WS-TOKEN TO WS-ENT-ACCOUNT-ID(WS-ENT-IDX)
008380         ELSE
008390             MOVE WS-ACCT-ID(WS-ACCT-IDX)
008400                 TO WS-ENT-ACCOUNT-ID(WS-ENT-IDX)
008410         END-IF
008420         MOVE SPACES TO WS-ENT-NOTE(WS-ENT-IDX)
008430         IF WS-COMMODITY-AMOUNT-PART NOT = SPACES
008440             PERFORM 2490-SPLIT-COMMODITY-AMOUNT THRU 2490-EXIT
008450             MOVE WS-TOKEN2 TO WS-ENT-COMMODITY-CODE(WS-ENT-IDX)
008460             MOVE WS-AMT-RAW TO WS-TOKEN
008470             PERFORM 2650-PARSE-AMOUNT THRU 2650-EXIT
008480             MOVE WS-AMT-RESULT TO WS-ENT-AMOUNT(WS-ENT-IDX)
008490         ELSE
008500             MOVE JRNL-CURRENCY
008510                 TO WS-ENT-COMMODITY-CODE(WS-ENT-IDX)
008520             MOVE ZERO TO WS-ENT-AMOUNT(WS-ENT-IDX)
008530         END-IF
008540     END-IF.
008550 2480-EXIT.
008560     EXIT.
008570
008580 2485-FIND-2-SPACE-RUN.
008590     IF WS-CURR-LINE(WS-I:1) = SPACE
008600        AND WS-CURR-LINE(WS-I + 1:1) = SPACE
008610         MOVE WS-I TO WS-SPLIT-POS
008620     END-IF.
008630 2485-EXIT.
008640     EXIT.
008650
008660 2487-SKIP-SPACES.
008670     CONTINUE.
008680 2487-EXIT.
008690     EXIT.
008700
008710*2490- COMMODITY/AMOUNT FIELD IS "<CODE> <AMOUNT>" OR JUST
008720* "<AMOUNT>" (DEFAULT CURRENCY APPLIES).
008730 2490-SPLIT-COMMODITY-AMOUNT.
008740     MOVE SPACES TO WS-TOKEN2 WS-AMT-RAW.
008750     IF WS-COMMODITY-AMOUNT-PART(1:1) NUMERIC-TOKEN
008760         OR WS-COMMODITY-AMOUNT-PART(1:1) = "-"
008770         MOVE JRNL-CURRENCY TO WS-TOKEN2
008780         MOVE WS-COMMODITY-AMOUNT-PART TO WS-AMT-RAW
008790     ELSE
008800         UNSTRING WS-COMMODITY-AMOUNT-PART DELIMITED BY ALL SPACE
008810             INTO WS-TOKEN2 WS-AMT-RAW
008820         END-UNSTRING
008830     END-IF.
008840 2490-EXIT.
008850     EXIT.
008860
008870*2495- ZERO ENTRY LINES = SILENTLY DROP (UPLOAD NOISE).  ONE
008880* ENTRY LINE FAILS THE TWO-ENTRY MINIMUM, REJECTED TO
008890* JRNLERR.  TWO OR MORE = WRITE TXN/ENTRY/TAG WORK RECORDS.
008900 2495-COMMIT-OR-REJECT.
008910     EVALUATE TRUE
008920         WHEN WS-CUR-ENTRY-COUNT = 0
008930             CONTINUE
008940         WHEN WS-CUR-ENTRY-COUNT = 1
008950             ADD 1 TO WS-ERROR-COUNT
008960             MOVE SPACES TO JRNL-ERR-REC
008970             STRING "REJECTED - ONLY ONE ENTRY LINE - TXN "
008980                     WS-CUR-TXN-DESCRIPTION(1:80)
008990                 DELIMITED BY SIZE INTO JRNL-ERR-REC
009000             WRITE JRNL-ERR-REC
009010         WHEN OTHER
009020             PERFORM 2497-WRITE-TXN-AND-DETAIL THRU 2497-EXIT
009030     END-EVALUATE.
009040 2495-EXIT.
009050     EXIT.
009060
009070 2497-WRITE-TXN-AND-DETAIL.
009080     MOVE WS-CUR-TXN-ROW-ID      TO TXN-ROW-ID.
009090     MOVE WS-CUR-TXN-DATE        TO TXN-DATE.
009100     MOVE WS-CUR-TXN-STATUS      TO TXN-STATUS.
009110     MOVE WS-CUR-TXN-DESCRIPTION TO TXN-DESCRIPTION.
009120     MOVE WS-CUR-TXN-PARTNER-ID  TO TXN-PARTNER-ID.
009130     MOVE WS-CUR-TXN-TXN-ID      TO TXN-TRANSACTION-ID.
009140     MOVE JRNL-JOURNAL-ID        TO TXN-JOURNAL-ID.
009150     WRITE TXN-MASTER-REC.
009160     PERFORM 2498-WRITE-ONE-ENTRY THRU 2498-EXIT
009170         VARYING WS-I FROM 1 BY 1
009180         UNTIL WS-I > WS-CUR-ENTRY-COUNT.
009190     PERFORM 2499-WRITE-ONE-TAG THRU 2499-EXIT
009200         VARYING WS-I FROM 1 BY 1
009210         UNTIL WS-I > WS-CUR-TAG-COUNT.
009220 2497-EXIT.
009230     EXIT.
009240
009250 2498-WRITE-ONE-ENTRY.
009260     SET WS-ENT-IDX TO WS-I.
009270     PERFORM 2700-NEXT-ROW-ID THRU 2700-EXIT.
009280     MOVE WS-GENERATED-ID          TO ENTR-ROW-ID.
009290     MOVE WS-CUR-TXN-ROW-ID        TO ENTR-TXN-ROW-ID.
009300     MOVE WS-I                     TO ENTR-ORDER.
009310     MOVE WS-ENT-ACCOUNT-ID(WS-ENT-IDX)     TO ENTR-ACCOUNT-ID.
009320     MOVE WS-ENT-COMMODITY-CODE(WS-ENT-IDX)
009330         TO ENTR-COMMODITY-CODE.
009340     MOVE WS-ENT-AMOUNT(WS-ENT-IDX)         TO ENTR-AMOUNT.
009350     MOVE WS-ENT-NOTE(WS-ENT-IDX)           TO ENTR-NOTE.
009360     WRITE ENTR-DETAIL-REC.
009370 2498-EXIT.
009380     EXIT.
009390
009400 2499-WRITE-ONE-TAG.
009410     SET WS-TAG-IDX TO WS-I.
009420     PERFORM 2700-NEXT-ROW-ID THRU 2700-EXIT.
009430     MOVE WS-GENERATED-ID   TO TAG-ROW-ID.
009440     MOVE WS-CUR-TXN-ROW-ID TO TAG-TXN-ROW-ID.
009450     MOVE WS-TAG-KEY(WS-TAG-IDX)   TO TAG-KEY.
009460     MOVE WS-TAG-VALUE(WS-TAG-IDX) TO TAG-VALUE.
009470     WRITE TAG-DETAIL-REC.
009480 2499-EXIT.
009490     EXIT.
009500
009510******************************************************************
009520* 2550- WALK THE COLON PATH IN WS-SYNTH-PATH SEGMENT BY
009530* SEGMENT, CREATING ANY ANCESTOR NOT ALREADY IN THE TABLE
009540* AS TYPE ASSET WITH NO NOTE - PER GL POLICY ON IMPLIED
009550* ACCOUNTS REFERENCED BY AN ENTRY LINE BUT NEVER DECLARED.
009560******************************************************************
009570 2550-SYNTH-ACCOUNT-CHAIN.
009580     MOVE SPACES TO WS-SYNTH-REMAINING.
009590     MOVE WS-SYNTH-PATH TO WS-SYNTH-REMAINING.
009600     MOVE SPACES TO WS-TOKEN.
009610     PERFORM 2600-LOOKUP-ACCOUNT-BY-PATH THRU 2600-EXIT.
009620     IF NOT WS-ACCT-WAS-FOUND
009630         MOVE ZERO TO WS-COLON-POS
009640         MOVE ZERO TO WS-I
009650         PERFORM 2325-FIND-LAST-COLON THRU 2325-EXIT
009660             VARYING WS-I FROM 1 BY 1
009670             UNTIL WS-I > 400 OR
009680                   WS-SYNTH-REMAINING(WS-I:1) = SPACE
009690         IF WS-COLON-POS > 0
009700             MOVE WS-SYNTH-REMAINING(1:WS-COLON-POS - 1)
009710                 TO WS-TOKEN
009720             MOVE WS-TOKEN TO WS-SYNTH-PATH
009730             PERFORM 2550-SYNTH-ACCOUNT-CHAIN THRU 2550-EXIT
009740         END-IF
009750         MOVE WS-SYNTH-REMAINING TO WS-TOKEN
009760         PERFORM 2320-SPLIT-LEAF-SEGMENT THRU 2320-EXIT
009770         MOVE "ASSET" TO WS-TOKEN2
009780         PERFORM 2340-EXTRACT-ACCOUNT-NUMBER THRU 2340-EXIT
009790         MOVE SPACES TO WS-REMAINDER
009800         PERFORM 2610-ADD-ACCOUNT-TO-TABLE THRU 2610-EXIT
009810     END-IF.
009820 2550-EXIT.
009830     EXIT.
009840
009850*2600- LOOK UP WS-SYNTH-PATH (FULL COLON PATH) IN THE
009860* WORKING ACCOUNT TABLE.  SETS WS-FOUND-SW AND, WHEN
009870* FOUND, POSITIONS WS-ACCT-IDX ON THE MATCHING ENTRY.
009880 2600-LOOKUP-ACCOUNT-BY-PATH.
009890     MOVE "N" TO WS-FOUND-SW.
009900     SET WS-ACCT-IDX TO 1.
009910     SEARCH WS-ACCT-ENTRY
009920         AT END
009930             MOVE "N" TO WS-FOUND-SW
009940         WHEN WS-ACCT-FULL-PATH(WS-ACCT-IDX) = WS-SYNTH-PATH
009950             MOVE "Y" TO WS-FOUND-SW
009960     END-SEARCH.
009970 2600-EXIT.
009980     EXIT.
009990
010000*2610- ADD THE ACCOUNT DESCRIBED BY WS-TOKEN (FULL PATH),
010010* WS-TOKEN2 (ACCOUNT ID), WS-REMAINDER (ACCOUNT NAME),
010020* AND THE 2367 LOOKAHEAD FIELDS TO THE WORKING TABLE, THEN
010030* UNLOAD IT TO ACCTWK.  A PATH ALREADY PRESENT IS LEFT
010040* ALONE - THE FIRST DECLARATION OF AN ACCOUNT WINS.
010050 2610-ADD-ACCOUNT-TO-TABLE.
010060     MOVE WS-TOKEN TO WS-SYNTH-PATH.
010070     PERFORM 2600-LOOKUP-ACCOUNT-BY-PATH THRU 2600-EXIT.
010080     IF NOT WS-ACCT-WAS-FOUND AND WS-ACCT-COUNT < 300
010090         ADD 1 TO WS-ACCT-COUNT
010100         SET WS-ACCT-IDX TO WS-ACCT-COUNT
010110         MOVE WS-TOKEN     TO WS-ACCT-FULL-PATH(WS-ACCT-IDX)
010120         MOVE WS-TOKEN2    TO WS-ACCT-ID(WS-ACCT-IDX)
010130         MOVE WS-REMAINDER TO WS-ACCT-NAME(WS-ACCT-IDX)
010140         MOVE "ASSET"      TO WS-ACCT-TYPE(WS-ACCT-IDX)
010150         MOVE SPACES       TO WS-ACCT-NOTE(WS-ACCT-IDX)
010160         MOVE SPACES       TO WS-ACCT-PARENT-ID(WS-ACCT-IDX)
010170         MOVE ZERO         TO WS-ACCT-DEPTH(WS-ACCT-IDX)
010180         IF WS-PATH-LESS-LEAF NOT = SPACES
010190             MOVE WS-PATH-LESS-LEAF TO WS-SYNTH-PATH
010200             PERFORM 2600-LOOKUP-ACCOUNT-BY-PATH THRU 2600-EXIT
010210             IF WS-ACCT-WAS-FOUND
010220                 MOVE WS-ACCT-ID(WS-ACCT-IDX)
010230                     TO WS-ACCT-PARENT-ID(WS-ACCT-COUNT)
010240                 COMPUTE WS-ACCT-DEPTH(WS-ACCT-COUNT) =
010250                     WS-ACCT-DEPTH(WS-ACCT-IDX) + 1
010260             END-IF
010270         END-IF
010280         SET WS-ACCT-IDX TO WS-ACCT-COUNT
010290         MOVE WS-ACCT-ID(WS-ACCT-IDX)        TO ACCT-ACCOUNT-ID
010300         MOVE WS-ACCT-NAME(WS-ACCT-IDX)       TO ACCT-ACCOUNT-NAME
010310         MOVE WS-ACCT-TYPE(WS-ACCT-IDX)
010320             TO ACCT-ACCOUNT-TYPE
010330         IF WS-TOKEN2 NOT = "ASSET"
010340             MOVE WS-TOKEN2 TO ACCT-ACCOUNT-TYPE
010350         END-IF
010360         MOVE WS-ACCT-NOTE(WS-ACCT-IDX)
010370             TO ACCT-ACCOUNT-NOTE
010380         MOVE WS-ACCT-PARENT-ID(WS-ACCT-IDX)
010390             TO ACCT-PARENT-ACCOUNT-ID
010400         MOVE JRNL-JOURNAL-ID                   TO ACCT-JOURNAL-ID
010410         MOVE WS-ACCT-DEPTH(WS-ACCT-IDX)         TO ACCT-DEPTH
010420         WRITE ACCT-MASTER-REC
010430     END-IF.
010440 2610-EXIT.
010450     EXIT.
010460
010470******************************************************************
010480* 2650- MANUAL SIGNED-DECIMAL PARSE OF WS-AMT-RAW INTO
010490* WS-AMT-RESULT.  WS-AMT-FRAC-TXT CAPTURES UP TO 8
010500* FRACTIONAL DIGITS - ANY TRAILING POSITIONS THE
010510* UPLOAD DID NOT SUPPLY ARE ZERO-FILLED, NOT LEFT TO
010520* TRUNCATE THE VALUE - AND THE FINAL COMPUTE ROUNDED
010530* STATEMENT DOES THE ONLY ROUNDING, AT THE POINT THE
010540* 4-DECIMAL WS-AMT-RESULT FIELD IS ACTUALLY SET.
010550* SEE MAINTENANCE LOG - GL-355.
010560******************************************************************
010570 2650-PARSE-AMOUNT.
010580     MOVE SPACES TO WS-AMT-UNSIGNED WS-AMT-WHOLE-TXT
010590                     WS-AMT-FRAC-TXT.
010600     MOVE 1 TO WS-AMT-SIGN.
010610     IF WS-AMT-RAW(1:1) = "-"
010620         MOVE -1 TO WS-AMT-SIGN
010630         MOVE WS-AMT-RAW(2:23) TO WS-AMT-UNSIGNED
010640     ELSE
010650         IF WS-AMT-RAW(1:1) = "+"
010660             MOVE WS-AMT-RAW(2:23) TO WS-AMT-UNSIGNED
010670         ELSE
010680             MOVE WS-AMT-RAW TO WS-AMT-UNSIGNED
010690         END-IF
010700     END-IF.
010710     UNSTRING WS-AMT-UNSIGNED DELIMITED BY "."
010720         INTO WS-AMT-WHOLE-TXT WS-AMT-FRAC-TXT
010730     END-UNSTRING.
010740     INSPECT WS-AMT-WHOLE-TXT REPLACING LEADING SPACE BY ZERO.
010750     INSPECT WS-AMT-FRAC-TXT  REPLACING ALL SPACE BY ZERO.
010760     COMPUTE WS-AMT-RESULT ROUNDED =
010770         WS-AMT-SIGN * (WS-AMT-WHOLE-NUM +
010780         (WS-AMT-FRAC-NUM / 100000000)).
010790 2650-EXIT.
010800     EXIT.
010810
010820*2700- FABRICATE THE NEXT 36-BYTE ROW ID.  THIS SHOP HAS NO
010830* UUID SERVICE ON THE BATCH SIDE, SO A JOB-UNIQUE STEM IS
010840* OVERLAID WITH A RUNNING SEQUENCE NUMBER - GOOD ENOUGH TO
010850* JOIN CHILD ROWS BACK TO THEIR PARENT WITHIN ONE UPLOAD.
010860 2700-NEXT-ROW-ID.
010870     MOVE WS-ROW-SEQ TO WS-ROW-SEQ-12.
010880     STRING WS-UUID-STEM(1:24) DELIMITED BY SIZE
010890            WS-ROW-SEQ-12    DELIMITED BY SIZE
010900         INTO WS-GENERATED-ID
010910     END-STRING.
010920     ADD 1 TO WS-ROW-SEQ.
010930 2700-EXIT.
010940     EXIT.
010950
010960******************************************************************
010970* 2900- GENERIC LOOKAHEAD-LINE CLASSIFIERS
010980******************************************************************
010990*2910- Y WHEN WS-CURR-LINE IS AN INDENTED ";" CONTINUATION
011000* LINE (LEADING SPACE, THEN A ";" WITHIN THE FIRST 10
011010* COLUMNS) - USED FOR BOTH ACCOUNT AND TRANSACTION
011020* COMMENT/TAG LOOKAHEAD.
011030 2910-IS-CONTINUATION-LINE.
011040     MOVE "N" TO WS-CONTINUATION-SW.
011050     IF WS-AT-EOF
011060         GO TO 2910-EXIT
011070     END-IF.
011080     IF WS-CURR-LINE(1:1) = SPACE
011090         MOVE "N" TO WS-SCAN-DONE-SW
011100         PERFORM 2915-SCAN-FOR-SEMI THRU 2915-EXIT
011110             VARYING WS-I FROM 1 BY 1
011120             UNTIL WS-I > 10 OR WS-SCAN-IS-DONE
011130     END-IF.
011140 2910-EXIT.
011150     EXIT.
011160
011170 2915-SCAN-FOR-SEMI.
011180     IF WS-CURR-LINE(WS-I:1) = ";"
011190         MOVE "Y" TO WS-CONTINUATION-SW
011200         MOVE "Y" TO WS-SCAN-DONE-SW
011210     ELSE
011220         IF WS-CURR-LINE(WS-I:1) NOT = SPACE
011230             MOVE "Y" TO WS-SCAN-DONE-SW
011240         END-IF
011250     END-IF.
011260 2915-EXIT.
011270     EXIT.
011280
011290*2920- Y WHEN WS-CURR-LINE IS A 4-SPACE ENTRY LINE.  ALSO
011300* SETS WS-ELLIPSIS-SW WHEN IT IS THE "..." ELISION MARKER,
011310* WHICH IS NOT ITSELF AN ENTRY BUT DOES NOT END THE
011320* LOOKAHEAD EITHER.
011330 2920-IS-ENTRY-LINE.
011340     MOVE "N" TO WS-ENTRY-LINE-SW.
011350     MOVE "N" TO WS-ELLIPSIS-SW.
011360     IF WS-AT-EOF
011370         GO TO 2920-EXIT
011380     END-IF.
011390     IF WS-CURR-LINE(1:4) = SPACES
011400          AND WS-CURR-LINE(5:1) NOT = SPACE
011410         IF WS-CURR-LINE(5:3) = "..."
011420            AND WS-CURR-LINE(8:1) = SPACE
011430             MOVE "Y" TO WS-ELLIPSIS-SW
011440         ELSE
011450             IF WS-CURR-LINE(5:1) NOT = ";"
011460                 MOVE "Y" TO WS-ENTRY-LINE-SW
011470             END-IF
011480         END-IF
011490     END-IF.
011500 2920-EXIT.
011510     EXIT.
011520
011530******************************************************************
011540* 8000- END OF INPUT - UNLOAD THE JOURNAL MASTER RECORD.
011550******************************************************************
011560 8000-FINISH-JOURNAL.
011570     IF NOT WS-CURRENCY-WAS-SEEN
011580         MOVE "CHF" TO JRNL-CURRENCY
011590     END-IF.
011600     WRITE JRNL-MASTER-REC.
011610 8000-EXIT.
011620     EXIT.
011630
011640 9000-TERMINATE.
011650     CLOSE JRNL-IN-FILE JRNL-ERR-FILE JRNL-WORK-FILE
011660           ACCT-WORK-FILE TXN-WORK-FILE ENTR-WORK-FILE
011670           TAG-WORK-FILE.
011680     IF WS-ERROR-COUNT > ZERO
011690         DISPLAY "JRNLPARS - " WS-ERROR-COUNT
011700             " TRANSACTION(S) REJECTED - SEE JRNLERR"
011710     END-IF.
011720 9000-EXIT.
011730     EXIT.
