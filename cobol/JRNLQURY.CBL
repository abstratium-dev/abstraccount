000100******************************************************************
000110* JRNLQURY
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.     JRNLQURY.
000150 AUTHOR.         S L HUANG.
000160 INSTALLATION.   MERIDIAN FINANCIAL SYSTEMS - DATA CENTER.
000170 DATE-WRITTEN.   04/02/1995.
000180 DATE-COMPILED.  04/02/1995.
000190 SECURITY.       NONE.
000200******************************************************************
000210* REMARKS.
000220*     GENERAL LEDGER QUERY/REPORT/PURGE ENGINE.  ONE OF
000230*     THREE FUNCTIONS IS SELECTED PER RUN BY QRYCARD, THE
000240*     ONE-RECORD CONTROL CARD READ AT 0100-INITIALIZE -
000250*     "REPT" PRINTS THE FILTERED ENTRY/TRANSACTION LISTING
000260*     (ENTRPT), "DELJ" CASCADE-DELETES ONE JOURNAL AND ALL
000270*     ITS ACCOUNTS/TRANSACTIONS/ENTRIES/TAGS, "DELA" PURGES
000280*     ALL FIVE GL MASTERS BACK TO THE EMPTY STATE JRNLPOST
000290*     CREATES THEM IN.
000300*
000310*     THE REPT FUNCTION FILTERS ON JOURNAL ID (REQUIRED),
000320*     AN OPTIONAL DATE WINDOW (START INCLUSIVE, END
000330*     EXCLUSIVE), PARTNER ID, STATUS AND AN OPTIONAL LIST
000340*     OF ACCOUNT IDS, THEN LISTS QUALIFYING TRANSACTIONS
000350*     DATE-DESCENDING WITH THEIR ENTRY DETAIL IN ORIGINAL
000360*     ENTRY-ORDER, THE CONTROL-BREAK ORDER OPERATIONS HAS
000370*     ALWAYS WANTED FOR THE MONTH-END ACTIVITY LISTING.
000380******************************************************************
000390* MAINTENANCE LOG.
000400* 04/02/95 SLH  ORIGINAL PROGRAM - GL-257.  REPT FUNCTION
000410*               ONLY - FILTERED ENTRY LISTING AGAINST THE
000420*               FIVE GL MASTERS.
000430* 11/11/96 SLH  ADDED THE DELJ CASCADE-DELETE FUNCTION FOR
000440*               THE YEAR-END JOURNAL ARCHIVE-AND-PURGE JOB -
000450*               GL-268.
000460* 01/08/99 KPO  Y2K REVIEW - QC-START-DATE/QC-END-DATE AND
000470*               ALL MASTER DATE FIELDS ARE ALREADY CCYYMMDD -
000480*               CERTIFIED Y2K CLEAN - GL-Y2K-07.
000490* 06/19/01 SLH  ADDED THE DELA BULK-PURGE FUNCTION - THE
000500*               CONVERSION TEAM NEEDED A CLEAN WAY TO EMPTY
000510*               THE TEST-REGION MASTERS BETWEEN LOAD RUNS -
000520*               GL-284.
000530* 04/02/03 SLH  ACCOUNT/TRANSACTION/ENTRY TABLES WIDENED TO
000540*               MATCH JRNLPOST AND JRNLSVC - GL-319.
000550* 09/30/05 SLH  ADDED PAGE HEADINGS AND A PAGE-BREAK LINE
000560*               COUNT TO ENTRPT, SAME AS BALRPT - GL-333.
000570******************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.    IBM-370.
000620 OBJECT-COMPUTER.    IBM-370.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     UPSI-0 ON  STATUS IS JRNL-TEST-MODE
000660            OFF STATUS IS JRNL-PROD-MODE.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690
000700     SELECT QRY-CARD-FILE ASSIGN TO QRYCARD
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS WS-QRYCARD-STATUS.
000730
000740     SELECT JRNL-MASTER-FILE ASSIGN TO JRNLMSTR
000750         ORGANIZATION IS RELATIVE
000760         ACCESS MODE IS DYNAMIC
000770         RELATIVE KEY IS WS-JRNL-RRN
000780         FILE STATUS IS WS-JRNLMSTR-STATUS.
000790
000800     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTMSTR
000810         ORGANIZATION IS RELATIVE
000820         ACCESS MODE IS DYNAMIC
000830         RELATIVE KEY IS WS-ACCT-RRN
000840         FILE STATUS IS WS-ACCTMSTR-STATUS.
000850
000860     SELECT TXN-MASTER-FILE ASSIGN TO TXNMSTR
000870         ORGANIZATION IS RELATIVE
000880         ACCESS MODE IS DYNAMIC
000890         RELATIVE KEY IS WS-TXN-RRN
000900         FILE STATUS IS WS-TXNMSTR-STATUS.
000910
000920     SELECT ENTR-MASTER-FILE ASSIGN TO ENTRMSTR
000930         ORGANIZATION IS RELATIVE
000940         ACCESS MODE IS DYNAMIC
000950         RELATIVE KEY IS WS-ENTR-RRN
000960         FILE STATUS IS WS-ENTRMSTR-STATUS.
000970
000980     SELECT TAG-MASTER-FILE ASSIGN TO TAGMSTR
000990         ORGANIZATION IS RELATIVE
001000         ACCESS MODE IS DYNAMIC
001010         RELATIVE KEY IS WS-TAG-RRN
001020         FILE STATUS IS WS-TAGMSTR-STATUS.
001030
001040     SELECT ENTR-REPORT-FILE ASSIGN TO ENTRPT
001050         ORGANIZATION IS SEQUENTIAL
001060         FILE STATUS IS WS-ENTRPT-STATUS.
001070
001080 DATA DIVISION.
001090 FILE SECTION.
001100
001110******************************************************************
001120* QRYCARD - ONE-RECORD FUNCTION-SELECT CONTROL CARD, THE
001130* SAME PARAMETER-CARD IDIOM CALCCOST USES FOR ITS P- FIELDS.
001140******************************************************************
001150 FD  QRY-CARD-FILE.
001160 01  QC-CONTROL-CARD-REC.
001170     05  QC-FUNCTION-CODE            PIC X(04).
001180         88  QC-IS-REPT                  VALUE "REPT".
001190         88  QC-IS-DELJ                  VALUE "DELJ".
001200         88  QC-IS-DELA                  VALUE "DELA".
001210     05  QC-JOURNAL-ID               PIC X(36).
001220     05  QC-START-DATE               PIC 9(8).
001230     05  QC-END-DATE                 PIC 9(8).
001240     05  QC-PARTNER-ID               PIC X(20).
001250     05  QC-STATUS                   PIC X(09).
001260     05  QC-ACCOUNT-COUNT            PIC 9(02).
001270     05  QC-ACCOUNT-ID-TABLE OCCURS 10 TIMES.
001280         10  QC-ACCOUNT-ID               PIC X(40).
001290     05  FILLER                      PIC X(013).
001300
001310******************************************************************
001320* EACH MASTER FD CARRIES TWO 01-LEVEL VIEWS OF THE SAME
001330* RELATIVE RECORD, THE SAME OVERLAY JRNLPOST USES - THE
001340* CONTROL-REC VIEW FOR THE DELA PURGE REWRITE OF RELATIVE
001350* RECORD 1, THE COPYBOOK VIEW FOR EVERY OTHER RECORD -
001360* GL-284.
001370******************************************************************
001380 FD  JRNL-MASTER-FILE.
001390 01  JRNL-MSTR-CONTROL-REC.
001400     05  JRNL-MSTR-NEXT-RRN       PIC 9(8) COMP-3.
001410     05  FILLER                  PIC X(96).
001420 COPY JRNLREC.
001430
001440 FD  ACCT-MASTER-FILE.
001450 01  ACCT-MSTR-CONTROL-REC.
001460     05  ACCT-MSTR-NEXT-RRN       PIC 9(8) COMP-3.
001470     05  FILLER                  PIC X(96).
001480 COPY ACCTREC.
001490
001500 FD  TXN-MASTER-FILE.
001510 01  TXN-MSTR-CONTROL-REC.
001520     05  TXN-MSTR-NEXT-RRN        PIC 9(8) COMP-3.
001530     05  FILLER                  PIC X(96).
001540 COPY TXNREC.
001550
001560 FD  ENTR-MASTER-FILE.
001570 01  ENTR-MSTR-CONTROL-REC.
001580     05  ENTR-MSTR-NEXT-RRN       PIC 9(8) COMP-3.
001590     05  FILLER                  PIC X(96).
001600 COPY ENTRREC.
001610
001620 FD  TAG-MASTER-FILE.
001630 01  TAG-MSTR-CONTROL-REC.
001640     05  TAG-MSTR-NEXT-RRN        PIC 9(8) COMP-3.
001650     05  FILLER                  PIC X(96).
001660 COPY TAGREC.
001670
001680******************************************************************
001690* ENTRPT IS A STANDARD 132-COLUMN FAN-FOLD PRINT FILE.
001700******************************************************************
001710 FD  ENTR-REPORT-FILE.
001720 01  RPT-PRINT-LINE                 PIC X(132).
001730
001740 WORKING-STORAGE SECTION.
001750******************************************************************
001760* FILE STATUS AND SWITCHES
001770******************************************************************
001780 77  WS-QRYCARD-STATUS               PIC XX.
001790 77  WS-JRNLMSTR-STATUS               PIC XX.
001800 77  WS-ACCTMSTR-STATUS               PIC XX.
001810 77  WS-TXNMSTR-STATUS                PIC XX.
001820 77  WS-ENTRMSTR-STATUS               PIC XX.
001830 77  WS-TAGMSTR-STATUS                PIC XX.
001840 77  WS-ENTRPT-STATUS                PIC XX.
001850
001860 77  WS-SORT-DONE-SW                 PIC X VALUE "N".
001870     88  WS-SORT-IS-DONE                 VALUE "Y".
001880 77  WS-FOUND-SW                     PIC X VALUE "N".
001890     88  WS-ROW-WAS-FOUND                VALUE "Y".
001900
001910******************************************************************
001920* RELATIVE-RECORD-NUMBER FIELDS - ONE PER MASTER.  RELATIVE
001930* RECORD 1 OF EACH MASTER IS THE CONTROL RECORD JRNLPOST
001940* KEEPS THERE; DYNAMIC ACCESS LETS THIS PROGRAM WALK EACH
001950* MASTER SEQUENTIALLY WITH READ NEXT AND STILL DELETE A
001960* SPECIFIC ROW BY ITS CAPTURED RRN FOR DELJ - GL-268.
001970******************************************************************
001980 01  WS-RELATIVE-KEYS.
001990     05  WS-JRNL-RRN              PIC 9(8) COMP.
002000     05  WS-ACCT-RRN              PIC 9(8) COMP.
002010     05  WS-TXN-RRN               PIC 9(8) COMP.
002020     05  WS-ENTR-RRN              PIC 9(8) COMP.
002030     05  WS-TAG-RRN               PIC 9(8) COMP.
002040
002050******************************************************************
002060* ALTERNATE TABLE VIEW OF THE FIVE RELATIVE KEYS - LETS THE
002070* RUN-TOTALS DISPLAY AT 9000- WALK ALL FIVE BY SUBSCRIPT,
002080* THE SAME TRICK JRNLPOST USES ON ITS NEXT-RRN COUNTERS.
002090******************************************************************
002100 01  WS-RRN-TABLE REDEFINES WS-RELATIVE-KEYS.
002110     05  WS-RRN-ENTRY OCCURS 5 TIMES
002120             INDEXED BY WS-RRN-IDX  PIC 9(8) COMP.
002130
002140******************************************************************
002150* WS-QC-START-DATE IS A WORKING COPY OF QC-START-DATE, KEPT
002160* SO THE RUN LOG CAN SHOW CCYY/MM/DD SEPARATELY WHEN A DATE
002170* FILTER IS ACTIVE - GL-333.
002180******************************************************************
002190 01  WS-QC-START-DATE                PIC 9(8).
002200 01  WS-QC-START-DATE-R REDEFINES WS-QC-START-DATE.
002210     05  WS-QSD-CCYY                 PIC 9(4).
002220     05  WS-QSD-MM                   PIC 9(2).
002230     05  WS-QSD-DD                   PIC 9(2).
002240
002250 01  WS-QC-END-DATE                  PIC 9(8).
002260 01  WS-QC-END-DATE-R REDEFINES WS-QC-END-DATE.
002270     05  WS-QED-CCYY                 PIC 9(4).
002280     05  WS-QED-MM                   PIC 9(2).
002290     05  WS-QED-DD                   PIC 9(2).
002300
002310******************************************************************
002320* ACCOUNT TABLE - ACCOUNTS OWNED BY QC-JOURNAL-ID, KEPT
002330* SORTED BY NAME - GL-257.
002340******************************************************************
002350 01  WS-ACCT-COUNT                   PIC 9(4) COMP VALUE ZERO.
002360 01  WS-ACCT-TABLE.
002370     05  WS-ACCT-ENTRY OCCURS 500 TIMES
002380             INDEXED BY WS-ACCT-IDX.
002390         10  WS-ACT-ACCOUNT-ID       PIC X(40).
002400         10  WS-ACT-ACCOUNT-NAME     PIC X(200).
002410         10  WS-ACT-ACCOUNT-TYPE     PIC X(9).
002420
002430 01  WS-ACCT-SWAP-REC.
002440     05  WS-ASW-ACCOUNT-ID           PIC X(40).
002450     05  WS-ASW-ACCOUNT-NAME         PIC X(200).
002460     05  WS-ASW-ACCOUNT-TYPE         PIC X(9).
002470
002480******************************************************************
002490* TRANSACTION TABLE - QUALIFYING TRANSACTIONS FOR QC-
002500* JOURNAL-ID, KEPT SORTED DATE-DESCENDING THEN TXN-ROW-ID
002510* ASCENDING - THE OUTER CONTROL-BREAK KEY FOR ENTRPT - GL-257.
002520******************************************************************
002530 01  WS-TXN-COUNT                    PIC 9(4) COMP VALUE ZERO.
002540 01  WS-TXN-TABLE.
002550     05  WS-TXN-ENTRY OCCURS 500 TIMES
002560             INDEXED BY WS-TXN-IDX.
002570         10  WS-TT-ROW-ID            PIC X(36).
002580         10  WS-TT-DATE              PIC 9(8).
002590         10  WS-TT-STATUS            PIC X(9).
002600         10  WS-TT-DESCRIPTION       PIC X(1000).
002610         10  WS-TT-PARTNER-ID        PIC X(100).
002620         10  WS-TT-TRANSACTION-ID    PIC X(100).
002630
002640 01  WS-TXN-SWAP-REC.
002650     05  WS-TSW-ROW-ID               PIC X(36).
002660     05  WS-TSW-DATE                 PIC 9(8).
002670     05  WS-TSW-STATUS               PIC X(9).
002680     05  WS-TSW-DESCRIPTION          PIC X(1000).
002690     05  WS-TSW-PARTNER-ID           PIC X(100).
002700     05  WS-TSW-TRANSACTION-ID       PIC X(100).
002710
002720******************************************************************
002730* ENTRY TABLE - EVERY ENTRMSTR ROW, HELD IN FILE (ENTRY-
002740* ORDER) SEQUENCE SO THE INNER CONTROL BREAK NEVER NEEDS
002750* ITS OWN SORT PASS - GL-257.
002760******************************************************************
002770 01  WS-ENTR-COUNT                   PIC 9(4) COMP VALUE ZERO.
002780 01  WS-ENTR-TABLE.
002790     05  WS-ENTR-ENTRY OCCURS 3000 TIMES
002800             INDEXED BY WS-ENTR-IDX.
002810         10  WS-ET-ROW-ID            PIC X(36).
002820         10  WS-ET-TXN-ROW-ID        PIC X(36).
002830         10  WS-ET-ORDER             PIC 9(4).
002840         10  WS-ET-ACCOUNT-ID        PIC X(40).
002850         10  WS-ET-COMMODITY-CODE    PIC X(10).
002860         10  WS-ET-AMOUNT            PIC S9(13)V9(4) COMP-3.
002870         10  WS-ET-NOTE              PIC X(1000).
002880
002890******************************************************************
002900* DELETE-SET TABLE - TXN-ROW-IDS BELONGING TO THE JOURNAL
002910* BEING PURGED BY DELJ, BUILT WHILE TXNMSTR IS SCANNED SO
002920* THE FOLLOW-ON ENTRMSTR/TAGMSTR PASSES CAN RECOGNIZE THEIR
002930* OWNING TRANSACTION WITHOUT REJOINING TXNMSTR - GL-268.
002940******************************************************************
002950 01  WS-DELSET-COUNT                 PIC 9(4) COMP VALUE ZERO.
002960 01  WS-DELSET-TABLE.
002970     05  WS-DELSET-ROW-ID OCCURS 500 TIMES
002980             INDEXED BY WS-DELSET-IDX  PIC X(36).
002990
003000******************************************************************
003010* REPORT WORK AREAS AND PRINT-LINE BUILD GROUPS - ENTRPT IS
003020* MOVE-SPACED AND WRITTEN FROM ONE OF THESE GROUPS, NEVER
003030* FROM A LIST OF FIELDS - GL-333.
003040******************************************************************
003050 01  WS-LINE-COUNT                   PIC 9(4) COMP VALUE 99.
003060 01  WS-PAGE-COUNT                   PIC 9(4) COMP VALUE ZERO.
003070
003080 01  WS-TXN-HDR-LINE.
003090     05  WS-THL-DATE                 PIC 9(8).
003100     05  FILLER                      PIC X(01) VALUE SPACE.
003110     05  WS-THL-STATUS               PIC X(09).
003120     05  FILLER                      PIC X(01) VALUE SPACE.
003130     05  WS-THL-DESCRIPTION          PIC X(40).
003140     05  FILLER                      PIC X(01) VALUE SPACE.
003150     05  WS-THL-PARTNER-ID           PIC X(20).
003160     05  FILLER                      PIC X(01) VALUE SPACE.
003170     05  WS-THL-TRANSACTION-ID       PIC X(20).
003180
003190 01  WS-ENTR-DETAIL-LINE.
003200     05  FILLER                      PIC X(04) VALUE SPACES.
003210     05  WS-EDL-ORDER                PIC ZZZ9.
003220     05  FILLER                      PIC X(01) VALUE SPACE.
003230     05  WS-EDL-ACCOUNT-ID           PIC X(14).
003240     05  WS-EDL-ACCOUNT-NAME         PIC X(30).
003250     05  FILLER                      PIC X(01) VALUE SPACE.
003260     05  WS-EDL-COMMODITY-CODE       PIC X(10).
003270     05  FILLER                      PIC X(01) VALUE SPACE.
003280     05  WS-EDL-AMOUNT-ED            PIC -(9)9.9999.
003290
003300******************************************************************
003310* CONTROL TOTALS AND GENERIC SCALARS
003320******************************************************************
003330 01  WS-CONTROL-TOTALS.
003340     05  WS-ACCT-LOADED-COUNT        PIC 9(6) COMP VALUE ZERO.
003350     05  WS-TXN-LOADED-COUNT         PIC 9(6) COMP VALUE ZERO.
003360     05  WS-ENTR-LOADED-COUNT        PIC 9(6) COMP VALUE ZERO.
003370     05  WS-ENTR-PRINTED-COUNT       PIC 9(6) COMP VALUE ZERO.
003380     05  WS-JRNL-DELETED-COUNT       PIC 9(6) COMP VALUE ZERO.
003390     05  WS-ACCT-DELETED-COUNT       PIC 9(6) COMP VALUE ZERO.
003400     05  WS-TXN-DELETED-COUNT        PIC 9(6) COMP VALUE ZERO.
003410     05  WS-ENTR-DELETED-COUNT       PIC 9(6) COMP VALUE ZERO.
003420     05  WS-TAG-DELETED-COUNT        PIC 9(6) COMP VALUE ZERO.
003430
003440 77  WS-I                            PIC 9(4) COMP.
003450 77  WS-SWAP-1                       PIC 9(4) COMP.
003460 77  WS-SWAP-2                       PIC 9(4) COMP.
003470 77  WS-PREV-TXN-DATE                PIC 9(8) COMP.
003480
003490 PROCEDURE DIVISION.
003500
003510******************************************************************
003520* 0000-MAINLINE
003530******************************************************************
003540 0000-MAINLINE.
003550     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
003560     IF QC-IS-REPT
003570         PERFORM 1000-RUN-REPT-FUNCTION THRU 1000-EXIT
003580     ELSE
003590         IF QC-IS-DELJ
003600             PERFORM 2000-RUN-DELJ-FUNCTION THRU 2000-EXIT
003610         ELSE
003620             IF QC-IS-DELA
003630                 PERFORM 3000-RUN-DELA-FUNCTION THRU 3000-EXIT
003640             ELSE
003650                 DISPLAY "JRNLQURY - UNKNOWN FUNCTION CODE "
003660                     QC-FUNCTION-CODE
003670                 MOVE 16 TO RETURN-CODE
003680             END-IF
003690         END-IF
003700     END-IF.
003710     PERFORM 9000-TERMINATE THRU 9000-EXIT.
003720     STOP RUN.
003730
003740******************************************************************
003750* 0100- OPEN QRYCARD AND READ THE ONE FUNCTION-SELECT
003760* RECORD ON IT - GL-257.
003770******************************************************************
003780 0100-INITIALIZE.
003790     OPEN INPUT QRY-CARD-FILE.
003800     IF WS-QRYCARD-STATUS NOT = "00"
003810         DISPLAY "JRNLQURY - QRYCARD OPEN FAILED - STATUS "
003820             WS-QRYCARD-STATUS
003830         MOVE 16 TO RETURN-CODE
003840         STOP RUN
003850     END-IF.
003860     READ QRY-CARD-FILE
003870         AT END
003880             DISPLAY "JRNLQURY - QRYCARD IS EMPTY"
003890             MOVE 16 TO RETURN-CODE
003900             CLOSE QRY-CARD-FILE
003910             STOP RUN
003920     END-READ.
003930     CLOSE QRY-CARD-FILE.
003940 0100-EXIT.
003950     EXIT.
003960
003970******************************************************************
003980* 1000- REPT FUNCTION - LOAD, FILTER AND SORT, THEN PRINT
003990* ENTRPT - GL-257/GL-333.
004000******************************************************************
004010 1000-RUN-REPT-FUNCTION.
004020     PERFORM 1100-OPEN-MASTERS-INPUT THRU 1100-EXIT.
004030     PERFORM 1200-LOAD-ACCOUNTS THRU 1200-EXIT.
004040     PERFORM 1300-SORT-ACCOUNTS-BY-NAME THRU 1300-EXIT.
004050     PERFORM 1400-LOAD-TRANSACTIONS THRU 1400-EXIT.
004060     PERFORM 1500-SORT-TRANSACTIONS THRU 1500-EXIT.
004070     PERFORM 1600-LOAD-ENTRIES THRU 1600-EXIT.
004080     OPEN OUTPUT ENTR-REPORT-FILE.
004090     PERFORM 1700-PRINT-ENTRY-REPORT THRU 1700-EXIT.
004100     CLOSE ENTR-REPORT-FILE.
004110     CLOSE JRNL-MASTER-FILE ACCT-MASTER-FILE TXN-MASTER-FILE
004120           ENTR-MASTER-FILE TAG-MASTER-FILE.
004130 1000-EXIT.
004140     EXIT.
004150
004160 1100-OPEN-MASTERS-INPUT.
004170     OPEN INPUT JRNL-MASTER-FILE.
004180     OPEN INPUT ACCT-MASTER-FILE.
004190     OPEN INPUT TXN-MASTER-FILE.
004200     OPEN INPUT ENTR-MASTER-FILE.
004210     OPEN INPUT TAG-MASTER-FILE.
004220     IF WS-JRNLMSTR-STATUS NOT = "00"
004230         OR WS-ACCTMSTR-STATUS NOT = "00"
004240         OR WS-TXNMSTR-STATUS NOT = "00"
004250         OR WS-ENTRMSTR-STATUS NOT = "00"
004260         OR WS-TAGMSTR-STATUS NOT = "00"
004270         DISPLAY "JRNLQURY - MASTER OPEN FAILED"
004280         MOVE 16 TO RETURN-CODE
004290         STOP RUN
004300     END-IF.
004310*    THROWAWAY READ OF RELATIVE RECORD 1 ON EACH MASTER -
004320*    SKIPS PAST THE ONE-RECORD CONTROL AREA JRNLPOST KEEPS
004330*    THERE, SAME AS JRNLSVC 0130- - GL-257.
004340     READ JRNL-MASTER-FILE NEXT RECORD.
004350     READ ACCT-MASTER-FILE NEXT RECORD.
004360     READ TXN-MASTER-FILE NEXT RECORD.
004370     READ ENTR-MASTER-FILE NEXT RECORD.
004380     READ TAG-MASTER-FILE NEXT RECORD.
004390 1100-EXIT.
004400     EXIT.
004410
004420******************************************************************
004430* 1200- LOAD EVERY ACCTMSTR ROW OWNED BY QC-JOURNAL-ID -
004440* GL-257.
004450******************************************************************
004460 1200-LOAD-ACCOUNTS.
004470     PERFORM 1210-READ-AND-STAGE-ACCOUNT THRU 1210-EXIT
004480         UNTIL WS-ACCTMSTR-STATUS = "10".
004490 1200-EXIT.
004500     EXIT.
004510
004520 1210-READ-AND-STAGE-ACCOUNT.
004530     READ ACCT-MASTER-FILE NEXT RECORD
004540         AT END
004550             MOVE "10" TO WS-ACCTMSTR-STATUS
004560         NOT AT END
004570             IF ACCT-JOURNAL-ID = QC-JOURNAL-ID
004580                 IF WS-ACCT-COUNT < 500
004590                     ADD 1 TO WS-ACCT-COUNT
004600                     SET WS-ACCT-IDX TO WS-ACCT-COUNT
004610                     MOVE ACCT-ACCOUNT-ID TO
004620                         WS-ACT-ACCOUNT-ID(WS-ACCT-IDX)
004630                     MOVE ACCT-ACCOUNT-NAME TO
004640                         WS-ACT-ACCOUNT-NAME(WS-ACCT-IDX)
004650                     MOVE ACCT-ACCOUNT-TYPE TO
004660                         WS-ACT-ACCOUNT-TYPE(WS-ACCT-IDX)
004670                     ADD 1 TO WS-ACCT-LOADED-COUNT
004680                 ELSE
004690                     DISPLAY "JRNLQURY - ACCOUNT TABLE FULL - "
004700                         "SKIPPING " ACCT-ACCOUNT-ID
004710                 END-IF
004720             END-IF
004730     END-READ.
004740 1210-EXIT.
004750     EXIT.
004760
004770******************************************************************
004780* 1300- STABLE BUBBLE-SORT WS-ACCT-TABLE ASCENDING ON
004790* ACCOUNT NAME - "LOAD ACCOUNTS ORDERED BY NAME" - GL-257.
004800******************************************************************
004810 1300-SORT-ACCOUNTS-BY-NAME.
004820     IF WS-ACCT-COUNT > 1
004830         MOVE "N" TO WS-SORT-DONE-SW
004840         PERFORM 1310-ACCT-BUBBLE-PASS THRU 1310-EXIT
004850             UNTIL WS-SORT-IS-DONE
004860     END-IF.
004870 1300-EXIT.
004880     EXIT.
004890
004900 1310-ACCT-BUBBLE-PASS.
004910     MOVE "Y" TO WS-SORT-DONE-SW.
004920     PERFORM 1320-ACCT-BUBBLE-COMPARE THRU 1320-EXIT
004930         VARYING WS-I FROM 1 BY 1
004940         UNTIL WS-I > WS-ACCT-COUNT - 1.
004950 1310-EXIT.
004960     EXIT.
004970
004980 1320-ACCT-BUBBLE-COMPARE.
004990     IF WS-ACT-ACCOUNT-NAME(WS-I)
005000             > WS-ACT-ACCOUNT-NAME(WS-I + 1)
005010         MOVE WS-I TO WS-SWAP-1
005020         COMPUTE WS-SWAP-2 = WS-I + 1
005030         PERFORM 1330-ACCT-SWAP-ENTRIES THRU 1330-EXIT
005040         MOVE "N" TO WS-SORT-DONE-SW
005050     END-IF.
005060 1320-EXIT.
005070     EXIT.
005080
005090 1330-ACCT-SWAP-ENTRIES.
005100     MOVE WS-ACCT-ENTRY(WS-SWAP-1)
005110         TO WS-ACCT-SWAP-REC.
005120     MOVE WS-ACCT-ENTRY(WS-SWAP-2)
005130         TO WS-ACCT-ENTRY(WS-SWAP-1).
005140     MOVE WS-ACCT-SWAP-REC
005150         TO WS-ACCT-ENTRY(WS-SWAP-2).
005160 1330-EXIT.
005170     EXIT.
005180
005190******************************************************************
005200* 1400- LOAD EVERY TXNMSTR ROW OWNED BY QC-JOURNAL-ID THAT
005210* PASSES THE OPTIONAL DATE/PARTNER/STATUS FILTERS ON
005220* QRYCARD.  BLANK/ZERO CARD FIELDS MEAN "NO FILTER" - GL-257.
005230******************************************************************
005240 1400-LOAD-TRANSACTIONS.
005250     PERFORM 1410-READ-AND-FILTER-TXN THRU 1410-EXIT
005260         UNTIL WS-TXNMSTR-STATUS = "10".
005270 1400-EXIT.
005280     EXIT.
005290
005300 1410-READ-AND-FILTER-TXN.
005310     READ TXN-MASTER-FILE NEXT RECORD
005320         AT END
005330             MOVE "10" TO WS-TXNMSTR-STATUS
005340         NOT AT END
005350             PERFORM 1420-TXN-PASSES-FILTERS THRU 1420-EXIT
005360             IF WS-ROW-WAS-FOUND
005370                 PERFORM 1430-STAGE-TXN THRU 1430-EXIT
005380             END-IF
005390     END-READ.
005400 1410-EXIT.
005410     EXIT.
005420
005430 1420-TXN-PASSES-FILTERS.
005440     MOVE "Y" TO WS-FOUND-SW.
005450     IF TXN-JOURNAL-ID NOT = QC-JOURNAL-ID
005460         MOVE "N" TO WS-FOUND-SW
005470     END-IF.
005480     IF QC-START-DATE NOT = ZERO
005490             AND TXN-DATE < QC-START-DATE
005500         MOVE "N" TO WS-FOUND-SW
005510     END-IF.
005520     IF QC-END-DATE NOT = ZERO
005530             AND TXN-DATE NOT < QC-END-DATE
005540         MOVE "N" TO WS-FOUND-SW
005550     END-IF.
005560     IF QC-PARTNER-ID NOT = SPACES
005570             AND TXN-PARTNER-ID(1:20) NOT = QC-PARTNER-ID
005580         MOVE "N" TO WS-FOUND-SW
005590     END-IF.
005600     IF QC-STATUS NOT = SPACES
005610             AND TXN-STATUS NOT = QC-STATUS
005620         MOVE "N" TO WS-FOUND-SW
005630     END-IF.
005640 1420-EXIT.
005650     EXIT.
005660
005670 1430-STAGE-TXN.
005680     IF WS-TXN-COUNT < 500
005690         ADD 1 TO WS-TXN-COUNT
005700         SET WS-TXN-IDX TO WS-TXN-COUNT
005710         MOVE TXN-ROW-ID TO WS-TT-ROW-ID(WS-TXN-IDX)
005720         MOVE TXN-DATE TO WS-TT-DATE(WS-TXN-IDX)
005730         MOVE TXN-STATUS TO WS-TT-STATUS(WS-TXN-IDX)
005740         MOVE TXN-DESCRIPTION TO
005750             WS-TT-DESCRIPTION(WS-TXN-IDX)
005760         MOVE TXN-PARTNER-ID TO
005770             WS-TT-PARTNER-ID(WS-TXN-IDX)
005780         MOVE TXN-TRANSACTION-ID TO
005790             WS-TT-TRANSACTION-ID(WS-TXN-IDX)
005800         ADD 1 TO WS-TXN-LOADED-COUNT
005810     ELSE
005820         DISPLAY "JRNLQURY - TRANSACTION TABLE FULL - "
005830             "SKIPPING " TXN-ROW-ID
005840     END-IF.
005850 1430-EXIT.
005860     EXIT.
005870
005880******************************************************************
005890* 1500- STABLE BUBBLE-SORT WS-TXN-TABLE DATE-DESCENDING,
005900* TIE-BROKEN ASCENDING ON TXN-ROW-ID - THE OUTER/INNER
005910* ORDER THE MONTH-END ACTIVITY LISTING HAS ALWAYS USED - GL-257.
005920******************************************************************
005930 1500-SORT-TRANSACTIONS.
005940     IF WS-TXN-COUNT > 1
005950         MOVE "N" TO WS-SORT-DONE-SW
005960         PERFORM 1510-TXN-BUBBLE-PASS THRU 1510-EXIT
005970             UNTIL WS-SORT-IS-DONE
005980     END-IF.
005990 1500-EXIT.
006000     EXIT.
006010
006020 1510-TXN-BUBBLE-PASS.
006030     MOVE "Y" TO WS-SORT-DONE-SW.
006040     PERFORM 1520-TXN-BUBBLE-COMPARE THRU 1520-EXIT
006050         VARYING WS-I FROM 1 BY 1
006060         UNTIL WS-I > WS-TXN-COUNT - 1.
006070 1510-EXIT.
006080     EXIT.
006090
006100 1520-TXN-BUBBLE-COMPARE.
006110     IF WS-TT-DATE(WS-I) < WS-TT-DATE(WS-I + 1)
006120         PERFORM 1540-TXN-SWAP THRU 1540-EXIT
006130     ELSE
006140         IF WS-TT-DATE(WS-I) = WS-TT-DATE(WS-I + 1)
006150                 AND WS-TT-ROW-ID(WS-I)
006160                         > WS-TT-ROW-ID(WS-I + 1)
006170             PERFORM 1540-TXN-SWAP THRU 1540-EXIT
006180         END-IF
006190     END-IF.
006200 1520-EXIT.
006210     EXIT.
006220
006230 1540-TXN-SWAP.
006240     MOVE WS-I TO WS-SWAP-1.
006250     COMPUTE WS-SWAP-2 = WS-I + 1.
006260     PERFORM 1530-TXN-SWAP-ENTRIES THRU 1530-EXIT.
006270     MOVE "N" TO WS-SORT-DONE-SW.
006280 1540-EXIT.
006290     EXIT.
006300
006310 1530-TXN-SWAP-ENTRIES.
006320     MOVE WS-TXN-ENTRY(WS-SWAP-1)
006330         TO WS-TXN-SWAP-REC.
006340     MOVE WS-TXN-ENTRY(WS-SWAP-2)
006350         TO WS-TXN-ENTRY(WS-SWAP-1).
006360     MOVE WS-TXN-SWAP-REC
006370         TO WS-TXN-ENTRY(WS-SWAP-2).
006380 1530-EXIT.
006390     EXIT.
006400
006410******************************************************************
006420* 1600- LOAD EVERY ENTRMSTR ROW WHOSE OWNING TRANSACTION
006430* QUALIFIED ABOVE, IN FILE (ENTRY-ORDER) SEQUENCE - GL-257.
006440******************************************************************
006450 1600-LOAD-ENTRIES.
006460     PERFORM 1610-READ-AND-FILTER-ENTRY THRU 1610-EXIT
006470         UNTIL WS-ENTRMSTR-STATUS = "10".
006480 1600-EXIT.
006490     EXIT.
006500
006510 1610-READ-AND-FILTER-ENTRY.
006520     READ ENTR-MASTER-FILE NEXT RECORD
006530         AT END
006540             MOVE "10" TO WS-ENTRMSTR-STATUS
006550         NOT AT END
006560             PERFORM 1620-FIND-OWNING-TXN THRU 1620-EXIT
006570             IF WS-ROW-WAS-FOUND
006580                 PERFORM 1650-ENTRY-PASSES-ACCT-FILTER
006590                     THRU 1650-EXIT
006600                 IF WS-ROW-WAS-FOUND
006610                     PERFORM 1630-STAGE-ENTRY THRU 1630-EXIT
006620                 END-IF
006630             END-IF
006640     END-READ.
006650 1610-EXIT.
006660     EXIT.
006670
006680 1620-FIND-OWNING-TXN.
006690     MOVE "N" TO WS-FOUND-SW.
006700     IF WS-TXN-COUNT > ZERO
006710         SET WS-TXN-IDX TO 1
006720         SEARCH WS-TXN-ENTRY
006730             AT END
006740                 MOVE "N" TO WS-FOUND-SW
006750             WHEN WS-TT-ROW-ID(WS-TXN-IDX)
006760                      = ENTR-TXN-ROW-ID
006770                 MOVE "Y" TO WS-FOUND-SW
006780         END-SEARCH
006790     END-IF.
006800 1620-EXIT.
006810     EXIT.
006820
006830******************************************************************
006840* 1650- APPLY THE OPTIONAL ACCOUNT-ID-LIST MEMBERSHIP TEST
006850* FROM QRYCARD - GL-257.
006860******************************************************************
006870 1650-ENTRY-PASSES-ACCT-FILTER.
006880     IF QC-ACCOUNT-COUNT = ZERO
006890         MOVE "Y" TO WS-FOUND-SW
006900     ELSE
006910         MOVE "N" TO WS-FOUND-SW
006920         PERFORM 1660-CHECK-ONE-ACCT-FILTER-ROW
006930             VARYING WS-I FROM 1 BY 1
006940             UNTIL WS-I > QC-ACCOUNT-COUNT
006950     END-IF.
006960 1650-EXIT.
006970     EXIT.
006980
006990 1660-CHECK-ONE-ACCT-FILTER-ROW.
007000     IF ENTR-ACCOUNT-ID = QC-ACCOUNT-ID(WS-I)
007010         MOVE "Y" TO WS-FOUND-SW
007020     END-IF.
007030
007040 1630-STAGE-ENTRY.
007050     IF WS-ENTR-COUNT < 3000
007060         ADD 1 TO WS-ENTR-COUNT
007070         SET WS-ENTR-IDX TO WS-ENTR-COUNT
007080         MOVE ENTR-ROW-ID TO WS-ET-ROW-ID(WS-ENTR-IDX)
007090         MOVE ENTR-TXN-ROW-ID TO
007100             WS-ET-TXN-ROW-ID(WS-ENTR-IDX)
007110         MOVE ENTR-ORDER TO WS-ET-ORDER(WS-ENTR-IDX)
007120         MOVE ENTR-ACCOUNT-ID TO
007130             WS-ET-ACCOUNT-ID(WS-ENTR-IDX)
007140         MOVE ENTR-COMMODITY-CODE TO
007150             WS-ET-COMMODITY-CODE(WS-ENTR-IDX)
007160         MOVE ENTR-AMOUNT TO WS-ET-AMOUNT(WS-ENTR-IDX)
007170         MOVE ENTR-NOTE TO WS-ET-NOTE(WS-ENTR-IDX)
007180         ADD 1 TO WS-ENTR-LOADED-COUNT
007190     ELSE
007200         DISPLAY "JRNLQURY - ENTRY TABLE FULL - SKIPPING "
007210             ENTR-ROW-ID
007220     END-IF.
007230 1630-EXIT.
007240     EXIT.
007250
007260******************************************************************
007270* 1700- PRINT ENTRPT - ONE TRANSACTION-HEADER LINE PER
007280* QUALIFYING TRANSACTION (THE OUTER/INNER CONTROL BREAK),
007290* FOLLOWED BY ITS ENTRY-DETAIL LINES IN ENTRY-ORDER - GL-257/
007300* GL-333.
007310******************************************************************
007320 1700-PRINT-ENTRY-REPORT.
007330     MOVE ZERO TO WS-PREV-TXN-DATE.
007340     PERFORM 1710-PRINT-REPORT-HEADINGS THRU 1710-EXIT.
007350     PERFORM 1720-PRINT-ONE-TRANSACTION THRU 1720-EXIT
007360         VARYING WS-TXN-IDX FROM 1 BY 1
007370         UNTIL WS-TXN-IDX > WS-TXN-COUNT.
007380 1700-EXIT.
007390     EXIT.
007400
007410 1710-PRINT-REPORT-HEADINGS.
007420     ADD 1 TO WS-PAGE-COUNT.
007430     MOVE SPACES TO RPT-PRINT-LINE.
007440     WRITE RPT-PRINT-LINE
007450         FROM "MERIDIAN FINANCIAL SYSTEMS - DATA CENTER"
007460         AFTER ADVANCING PAGE.
007470     WRITE RPT-PRINT-LINE
007480         FROM "JRNLQURY - GENERAL LEDGER ACTIVITY LISTING"
007490         AFTER ADVANCING 1 LINE.
007500     MOVE SPACES TO RPT-PRINT-LINE.
007510     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE.
007520     WRITE RPT-PRINT-LINE
007530         FROM "DATE     STATUS DESCRIPTION  PARTNER TRAN-ID"
007540         AFTER ADVANCING 1 LINE.
007550     MOVE 6 TO WS-LINE-COUNT.
007560 1710-EXIT.
007570     EXIT.
007580
007590 1720-PRINT-ONE-TRANSACTION.
007600     IF WS-LINE-COUNT > 50
007610         PERFORM 1710-PRINT-REPORT-HEADINGS THRU 1710-EXIT
007620     END-IF.
007630     IF WS-TT-DATE(WS-TXN-IDX) NOT = WS-PREV-TXN-DATE
007640         AND WS-PREV-TXN-DATE NOT = ZERO
007650         MOVE SPACES TO RPT-PRINT-LINE
007660         WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
007670         ADD 1 TO WS-LINE-COUNT
007680     END-IF.
007690     MOVE WS-TT-DATE(WS-TXN-IDX) TO WS-PREV-TXN-DATE.
007700     MOVE SPACES TO WS-TXN-HDR-LINE.
007710     MOVE WS-TT-DATE(WS-TXN-IDX) TO WS-THL-DATE.
007720     MOVE WS-TT-STATUS(WS-TXN-IDX) TO WS-THL-STATUS.
007730     MOVE WS-TT-DESCRIPTION(WS-TXN-IDX)(1:40)
007740         TO WS-THL-DESCRIPTION.
007750     MOVE WS-TT-PARTNER-ID(WS-TXN-IDX)(1:20)
007760         TO WS-THL-PARTNER-ID.
007770     MOVE WS-TT-TRANSACTION-ID(WS-TXN-IDX)(1:20)
007780         TO WS-THL-TRANSACTION-ID.
007790     MOVE SPACES TO RPT-PRINT-LINE.
007800     WRITE RPT-PRINT-LINE
007810         FROM WS-TXN-HDR-LINE
007820         AFTER ADVANCING 2 LINES.
007830     ADD 2 TO WS-LINE-COUNT.
007840     PERFORM 1730-PRINT-ENTRY-IF-OWNED THRU 1730-EXIT
007850         VARYING WS-ENTR-IDX FROM 1 BY 1
007860         UNTIL WS-ENTR-IDX > WS-ENTR-COUNT.
007870 1720-EXIT.
007880     EXIT.
007890
007900 1730-PRINT-ENTRY-IF-OWNED.
007910     IF WS-ET-TXN-ROW-ID(WS-ENTR-IDX)
007920             = WS-TT-ROW-ID(WS-TXN-IDX)
007930         IF WS-LINE-COUNT > 54
007940             PERFORM 1710-PRINT-REPORT-HEADINGS THRU 1710-EXIT
007950         END-IF
007960         MOVE SPACES TO WS-ENTR-DETAIL-LINE
007970         MOVE WS-ET-ORDER(WS-ENTR-IDX) TO WS-EDL-ORDER
007980         MOVE WS-ET-ACCOUNT-ID(WS-ENTR-IDX)(1:14)
007990             TO WS-EDL-ACCOUNT-ID
008000         PERFORM 1740-LOOKUP-ACCOUNT-NAME THRU 1740-EXIT
008010         MOVE WS-ET-COMMODITY-CODE(WS-ENTR-IDX)
008020             TO WS-EDL-COMMODITY-CODE
008030         MOVE WS-ET-AMOUNT(WS-ENTR-IDX) TO WS-EDL-AMOUNT-ED
008040         MOVE SPACES TO RPT-PRINT-LINE
008050         WRITE RPT-PRINT-LINE
008060             FROM WS-ENTR-DETAIL-LINE
008070             AFTER ADVANCING 1 LINE
008080         ADD 1 TO WS-LINE-COUNT
008090         ADD 1 TO WS-ENTR-PRINTED-COUNT
008100     END-IF.
008110 1730-EXIT.
008120     EXIT.
008130
008140******************************************************************
008150* 1740- LINEAR LOOKUP OF THE ENTRY-OWNING ACCOUNT NAME OUT
008160* OF THE IN-MEMORY ACCOUNT TABLE, THE SAME SEARCH IDIOM
008170* JRNLSVC USES FOR THE BALANCE TABLE - GL-257.
008180******************************************************************
008190 1740-LOOKUP-ACCOUNT-NAME.
008200     MOVE SPACES TO WS-EDL-ACCOUNT-NAME.
008210     IF WS-ACCT-COUNT > ZERO
008220         SET WS-ACCT-IDX TO 1
008230         SEARCH WS-ACCT-ENTRY
008240             AT END
008250                 MOVE SPACES TO WS-EDL-ACCOUNT-NAME
008260             WHEN WS-ACT-ACCOUNT-ID(WS-ACCT-IDX)
008270                      = WS-ET-ACCOUNT-ID(WS-ENTR-IDX)
008280                 MOVE WS-ACT-ACCOUNT-NAME(WS-ACCT-IDX)(1:30)
008290                     TO WS-EDL-ACCOUNT-NAME
008300         END-SEARCH
008310     END-IF.
008320 1740-EXIT.
008330     EXIT.
008340
008350******************************************************************
008360* 2000- DELJ FUNCTION - CASCADE-DELETE QC-JOURNAL-ID AND
008370* EVERY ACCOUNT/TRANSACTION/ENTRY/TAG ROW IT OWNS - GL-268.
008380******************************************************************
008390 2000-RUN-DELJ-FUNCTION.
008400     PERFORM 2100-OPEN-MASTERS-IO THRU 2100-EXIT.
008410     PERFORM 2200-DELETE-JOURNAL-ROW THRU 2200-EXIT.
008420     PERFORM 2300-DELETE-ACCOUNT-ROWS THRU 2300-EXIT.
008430     PERFORM 2400-DELETE-TRANSACTION-ROWS THRU 2400-EXIT.
008440     PERFORM 2500-DELETE-ENTRY-ROWS THRU 2500-EXIT.
008450     PERFORM 2600-DELETE-TAG-ROWS THRU 2600-EXIT.
008460     CLOSE JRNL-MASTER-FILE ACCT-MASTER-FILE TXN-MASTER-FILE
008470           ENTR-MASTER-FILE TAG-MASTER-FILE.
008480 2000-EXIT.
008490     EXIT.
008500
008510 2100-OPEN-MASTERS-IO.
008520     OPEN I-O JRNL-MASTER-FILE.
008530     OPEN I-O ACCT-MASTER-FILE.
008540     OPEN I-O TXN-MASTER-FILE.
008550     OPEN I-O ENTR-MASTER-FILE.
008560     OPEN I-O TAG-MASTER-FILE.
008570     IF WS-JRNLMSTR-STATUS NOT = "00"
008580         OR WS-ACCTMSTR-STATUS NOT = "00"
008590         OR WS-TXNMSTR-STATUS NOT = "00"
008600         OR WS-ENTRMSTR-STATUS NOT = "00"
008610         OR WS-TAGMSTR-STATUS NOT = "00"
008620         DISPLAY "JRNLQURY - MASTER I-O OPEN FAILED"
008630         MOVE 16 TO RETURN-CODE
008640         STOP RUN
008650     END-IF.
008660*    THROWAWAY READ OF RELATIVE RECORD 1 ON EACH MASTER -
008670*    SKIPS PAST THE CONTROL AREA - GL-268.
008680     READ JRNL-MASTER-FILE NEXT RECORD.
008690     READ ACCT-MASTER-FILE NEXT RECORD.
008700     READ TXN-MASTER-FILE NEXT RECORD.
008710     READ ENTR-MASTER-FILE NEXT RECORD.
008720     READ TAG-MASTER-FILE NEXT RECORD.
008730 2100-EXIT.
008740     EXIT.
008750
008760 2200-DELETE-JOURNAL-ROW.
008770     PERFORM 2210-READ-AND-DELETE-JRNL THRU 2210-EXIT
008780         UNTIL WS-JRNLMSTR-STATUS = "10".
008790 2200-EXIT.
008800     EXIT.
008810
008820 2210-READ-AND-DELETE-JRNL.
008830     READ JRNL-MASTER-FILE NEXT RECORD
008840         AT END
008850             MOVE "10" TO WS-JRNLMSTR-STATUS
008860         NOT AT END
008870             IF JRNL-JOURNAL-ID = QC-JOURNAL-ID
008880                 DELETE JRNL-MASTER-FILE RECORD
008890                 ADD 1 TO WS-JRNL-DELETED-COUNT
008900             END-IF
008910     END-READ.
008920 2210-EXIT.
008930     EXIT.
008940
008950 2300-DELETE-ACCOUNT-ROWS.
008960     PERFORM 2310-READ-AND-DELETE-ACCT THRU 2310-EXIT
008970         UNTIL WS-ACCTMSTR-STATUS = "10".
008980 2300-EXIT.
008990     EXIT.
009000
009010 2310-READ-AND-DELETE-ACCT.
009020     READ ACCT-MASTER-FILE NEXT RECORD
009030         AT END
009040             MOVE "10" TO WS-ACCTMSTR-STATUS
009050         NOT AT END
009060             IF ACCT-JOURNAL-ID = QC-JOURNAL-ID
009070                 DELETE ACCT-MASTER-FILE RECORD
009080                 ADD 1 TO WS-ACCT-DELETED-COUNT
009090             END-IF
009100     END-READ.
009110 2310-EXIT.
009120     EXIT.
009130
009140******************************************************************
009150* 2400- DELETE EVERY TXNMSTR ROW OWNED BY QC-JOURNAL-ID,
009160* CAPTURING ITS TXN-ROW-ID IN WS-DELSET-TABLE SO THE ENTRY
009170* AND TAG PASSES BELOW CAN RECOGNIZE ITS DETAIL ROWS - GL-268.
009180******************************************************************
009190 2400-DELETE-TRANSACTION-ROWS.
009200     PERFORM 2410-READ-AND-DELETE-TXN THRU 2410-EXIT
009210         UNTIL WS-TXNMSTR-STATUS = "10".
009220 2400-EXIT.
009230     EXIT.
009240
009250 2410-READ-AND-DELETE-TXN.
009260     READ TXN-MASTER-FILE NEXT RECORD
009270         AT END
009280             MOVE "10" TO WS-TXNMSTR-STATUS
009290         NOT AT END
009300             IF TXN-JOURNAL-ID = QC-JOURNAL-ID
009310                 IF WS-DELSET-COUNT < 500
009320                     ADD 1 TO WS-DELSET-COUNT
009330                     SET WS-DELSET-IDX TO WS-DELSET-COUNT
009340                     MOVE TXN-ROW-ID TO
009350                         WS-DELSET-ROW-ID(WS-DELSET-IDX)
009360                 END-IF
009370                 DELETE TXN-MASTER-FILE RECORD
009380                 ADD 1 TO WS-TXN-DELETED-COUNT
009390             END-IF
009400     END-READ.
009410 2410-EXIT.
009420     EXIT.
009430
009440 2500-DELETE-ENTRY-ROWS.
009450     PERFORM 2510-READ-AND-DELETE-ENTR THRU 2510-EXIT
009460         UNTIL WS-ENTRMSTR-STATUS = "10".
009470 2500-EXIT.
009480     EXIT.
009490
009500 2510-READ-AND-DELETE-ENTR.
009510     READ ENTR-MASTER-FILE NEXT RECORD
009520         AT END
009530             MOVE "10" TO WS-ENTRMSTR-STATUS
009540         NOT AT END
009550             PERFORM 2520-ROW-IN-DELSET THRU 2520-EXIT
009560             IF WS-ROW-WAS-FOUND
009570                 DELETE ENTR-MASTER-FILE RECORD
009580                 ADD 1 TO WS-ENTR-DELETED-COUNT
009590             END-IF
009600     END-READ.
009610 2510-EXIT.
009620     EXIT.
009630
009640 2520-ROW-IN-DELSET.
009650     MOVE "N" TO WS-FOUND-SW.
009660     IF WS-DELSET-COUNT > ZERO
009670         SET WS-DELSET-IDX TO 1
009680         SEARCH WS-DELSET-ROW-ID
009690             AT END
009700                 MOVE "N" TO WS-FOUND-SW
009710             WHEN WS-DELSET-ROW-ID(WS-DELSET-IDX)
009720                      = ENTR-TXN-ROW-ID
009730                 MOVE "Y" TO WS-FOUND-SW
009740         END-SEARCH
009750     END-IF.
009760 2520-EXIT.
009770     EXIT.
009780
009790 2600-DELETE-TAG-ROWS.
009800     PERFORM 2610-READ-AND-DELETE-TAG THRU 2610-EXIT
009810         UNTIL WS-TAGMSTR-STATUS = "10".
009820 2600-EXIT.
009830     EXIT.
009840
009850 2610-READ-AND-DELETE-TAG.
009860     READ TAG-MASTER-FILE NEXT RECORD
009870         AT END
009880             MOVE "10" TO WS-TAGMSTR-STATUS
009890         NOT AT END
009900             MOVE "N" TO WS-FOUND-SW
009910             IF WS-DELSET-COUNT > ZERO
009920                 SET WS-DELSET-IDX TO 1
009930                 SEARCH WS-DELSET-ROW-ID
009940                     AT END
009950                         MOVE "N" TO WS-FOUND-SW
009960                     WHEN WS-DELSET-ROW-ID(WS-DELSET-IDX)
009970                              = TAG-TXN-ROW-ID
009980                         MOVE "Y" TO WS-FOUND-SW
009990                 END-SEARCH
010000             END-IF
010010             IF WS-ROW-WAS-FOUND
010020                 DELETE TAG-MASTER-FILE RECORD
010030                 ADD 1 TO WS-TAG-DELETED-COUNT
010040             END-IF
010050     END-READ.
010060 2610-EXIT.
010070     EXIT.
010080
010090******************************************************************
010100* 3000- DELA FUNCTION - PURGE ALL FIVE GL MASTERS BACK TO
010110* THE EMPTY, CONTROL-RECORD-ONLY STATE JRNLPOST CREATES
010120* THEM IN - GL-284.
010130******************************************************************
010140 3000-RUN-DELA-FUNCTION.
010150     PERFORM 3100-PURGE-ONE-MASTER THRU 3100-EXIT.
010160 3000-EXIT.
010170     EXIT.
010180
010190 3100-PURGE-ONE-MASTER.
010200     OPEN OUTPUT JRNL-MASTER-FILE.
010210     MOVE 1 TO WS-JRNL-RRN.
010220     MOVE 2 TO JRNL-MSTR-NEXT-RRN.
010230     WRITE JRNL-MSTR-CONTROL-REC
010240         INVALID KEY
010250             DISPLAY "JRNLQURY - JRNL CONTROL REC WRITE FAILED"
010260             MOVE 16 TO RETURN-CODE
010270     END-WRITE.
010280     CLOSE JRNL-MASTER-FILE.
010290     OPEN OUTPUT ACCT-MASTER-FILE.
010300     MOVE 1 TO WS-ACCT-RRN.
010310     MOVE 2 TO ACCT-MSTR-NEXT-RRN.
010320     WRITE ACCT-MSTR-CONTROL-REC
010330         INVALID KEY
010340             DISPLAY "JRNLQURY - ACCT CONTROL REC WRITE FAILED"
010350             MOVE 16 TO RETURN-CODE
010360     END-WRITE.
010370     CLOSE ACCT-MASTER-FILE.
010380     OPEN OUTPUT TXN-MASTER-FILE.
010390     MOVE 1 TO WS-TXN-RRN.
010400     MOVE 2 TO TXN-MSTR-NEXT-RRN.
010410     WRITE TXN-MSTR-CONTROL-REC
010420         INVALID KEY
010430             DISPLAY "JRNLQURY - TXN CONTROL REC WRITE FAILED"
010440             MOVE 16 TO RETURN-CODE
010450     END-WRITE.
010460     CLOSE TXN-MASTER-FILE.
010470     OPEN OUTPUT ENTR-MASTER-FILE.
010480     MOVE 1 TO WS-ENTR-RRN.
010490     MOVE 2 TO ENTR-MSTR-NEXT-RRN.
010500     WRITE ENTR-MSTR-CONTROL-REC
010510         INVALID KEY
010520             DISPLAY "JRNLQURY - ENTR CONTROL REC WRITE FAILED"
010530             MOVE 16 TO RETURN-CODE
010540     END-WRITE.
010550     CLOSE ENTR-MASTER-FILE.
010560     OPEN OUTPUT TAG-MASTER-FILE.
010570     MOVE 1 TO WS-TAG-RRN.
010580     MOVE 2 TO TAG-MSTR-NEXT-RRN.
010590     WRITE TAG-MSTR-CONTROL-REC
010600         INVALID KEY
010610             DISPLAY "JRNLQURY - TAG CONTROL REC WRITE FAILED"
010620             MOVE 16 TO RETURN-CODE
010630     END-WRITE.
010640     CLOSE TAG-MASTER-FILE.
010650     DISPLAY "JRNLQURY - DELA PURGED ALL FIVE GL MASTERS".
010660 3100-EXIT.
010670     EXIT.
010680
010690******************************************************************
010700* 9000- DISPLAY RUN TOTALS THE OPERATOR LOGS ON THE BATCH
010710* RUN SHEET - GL-257.
010720******************************************************************
010730 9000-TERMINATE.
010740     DISPLAY "JRNLQURY - FUNCTION RUN  " QC-FUNCTION-CODE.
010750     PERFORM 9010-DISPLAY-ONE-RRN THRU 9010-EXIT
010760         VARYING WS-RRN-IDX FROM 1 BY 1
010770         UNTIL WS-RRN-IDX > 5.
010780     IF QC-IS-REPT
010790         DISPLAY "JRNLQURY - ACCTS LOADED  " WS-ACCT-LOADED-COUNT
010800         DISPLAY "JRNLQURY - TXNS LOADED   " WS-TXN-LOADED-COUNT
010810         DISPLAY "JRNLQURY - ENTRS LOADED  " WS-ENTR-LOADED-COUNT
010820         DISPLAY "JRNLQURY - ENTRS PRINTED " WS-ENTR-PRINTED-COUNT
010830         IF QC-START-DATE NOT = ZERO
010840             MOVE QC-START-DATE TO WS-QC-START-DATE
010850             DISPLAY "JRNLQURY - FILTER FROM  " WS-QSD-CCYY "-"
010860                 WS-QSD-MM "-" WS-QSD-DD
010870         END-IF
010880         IF QC-END-DATE NOT = ZERO
010890             MOVE QC-END-DATE TO WS-QC-END-DATE
010900             DISPLAY "JRNLQURY - FILTER TO    " WS-QED-CCYY "-"
010910                 WS-QED-MM "-" WS-QED-DD
010920         END-IF
010930     END-IF.
010940     IF QC-IS-DELJ
010950         DISPLAY "JRNLQURY - JRNLS DELETED " WS-JRNL-DELETED-COUNT
010960         DISPLAY "JRNLQURY - ACCTS DELETED " WS-ACCT-DELETED-COUNT
010970         DISPLAY "JRNLQURY - TXNS DELETED  " WS-TXN-DELETED-COUNT
010980         DISPLAY "JRNLQURY - ENTRS DELETED " WS-ENTR-DELETED-COUNT
010990         DISPLAY "JRNLQURY - TAGS DELETED  " WS-TAG-DELETED-COUNT
011000     END-IF.
011010     IF JRNL-TEST-MODE
011020         DISPLAY "JRNLQURY - UPSI-0 ON - TEST RUN AGAINST THE"
011030         DISPLAY "          TEST-MODE COPY OF THE GL MASTERS -"
011040         DISPLAY "          RUN BOOK 4.2."
011050     END-IF.
011060 9000-EXIT.
011070     EXIT.
011080
011090******************************************************************
011100* 9010- DISPLAY THE FINAL RELATIVE-KEY POSITION REACHED ON
011110* ONE MASTER, WALKED BY SUBSCRIPT OVER THE WS-RRN-TABLE
011120* OVERLAY - GL-333.
011130******************************************************************
011140 9010-DISPLAY-ONE-RRN.
011150     DISPLAY "JRNLQURY - MASTER " WS-RRN-IDX
011160         " FINAL RRN " WS-RRN-ENTRY(WS-RRN-IDX).
011170 9010-EXIT.
011180     EXIT.
