000100******************************************************************
000110* JRNLREC.CPY
000120* JOURNAL MASTER RECORD - HEADER/METADATA + COMMODITY TABLE
000130* FIELDS PARALLEL THE UPLOADED LEDGER FILE HEADER LINES AND
000140* THE "commodity <code> <precision>" DECLARATIONS THAT
000150* PRECEDE THE CHART OF ACCOUNTS IN A JOURNAL UPLOAD.
000160* SHARED BY JRNLPARS, JRNLPOST, JRNLQURY AND JRNLSERL.
000170******************************************************************
000180* MAINTENANCE LOG
000190* 03/17/87 RTD  ORIGINAL LAYOUT - GL-114
000200* 11/09/89 RTD  ADDED JRNL-SUBTITLE PER GL-166
000210* 06/22/94 KPO  WIDENED JRNL-LOGO TO X(500) - GL-241
000220* 01/08/99 KPO  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HERE,
000230*               RECORD CERTIFIED Y2K CLEAN - GL-Y2K-07
000240* 04/02/03 SLH  ADDED JRNL-COMMODITY-COUNT/TABLE - GL-318
000250******************************************************************
000260
000270 01  JRNL-MASTER-REC.
000280     05  JRNL-JOURNAL-ID             PIC X(36).
000290     05  JRNL-LOGO                   PIC X(500).
000300     05  JRNL-TITLE                  PIC X(500).
000310     05  JRNL-SUBTITLE               PIC X(500).
000320     05  JRNL-CURRENCY               PIC X(10).
000330     05  JRNL-COMMODITY-COUNT        PIC 9(4) COMP.
000340     05  JRNL-COMMODITY-TABLE.
000350         10  JRNL-COMMODITY-ENTRY OCCURS 20 TIMES
000360                 INDEXED BY JRNL-CMDY-IDX.
000370             15  JRNL-COMMODITY-CODE       PIC X(10).
000380             15  JRNL-COMMODITY-PRECISION  PIC 9(13)V9(4).
000390             15  FILLER                    PIC X(05).
000400         10  FILLER                        PIC X(10).
000410     05  FILLER                      PIC X(050).
