000100******************************************************************
000110* TXNREC.CPY
000120* TRANSACTION HEADER RECORD - ONE ROW PER DATED, BALANCED
000130* GROUP OF LEDGER ENTRIES.  ENTRY AND TAG DETAIL ARE HELD
000140* SEPARATELY (SEE ENTRREC.CPY / TAGREC.CPY), JOINED BACK
000150* TO THIS ROW VIA TXN-ROW-ID.
000160* SHARED BY JRNLPARS, JRNLPOST, JRNLQURY, JRNLSERL, JRNLSVC.
000170******************************************************************
000180* MAINTENANCE LOG
000190* 03/17/87 RTD  ORIGINAL LAYOUT - GL-114
000200* 05/30/90 RTD  ADDED TXN-PARTNER-ID - GL-178
000210* 09/14/95 MFT  ADDED TXN-TRANSACTION-ID (id: TAG) - GL-256
000220* 01/08/99 KPO  Y2K REVIEW - TXN-DATE IS 9(8) CCYYMMDD,
000230*               ALREADY 4-DIGIT YEAR - GL-Y2K-07
000240******************************************************************
000250
000260 01  TXN-MASTER-REC.
000270     05  TXN-ROW-ID                  PIC X(36).
000280     05  TXN-DATE                    PIC 9(8).
000290     05  TXN-DATE-R REDEFINES TXN-DATE.
000300         10  TXN-DATE-CCYY           PIC 9(4).
000310         10  TXN-DATE-MM             PIC 9(2).
000320         10  TXN-DATE-DD             PIC 9(2).
000330     05  TXN-STATUS                  PIC X(9).
000340         88  TXN-CLEARED                 VALUE "CLEARED".
000350         88  TXN-PENDING                 VALUE "PENDING".
000360         88  TXN-UNCLEARED               VALUE "UNCLEARED".
000370     05  TXN-DESCRIPTION             PIC X(1000).
000380     05  TXN-PARTNER-ID              PIC X(100).
000390     05  TXN-TRANSACTION-ID          PIC X(100).
000400     05  TXN-JOURNAL-ID              PIC X(36).
000410     05  FILLER                      PIC X(050).
