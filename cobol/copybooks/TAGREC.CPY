000100******************************************************************
000110* TAGREC.CPY
000120* TAG DETAIL RECORD - METADATA ATTACHED TO A TRANSACTION
000130* COMMENT LINE.  A BLANK TAG-VALUE MEANS A "SIMPLE" MARKER
000140* TAG (:Key: FORM) RATHER THAN A KEY:VALUE PAIR.  ALWAYS
000150* ACCESSED JOINED TO ITS OWNING TXN-ROW-ID, UNORDERED.
000160* SHARED BY JRNLPARS, JRNLPOST, JRNLQURY AND JRNLSERL.
000170******************************************************************
000180* MAINTENANCE LOG
000190* 09/14/95 MFT  ORIGINAL LAYOUT - GL-256
000200* 01/08/99 KPO  Y2K REVIEW - NO DATE FIELDS, CLEAN - GL-Y2K-07
000210******************************************************************
000220
000230 01  TAG-DETAIL-REC.
000240     05  TAG-ROW-ID                  PIC X(36).
000250     05  TAG-TXN-ROW-ID              PIC X(36).
000260     05  TAG-KEY                     PIC X(100).
000270     05  TAG-VALUE                   PIC X(500).
000280     05  FILLER                      PIC X(050).
