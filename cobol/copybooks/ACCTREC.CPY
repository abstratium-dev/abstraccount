000100******************************************************************
000110* ACCTREC.CPY
000120* CHART-OF-ACCOUNTS NODE - ONE ROW PER ACCOUNT DECLARED (OR
000130* IMPLIED) IN A JOURNAL UPLOAD.  ACCT-PARENT-ACCOUNT-ID
000140* CARRIES THE HIERARCHY LINK; THE FULL COLON PATH IS NEVER
000150* STORED, IT IS REBUILT BY WALKING PARENT LINKS.
000160* ACCT-DEPTH IS NOT PART OF THE SOURCE RECORD - IT IS A
000170* WORKING CONTROL FIELD (ROOT = ZERO) CARRIED FROM THE
000180* PARSE STEP THROUGH TO JRNLPOST SO THE POSTING LOOP CAN
000190* WRITE PARENTS BEFORE CHILDREN.  SEE JRNLPOST 2100-/2200-.
000200* SHARED BY JRNLPARS, JRNLPOST, JRNLQURY AND JRNLSERL.
000210******************************************************************
000220* MAINTENANCE LOG
000230* 03/17/87 RTD  ORIGINAL LAYOUT - GL-114
000240* 08/02/91 MFT  ADDED ACCT-ACCOUNT-NOTE - GL-190
000250* 01/08/99 KPO  Y2K REVIEW - NO DATE FIELDS, CLEAN - GL-Y2K-07
000260* 04/02/03 SLH  ADDED ACCT-DEPTH WORK FIELD - GL-318
000270******************************************************************
000280
000290 01  ACCT-MASTER-REC.
000300     05  ACCT-ACCOUNT-ID             PIC X(40).
000310     05  ACCT-ACCOUNT-ID-R REDEFINES ACCT-ACCOUNT-ID.
000320         10  ACCT-ID-WHOLE           PIC X(20).
000330         10  ACCT-ID-DECIMAL         PIC X(20).
000340     05  ACCT-ACCOUNT-NAME           PIC X(200).
000350     05  ACCT-ACCOUNT-TYPE           PIC X(9).
000360         88  ACCT-TYPE-ASSET             VALUE "ASSET".
000370         88  ACCT-TYPE-LIABILITY         VALUE "LIABILITY".
000380         88  ACCT-TYPE-EQUITY            VALUE "EQUITY".
000390         88  ACCT-TYPE-REVENUE           VALUE "REVENUE".
000400         88  ACCT-TYPE-EXPENSE           VALUE "EXPENSE".
000410         88  ACCT-TYPE-CASH              VALUE "CASH".
000420     05  ACCT-ACCOUNT-NOTE           PIC X(1000).
000430     05  ACCT-PARENT-ACCOUNT-ID      PIC X(40).
000440     05  ACCT-JOURNAL-ID             PIC X(36).
000450     05  ACCT-DEPTH                  PIC 9(4) COMP.
000460     05  FILLER                      PIC X(050).
