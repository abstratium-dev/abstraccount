000100******************************************************************
000110* ENTRREC.CPY
000120* ENTRY DETAIL RECORD - ONE DEBIT/CREDIT LINE OF A
000130* TRANSACTION.  ALWAYS ACCESSED JOINED TO ITS OWNING
000140* TXN-ROW-ID, ORDERED BY ENTR-ORDER (FILE-ORDER POSITION
000150* WITHIN THE TRANSACTION, ZERO-BASED).
000160* SHARED BY JRNLPARS, JRNLPOST, JRNLQURY, JRNLSERL, JRNLSVC.
000170******************************************************************
000180* MAINTENANCE LOG
000190* 03/17/87 RTD  ORIGINAL LAYOUT - GL-114
000200* 11/09/89 RTD  ADDED ENTR-NOTE - GL-166
000210* 06/22/94 KPO  AMOUNT WIDENED TO S9(13)V9(4) COMP-3 FOR
000220*               MULTI-COMMODITY JOURNALS - GL-241
000230* 01/08/99 KPO  Y2K REVIEW - NO DATE FIELDS, CLEAN - GL-Y2K-07
000240******************************************************************
000250
000260 01  ENTR-DETAIL-REC.
000270     05  ENTR-ROW-ID                 PIC X(36).
000280     05  ENTR-TXN-ROW-ID             PIC X(36).
000290     05  ENTR-ORDER                  PIC 9(4).
000300     05  ENTR-ACCOUNT-ID             PIC X(40).
000310     05  ENTR-COMMODITY-CODE         PIC X(10).
000320     05  ENTR-AMOUNT                 PIC S9(13)V9(4) COMP-3.
000330     05  ENTR-NOTE                   PIC X(1000).
000340     05  FILLER                      PIC X(050).
