000100******************************************************************
000110* JRNLSVC
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.     JRNLSVC.
000150 AUTHOR.         M F TRAN.
000160 INSTALLATION.   MERIDIAN FINANCIAL SYSTEMS - DATA CENTER.
000170 DATE-WRITTEN.   05/14/1990.
000180 DATE-COMPILED.  05/14/1990.
000190 SECURITY.       NONE.
000200******************************************************************
000210* REMARKS.
000220*     GENERAL LEDGER BALANCE AND BALANCE-CHECK SUBSYSTEM.
000230*     COMPANION READ-ONLY REPORT STEP TO JRNLPOST - RUNS
000240*     AFTER A JOURNAL UPLOAD HAS BEEN POSTED TO ACCTMSTR,
000250*     TXNMSTR AND ENTRMSTR AND PRODUCES BALRPT, THE NIGHTLY
000260*     ACCOUNT-BALANCE AND UNBALANCED-TRANSACTION LISTING.
000270*
000280*     FOR EACH ACCOUNT ON ACCTMSTR THIS PROGRAM SUMS, PER
000290*     COMMODITY, EVERY ENTRMSTR AMOUNT POSTED AGAINST IT ON
000300*     OR BEFORE THE RUN DATE.  ACCOUNTS WITH NO QUALIFYING
000310*     ENTRIES ARE OMITTED FROM THE BALANCE SECTION.  A SECOND
000320*     PASS NETS EACH TRANSACTION BY COMMODITY; ANY
000330*     TRANSACTION WHOSE NET IS NOT ZERO FOR SOME COMMODITY IS
000340*     LISTED IN THE UNBALANCED-TRANSACTION SECTION, MOST
000350*     RECENT FIRST.
000360******************************************************************
000370* MAINTENANCE LOG.
000380* 05/14/90 MFT  ORIGINAL PROGRAM - GL-172.  READS ACCTMSTR,
000390*               TXNMSTR AND ENTRMSTR, COMPUTES PER-ACCOUNT
000400*               PER-COMMODITY BALANCES AND PRINTS BALRPT.
000410* 02/19/92 RTD  ADDED THE UNBALANCED-TRANSACTION SECTION -
000420*               NETS EACH TRANSACTION BY COMMODITY AND FLAGS
000430*               ANY NON-ZERO NET (BALANCE RULE) - GL-201.
000440* 07/08/94 KPO  BALANCE AND NET ACCUMULATORS WIDENED TO
000450*               S9(13)V9(4) COMP-3 TO MATCH THE ENTRMSTR
000460*               AMOUNT FIELD - GL-241.
000470* 01/08/99 KPO  Y2K REMEDIATION - THE ACCEPT-FROM-DATE RUN
000480*               DATE ARRIVES AS A 2-DIGIT YEAR.  ADDED A
000490*               CENTURY WINDOW (00-49 = 20XX, 50-99 = 19XX)
000500*               BEFORE BUILDING THE CCYYMMDD CUTOFF USED TO
000510*               QUALIFY ENTRIES FOR THE BALANCE PASS - GL-Y2K-11.
000520* 04/02/03 SLH  ACCOUNT AND TRANSACTION IN-MEMORY TABLES
000530*               WIDENED TO 500 ENTRIES TO MATCH JRNLPOST -
000540*               GL-319.
000550* 09/30/05 SLH  ADDED PAGE HEADINGS AND A PAGE-BREAK LINE
000560*               COUNT TO BALRPT - OPERATIONS COMPLAINED THE
000570*               OLD FAN-FOLD RUNS CAME OUT WITH NO HEADERS
000580*               PAST PAGE ONE - GL-333.
000590* 02/14/07 SLH  DATE SORT ON THE UNBALANCED SECTION MADE
000600*               STABLE (EQUAL-DATE ROWS KEEP TXNMSTR ARRIVAL
000610*               ORDER), MATCHING THE JRNLPOST SORT CONVENTION -
000620*               GL-342.
000630******************************************************************
000640
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.    IBM-370.
000680 OBJECT-COMPUTER.    IBM-370.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-0 ON  STATUS IS JRNL-TEST-MODE
000720            OFF STATUS IS JRNL-PROD-MODE.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750
000760     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTMSTR
000770         ORGANIZATION IS RELATIVE
000780         ACCESS MODE IS SEQUENTIAL
000790         FILE STATUS IS WS-ACCTMSTR-STATUS.
000800
000810     SELECT TXN-MASTER-FILE ASSIGN TO TXNMSTR
000820         ORGANIZATION IS RELATIVE
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS WS-TXNMSTR-STATUS.
000850
000860     SELECT ENTR-MASTER-FILE ASSIGN TO ENTRMSTR
000870         ORGANIZATION IS RELATIVE
000880         ACCESS MODE IS SEQUENTIAL
000890         FILE STATUS IS WS-ENTRMSTR-STATUS.
000900
000910     SELECT BAL-REPORT-FILE ASSIGN TO BALRPT
000920         ORGANIZATION IS SEQUENTIAL
000930         FILE STATUS IS WS-BALRPT-STATUS.
000940
000950 DATA DIVISION.
000960 FILE SECTION.
000970
000980 FD  ACCT-MASTER-FILE.
000990 COPY ACCTREC.
001000
001010 FD  TXN-MASTER-FILE.
001020 COPY TXNREC.
001030
001040 FD  ENTR-MASTER-FILE.
001050 COPY ENTRREC.
001060
001070******************************************************************
001080* BALRPT IS A STANDARD 132-COLUMN FAN-FOLD PRINT FILE.
001090******************************************************************
001100 FD  BAL-REPORT-FILE.
001110 01  BAL-PRINT-LINE                 PIC X(132).
001120
001130 WORKING-STORAGE SECTION.
001140******************************************************************
001150* FILE STATUS AND SWITCHES
001160******************************************************************
001170 77  WS-ACCTMSTR-STATUS              PIC XX.
001180     88  WS-ACCTMSTR-OK                  VALUE "00".
001190 77  WS-TXNMSTR-STATUS               PIC XX.
001200     88  WS-TXNMSTR-OK                   VALUE "00".
001210 77  WS-ENTRMSTR-STATUS              PIC XX.
001220     88  WS-ENTRMSTR-OK                  VALUE "00".
001230 77  WS-BALRPT-STATUS                PIC XX.
001240     88  WS-BALRPT-OK                    VALUE "00".
001250
001260 77  WS-SORT-DONE-SW                 PIC X VALUE "N".
001270     88  WS-SORT-IS-DONE                 VALUE "Y".
001280 77  WS-TXN-FOUND-SW                 PIC X VALUE "N".
001290     88  WS-TXN-WAS-FOUND                VALUE "Y".
001300 77  WS-NET-FOUND-SW                 PIC X VALUE "N".
001310     88  WS-NET-ROW-WAS-FOUND            VALUE "Y".
001320 77  WS-BAL-FOUND-SW                 PIC X VALUE "N".
001330     88  WS-BAL-ROW-WAS-FOUND            VALUE "Y".
001340
001350******************************************************************
001360* RUN DATE - ARRIVES 2-DIGIT YEAR FROM ACCEPT/DATE.  WINDOWED
001370* INTO A 4-DIGIT CENTURY AT 0120-DERIVE-CURRENT-DATE, THEN
001380* ASSEMBLED INTO WS-ASOF-DATE, THE CCYYMMDD CUTOFF USED TO
001390* QUALIFY ENTRIES FOR THE BALANCE PASS - GL-Y2K-11.
001400******************************************************************
001410 01  WS-CURR-DATE-YYMMDD             PIC 9(6).
001420 01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE-YYMMDD.
001430     05  WS-CURR-YY                  PIC 9(2).
001440     05  WS-CURR-MM                  PIC 9(2).
001450     05  WS-CURR-DD                  PIC 9(2).
001460 01  WS-CURR-CCYY                    PIC 9(4) COMP.
001470 01  WS-ASOF-DATE                    PIC 9(8) VALUE ZERO.
001480* ALTERNATE VIEW OF THE ASOF CUTOFF USED WHEN THE RUN-DATE
001490* LINE IS BUILT FOR THE REPORT HEADING - GL-333.
001500 01  WS-ASOF-DATE-R REDEFINES WS-ASOF-DATE.
001510     05  WS-ASOF-CCYY                PIC 9(4).
001520     05  WS-ASOF-MM                  PIC 9(2).
001530     05  WS-ASOF-DD                  PIC 9(2).
001540
001550******************************************************************
001560* ACCOUNT TABLE - EVERY ROW ON ACCTMSTR, HELD IN FILE ORDER
001570* (DEPTH-ASCENDING, AS JRNLPOST LEFT IT) SO THE BALANCE
001580* SECTION OF BALRPT LISTS PARENTS BEFORE CHILDREN - GL-172.
001590******************************************************************
001600 01  WS-ACCT-COUNT                   PIC 9(4) COMP VALUE ZERO.
001610 01  WS-ACCT-TABLE.
001620     05  WS-ACCT-ENTRY OCCURS 500 TIMES
001630             INDEXED BY WS-ACCT-IDX.
001640         10  WS-ACT-ACCOUNT-ID       PIC X(40).
001650         10  WS-ACT-ACCOUNT-NAME     PIC X(200).
001660         10  WS-ACT-ACCOUNT-TYPE     PIC X(9).
001670
001680******************************************************************
001690* TRANSACTION TABLE - EVERY ROW ON TXNMSTR.  WS-TT-BALANCED-
001700* SW IS SET "N" BY 3000-FIND-UNBALANCED WHEN THE COMMODITY-
001710* NET TABLE SHOWS A NON-ZERO SUM FOR THAT TRANSACTION - GL-201.
001720******************************************************************
001730 01  WS-TXN-COUNT                    PIC 9(4) COMP VALUE ZERO.
001740 01  WS-TXN-TABLE.
001750     05  WS-TXN-ENTRY OCCURS 500 TIMES
001760             INDEXED BY WS-TXN-IDX.
001770         10  WS-TT-ROW-ID            PIC X(36).
001780         10  WS-TT-DATE              PIC 9(8).
001790         10  WS-TT-STATUS            PIC X(9).
001800         10  WS-TT-DESCRIPTION       PIC X(1000).
001810         10  WS-TT-PARTNER-ID        PIC X(100).
001820         10  WS-TT-TRANSACTION-ID    PIC X(100).
001830         10  WS-TT-BALANCED-SW       PIC X VALUE "Y".
001840
001850******************************************************************
001860* SWAP-RECORD TEMPLATE FOR 4030-SWAP-ENTRIES - MATCHES THE
001870* TRANSACTION-TABLE ROW LAYOUT FIELD FOR FIELD.
001880******************************************************************
001890 01  WS-TXN-SWAP-REC.
001900     05  WS-SWP-ROW-ID               PIC X(36).
001910     05  WS-SWP-DATE                 PIC 9(8).
001920     05  WS-SWP-STATUS               PIC X(9).
001930     05  WS-SWP-DESCRIPTION          PIC X(1000).
001940     05  WS-SWP-PARTNER-ID           PIC X(100).
001950     05  WS-SWP-TRANSACTION-ID       PIC X(100).
001960     05  WS-SWP-BALANCED-SW          PIC X.
001970
001980******************************************************************
001990* PER-TRANSACTION PER-COMMODITY NET TABLE - ONE ROW PER
002000* DISTINCT (TRANSACTION, COMMODITY) PAIR SEEN WHILE READING
002010* ENTRMSTR.  A NON-ZERO NET MEANS THE TRANSACTION FAILS THE
002020* BALANCE RULE FOR THAT COMMODITY - GL-201.
002030******************************************************************
002040 01  WS-TXNCOM-COUNT                 PIC 9(4) COMP VALUE ZERO.
002050 01  WS-TXNCOM-TABLE.
002060     05  WS-TXNCOM-ENTRY OCCURS 1000 TIMES
002070             INDEXED BY WS-TXNCOM-IDX.
002080         10  WS-TC-TXN-IDX           PIC 9(4) COMP.
002090         10  WS-TC-COMMODITY-CODE    PIC X(10).
002100         10  WS-TC-NET-AMOUNT        PIC S9(13)V9(4) COMP-3.
002110
002120******************************************************************
002130* PER-ACCOUNT PER-COMMODITY BALANCE TABLE - ONE ROW PER
002140* DISTINCT (ACCOUNT, COMMODITY) PAIR SEEN AMONG ENTRIES ON
002150* OR BEFORE WS-ASOF-DATE.  AN ACCOUNT WITH NO ROW HERE HAS
002160* NO QUALIFYING ACTIVITY AND IS OMITTED FROM BALRPT - GL-172.
002170******************************************************************
002180 01  WS-BAL-COUNT                    PIC 9(4) COMP VALUE ZERO.
002190 01  WS-BAL-TABLE.
002200     05  WS-BAL-ENTRY OCCURS 1000 TIMES
002210             INDEXED BY WS-BAL-IDX.
002220         10  WS-BAL-ACCOUNT-ID       PIC X(40).
002230* ALTERNATE VIEW SPLITTING THE ACCOUNT ID INTO ITS NUMERIC
002240* AND DECIMAL-SUFFIX HALVES, THE SAME SPLIT ACCTREC CARRIES
002250* ON ACCT-ACCOUNT-ID - GL-319.
002260         10  WS-BAL-ACCOUNT-ID-R REDEFINES WS-BAL-ACCOUNT-ID.
002270             15  WS-BAL-ID-WHOLE     PIC X(20).
002280             15  WS-BAL-ID-DECIMAL   PIC X(20).
002290         10  WS-BAL-COMMODITY-CODE   PIC X(10).
002300         10  WS-BAL-AMOUNT           PIC S9(13)V9(4) COMP-3.
002310
002320******************************************************************
002330* REPORT WORK AREAS - HEADINGS, PAGE CONTROL AND EDITED
002340* NUMERIC FIELDS FOR BALRPT - GL-333.
002350******************************************************************
002360 01  WS-LINE-COUNT                   PIC 9(4) COMP VALUE 99.
002370 01  WS-PAGE-COUNT                   PIC 9(4) COMP VALUE ZERO.
002380
002390******************************************************************
002400* PRINT-LINE BUILD AREAS - BAL-PRINT-LINE IS MOVE-SPACED AND
002410* THEN WRITTEN FROM ONE OF THESE GROUPS, NEVER FROM A LIST
002420* OF FIELDS - GL-333.
002430******************************************************************
002440 01  WS-ASOF-LINE.
002450     05  FILLER                      PIC X(06) VALUE "AS OF ".
002460     05  WS-AL-CCYY                  PIC 9(4).
002470     05  FILLER                      PIC X(01) VALUE "-".
002480     05  WS-AL-MM                    PIC 9(2).
002490     05  FILLER                      PIC X(01) VALUE "-".
002500     05  WS-AL-DD                    PIC 9(2).
002510
002520 01  WS-BAL-DETAIL-LINE.
002530     05  WS-BDL-ACCOUNT-ID           PIC X(14).
002540     05  WS-BDL-ACCOUNT-NAME         PIC X(30).
002550     05  FILLER                      PIC X(01) VALUE SPACE.
002560     05  WS-BDL-COMMODITY-CODE       PIC X(10).
002570     05  FILLER                      PIC X(01) VALUE SPACE.
002580     05  WS-BDL-AMOUNT-ED            PIC -(9)9.9999.
002590
002600 01  WS-TXN-DETAIL-LINE.
002610     05  WS-TDL-DATE                 PIC 9(8).
002620     05  FILLER                      PIC X(01) VALUE SPACE.
002630     05  WS-TDL-STATUS               PIC X(09).
002640     05  FILLER                      PIC X(01) VALUE SPACE.
002650     05  WS-TDL-DESCRIPTION          PIC X(40).
002660     05  FILLER                      PIC X(01) VALUE SPACE.
002670     05  WS-TDL-PARTNER-ID           PIC X(20).
002680
002690******************************************************************
002700* CONTROL TOTALS AND GENERIC SCALARS
002710******************************************************************
002720 01  WS-CONTROL-TOTALS.
002730     05  WS-ACCT-LOADED-COUNT        PIC 9(6) COMP VALUE ZERO.
002740     05  WS-TXN-LOADED-COUNT         PIC 9(6) COMP VALUE ZERO.
002750     05  WS-ENTR-READ-COUNT          PIC 9(6) COMP VALUE ZERO.
002760     05  WS-BAL-ROW-COUNT            PIC 9(6) COMP VALUE ZERO.
002770     05  WS-UNBAL-TXN-COUNT          PIC 9(6) COMP VALUE ZERO.
002780
002790 77  WS-I                            PIC 9(4) COMP.
002800 77  WS-SWAP-1                       PIC 9(4) COMP.
002810 77  WS-SWAP-2                       PIC 9(4) COMP.
002820 77  WS-ENTRY-TXN-DATE              PIC 9(8) COMP.
002830
002840 PROCEDURE DIVISION.
002850
002860******************************************************************
002870* 0000-MAINLINE
002880******************************************************************
002890 0000-MAINLINE.
002900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002910     PERFORM 1000-LOAD-ACCOUNTS THRU 1000-EXIT.
002920     PERFORM 1100-LOAD-TRANSACTIONS THRU 1100-EXIT.
002930     PERFORM 2000-COMPUTE-BALANCES THRU 2000-EXIT.
002940     PERFORM 3000-FIND-UNBALANCED THRU 3000-EXIT.
002950     PERFORM 4000-SORT-TRANSACTIONS-BY-DATE THRU 4000-EXIT.
002960     PERFORM 5000-PRINT-BALANCE-REPORT THRU 5000-EXIT.
002970     PERFORM 9000-TERMINATE THRU 9000-EXIT.
002980     STOP RUN.
002990
003000******************************************************************
003010* 0100- OPEN ACCTMSTR/TXNMSTR/ENTRMSTR FOR SEQUENTIAL READ
003020* AND BALRPT FOR OUTPUT, DERIVE THE RUN DATE, THEN SKIP THE
003030* ONE-RECORD CONTROL AREA JRNLPOST KEEPS AT RELATIVE RECORD 1
003040* OF EACH MASTER - GL-172/GL-166.
003050******************************************************************
003060 0100-INITIALIZE.
003070     OPEN INPUT ACCT-MASTER-FILE.
003080     OPEN INPUT TXN-MASTER-FILE.
003090     OPEN INPUT ENTR-MASTER-FILE.
003100     OPEN OUTPUT BAL-REPORT-FILE.
003110     PERFORM 0110-OPEN-CHECK THRU 0110-EXIT.
003120     PERFORM 0120-DERIVE-CURRENT-DATE THRU 0120-EXIT.
003130     PERFORM 0130-SKIP-CONTROL-RECS THRU 0130-EXIT.
003140 0100-EXIT.
003150     EXIT.
003160
003170 0110-OPEN-CHECK.
003180     IF WS-ACCTMSTR-STATUS NOT = "00"
003190         OR WS-TXNMSTR-STATUS NOT = "00"
003200         OR WS-ENTRMSTR-STATUS NOT = "00"
003210         OR WS-BALRPT-STATUS NOT = "00"
003220         DISPLAY "JRNLSVC - FILE OPEN FAILED - STATUSES "
003230             WS-ACCTMSTR-STATUS " " WS-TXNMSTR-STATUS " "
003240             WS-ENTRMSTR-STATUS " " WS-BALRPT-STATUS
003250         MOVE 16 TO RETURN-CODE
003260         STOP RUN
003270     END-IF.
003280 0110-EXIT.
003290     EXIT.
003300
003310 0120-DERIVE-CURRENT-DATE.
003320     ACCEPT WS-CURR-DATE-YYMMDD FROM DATE.
003330     IF WS-CURR-YY < 50
003340         COMPUTE WS-CURR-CCYY = 2000 + WS-CURR-YY
003350     ELSE
003360         COMPUTE WS-CURR-CCYY = 1900 + WS-CURR-YY
003370     END-IF.
003380     COMPUTE WS-ASOF-DATE =
003390         WS-CURR-CCYY * 10000 + WS-CURR-MM * 100 + WS-CURR-DD.
003400 0120-EXIT.
003410     EXIT.
003420
003430 0130-SKIP-CONTROL-RECS.
003440     READ ACCT-MASTER-FILE
003450         AT END
003460             DISPLAY "JRNLSVC - ACCTMSTR HAS NO CONTROL RECORD"
003470     END-READ.
003480     READ TXN-MASTER-FILE
003490         AT END
003500             DISPLAY "JRNLSVC - TXNMSTR HAS NO CONTROL RECORD"
003510     END-READ.
003520     READ ENTR-MASTER-FILE
003530         AT END
003540             DISPLAY "JRNLSVC - ENTRMSTR HAS NO CONTROL RECORD"
003550     END-READ.
003560 0130-EXIT.
003570     EXIT.
003580
003590******************************************************************
003600* 1000- LOAD EVERY ACCTMSTR ROW INTO WS-ACCT-TABLE, IN FILE
003610* ORDER - GL-172.
003620******************************************************************
003630 1000-LOAD-ACCOUNTS.
003640     PERFORM 1010-READ-AND-STAGE-ACCOUNT THRU 1010-EXIT
003650         UNTIL WS-ACCTMSTR-STATUS = "10".
003660 1000-EXIT.
003670     EXIT.
003680
003690 1010-READ-AND-STAGE-ACCOUNT.
003700     READ ACCT-MASTER-FILE
003710         AT END
003720             MOVE "10" TO WS-ACCTMSTR-STATUS
003730         NOT AT END
003740             IF WS-ACCT-COUNT < 500
003750                 ADD 1 TO WS-ACCT-COUNT
003760                 SET WS-ACCT-IDX TO WS-ACCT-COUNT
003770                 MOVE ACCT-ACCOUNT-ID   TO
003780                     WS-ACT-ACCOUNT-ID(WS-ACCT-IDX)
003790                 MOVE ACCT-ACCOUNT-NAME TO
003800                     WS-ACT-ACCOUNT-NAME(WS-ACCT-IDX)
003810                 MOVE ACCT-ACCOUNT-TYPE TO
003820                     WS-ACT-ACCOUNT-TYPE(WS-ACCT-IDX)
003830                 ADD 1 TO WS-ACCT-LOADED-COUNT
003840             ELSE
003850                 DISPLAY "JRNLSVC - ACCOUNT TABLE FULL - "
003860                     "SKIPPING " ACCT-ACCOUNT-ID
003870             END-IF
003880     END-READ.
003890 1010-EXIT.
003900     EXIT.
003910
003920******************************************************************
003930* 1100- LOAD EVERY TXNMSTR ROW INTO WS-TXN-TABLE, IN FILE
003940* ORDER, EACH DEFAULTING TO BALANCED UNTIL 3000- SAYS
003950* OTHERWISE - GL-172/GL-201.
003960******************************************************************
003970 1100-LOAD-TRANSACTIONS.
003980     PERFORM 1110-READ-AND-STAGE-TXN THRU 1110-EXIT
003990         UNTIL WS-TXNMSTR-STATUS = "10".
004000 1100-EXIT.
004010     EXIT.
004020
004030 1110-READ-AND-STAGE-TXN.
004040     READ TXN-MASTER-FILE
004050         AT END
004060             MOVE "10" TO WS-TXNMSTR-STATUS
004070         NOT AT END
004080             IF WS-TXN-COUNT < 500
004090                 ADD 1 TO WS-TXN-COUNT
004100                 SET WS-TXN-IDX TO WS-TXN-COUNT
004110                 MOVE TXN-ROW-ID         TO
004120                     WS-TT-ROW-ID(WS-TXN-IDX)
004130                 MOVE TXN-DATE           TO
004140                     WS-TT-DATE(WS-TXN-IDX)
004150                 MOVE TXN-STATUS         TO
004160                     WS-TT-STATUS(WS-TXN-IDX)
004170                 MOVE TXN-DESCRIPTION    TO
004180                     WS-TT-DESCRIPTION(WS-TXN-IDX)
004190                 MOVE TXN-PARTNER-ID     TO
004200                     WS-TT-PARTNER-ID(WS-TXN-IDX)
004210                 MOVE TXN-TRANSACTION-ID TO
004220                     WS-TT-TRANSACTION-ID(WS-TXN-IDX)
004230                 MOVE "Y" TO WS-TT-BALANCED-SW(WS-TXN-IDX)
004240                 ADD 1 TO WS-TXN-LOADED-COUNT
004250             ELSE
004260                 DISPLAY "JRNLSVC - TRANSACTION TABLE FULL - "
004270                     "SKIPPING " TXN-ROW-ID
004280             END-IF
004290     END-READ.
004300 1110-EXIT.
004310     EXIT.
004320
004330******************************************************************
004340* 2000- READ EVERY ENTRMSTR ROW.  EACH ONE NETS INTO ITS
004350* OWNING TRANSACTION-AND-COMMODITY ROW (FOR THE BALANCE-RULE
004360* CHECK) AND, WHEN ITS OWNING TRANSACTION IS DATED ON OR
004370* BEFORE THE RUN DATE, INTO ITS ACCOUNT-AND-COMMODITY BALANCE
004380* ROW AS WELL - GL-172/GL-201.
004390******************************************************************
004400 2000-COMPUTE-BALANCES.
004410     PERFORM 2010-READ-AND-APPLY-ENTRY THRU 2010-EXIT
004420         UNTIL WS-ENTRMSTR-STATUS = "10".
004430 2000-EXIT.
004440     EXIT.
004450
004460 2010-READ-AND-APPLY-ENTRY.
004470     READ ENTR-MASTER-FILE
004480         AT END
004490             MOVE "10" TO WS-ENTRMSTR-STATUS
004500         NOT AT END
004510             ADD 1 TO WS-ENTR-READ-COUNT
004520             PERFORM 2020-FIND-OWNING-TRANSACTION THRU 2020-EXIT
004530             IF WS-TXN-WAS-FOUND
004540                 PERFORM 2030-APPLY-TO-COMMODITY-NET
004550                     THRU 2030-EXIT
004560                 IF WS-ENTRY-TXN-DATE NOT > WS-ASOF-DATE
004570                     PERFORM 2040-APPLY-TO-ACCOUNT-BALANCE
004580                         THRU 2040-EXIT
004590                 END-IF
004600             END-IF
004610     END-READ.
004620 2010-EXIT.
004630     EXIT.
004640
004650******************************************************************
004660* 2020- LINEAR LOOKUP OF THE TRANSACTION OWNING THIS ENTRY,
004670* THE SAME SEARCH IDIOM JRNLPARS USES TO RESOLVE ACCOUNT
004680* PATHS (SEE ITS 2600-).
004690******************************************************************
004700 2020-FIND-OWNING-TRANSACTION.
004710     MOVE "N" TO WS-TXN-FOUND-SW.
004720     MOVE ZERO TO WS-ENTRY-TXN-DATE.
004730     IF WS-TXN-COUNT > ZERO
004740         SET WS-TXN-IDX TO 1
004750         SEARCH WS-TXN-ENTRY
004760             AT END
004770                 MOVE "N" TO WS-TXN-FOUND-SW
004780             WHEN WS-TT-ROW-ID(WS-TXN-IDX)
004790                      = ENTR-TXN-ROW-ID
004800                 MOVE "Y" TO WS-TXN-FOUND-SW
004810                 MOVE WS-TT-DATE(WS-TXN-IDX) TO WS-ENTRY-TXN-DATE
004820         END-SEARCH
004830     END-IF.
004840     IF NOT WS-TXN-WAS-FOUND
004850         DISPLAY "JRNLSVC - ORPHAN ENTRY, NO OWNING TXNMSTR ROW "
004860             ENTR-ROW-ID
004870     END-IF.
004880 2020-EXIT.
004890     EXIT.
004900
004910******************************************************************
004920* 2030- FIND OR ADD THE (TRANSACTION, COMMODITY) NET ROW AND
004930* ADD THIS ENTRY INTO IT - GL-201.
004940******************************************************************
004950 2030-APPLY-TO-COMMODITY-NET.
004960     MOVE "N" TO WS-NET-FOUND-SW.
004970     IF WS-TXNCOM-COUNT > ZERO
004980         SET WS-TXNCOM-IDX TO 1
004990         SEARCH WS-TXNCOM-ENTRY
005000             AT END
005010                 MOVE "N" TO WS-NET-FOUND-SW
005020             WHEN WS-TC-TXN-IDX(WS-TXNCOM-IDX) = WS-TXN-IDX
005030                 AND WS-TC-COMMODITY-CODE(WS-TXNCOM-IDX)
005040                         = ENTR-COMMODITY-CODE
005050                 MOVE "Y" TO WS-NET-FOUND-SW
005060         END-SEARCH
005070     END-IF.
005080     IF WS-NET-ROW-WAS-FOUND
005090         ADD ENTR-AMOUNT TO WS-TC-NET-AMOUNT(WS-TXNCOM-IDX)
005100     ELSE
005110         IF WS-TXNCOM-COUNT < 1000
005120             ADD 1 TO WS-TXNCOM-COUNT
005130             SET WS-TXNCOM-IDX TO WS-TXNCOM-COUNT
005140             SET WS-TC-TXN-IDX(WS-TXNCOM-IDX) TO WS-TXN-IDX
005150             MOVE ENTR-COMMODITY-CODE TO
005160                 WS-TC-COMMODITY-CODE(WS-TXNCOM-IDX)
005170             MOVE ENTR-AMOUNT TO
005180                 WS-TC-NET-AMOUNT(WS-TXNCOM-IDX)
005190         ELSE
005200             DISPLAY "JRNLSVC - COMMODITY-NET TABLE FULL - "
005210                 "SKIPPING " ENTR-ROW-ID
005220         END-IF
005230     END-IF.
005240 2030-EXIT.
005250     EXIT.
005260
005270******************************************************************
005280* 2040- FIND OR ADD THE (ACCOUNT, COMMODITY) BALANCE ROW AND
005290* ADD THIS ENTRY INTO IT - GL-172.
005300******************************************************************
005310 2040-APPLY-TO-ACCOUNT-BALANCE.
005320     MOVE "N" TO WS-BAL-FOUND-SW.
005330     IF WS-BAL-COUNT > ZERO
005340         SET WS-BAL-IDX TO 1
005350         SEARCH WS-BAL-ENTRY
005360             AT END
005370                 MOVE "N" TO WS-BAL-FOUND-SW
005380             WHEN WS-BAL-ACCOUNT-ID(WS-BAL-IDX)
005390                      = ENTR-ACCOUNT-ID
005400                 AND WS-BAL-COMMODITY-CODE(WS-BAL-IDX)
005410                         = ENTR-COMMODITY-CODE
005420                 MOVE "Y" TO WS-BAL-FOUND-SW
005430         END-SEARCH
005440     END-IF.
005450     IF WS-BAL-ROW-WAS-FOUND
005460         ADD ENTR-AMOUNT TO WS-BAL-AMOUNT(WS-BAL-IDX)
005470     ELSE
005480         IF WS-BAL-COUNT < 1000
005490             ADD 1 TO WS-BAL-COUNT
005500             SET WS-BAL-IDX TO WS-BAL-COUNT
005510             MOVE ENTR-ACCOUNT-ID TO
005520                 WS-BAL-ACCOUNT-ID(WS-BAL-IDX)
005530             MOVE ENTR-COMMODITY-CODE TO
005540                 WS-BAL-COMMODITY-CODE(WS-BAL-IDX)
005550             MOVE ENTR-AMOUNT TO
005560                 WS-BAL-AMOUNT(WS-BAL-IDX)
005570         ELSE
005580             DISPLAY "JRNLSVC - BALANCE TABLE FULL - SKIPPING "
005590                 ENTR-ROW-ID
005600         END-IF
005610     END-IF.
005620 2040-EXIT.
005630     EXIT.
005640
005650******************************************************************
005660* 3000- BALANCE RULE - A TRANSACTION IS BALANCED ONLY IF
005670* EVERY COMMODITY IT TOUCHED NETS TO EXACTLY ZERO.  ANY NON-
005680* ZERO NET FLAGS THE OWNING TRANSACTION UNBALANCED - GL-201.
005690******************************************************************
005700 3000-FIND-UNBALANCED.
005710     PERFORM 3010-CHECK-ONE-NET-ROW THRU 3010-EXIT
005720         VARYING WS-I FROM 1 BY 1
005730         UNTIL WS-I > WS-TXNCOM-COUNT.
005740 3000-EXIT.
005750     EXIT.
005760
005770 3010-CHECK-ONE-NET-ROW.
005780     IF WS-TC-NET-AMOUNT(WS-I) NOT = ZERO
005790         SET WS-TXN-IDX TO WS-TC-TXN-IDX(WS-I)
005800         IF WS-TT-BALANCED-SW(WS-TXN-IDX) = "Y"
005810             MOVE "N" TO WS-TT-BALANCED-SW(WS-TXN-IDX)
005820             ADD 1 TO WS-UNBAL-TXN-COUNT
005830         END-IF
005840     END-IF.
005850 3010-EXIT.
005860     EXIT.
005870
005880******************************************************************
005890* 4000- BUBBLE-SORT WS-TXN-TABLE DESCENDING ON WS-TT-DATE SO
005900* THE UNBALANCED-TRANSACTION SECTION OF BALRPT LISTS THE
005910* MOST RECENT TRANSACTION FIRST.  THE SORT IS STABLE - EQUAL-
005920* DATE ROWS NEVER SWAP - GL-342.
005930******************************************************************
005940 4000-SORT-TRANSACTIONS-BY-DATE.
005950     IF WS-TXN-COUNT > 1
005960         MOVE "N" TO WS-SORT-DONE-SW
005970         PERFORM 4010-BUBBLE-PASS THRU 4010-EXIT
005980             UNTIL WS-SORT-IS-DONE
005990     END-IF.
006000 4000-EXIT.
006010     EXIT.
006020
006030 4010-BUBBLE-PASS.
006040     MOVE "Y" TO WS-SORT-DONE-SW.
006050     PERFORM 4020-BUBBLE-COMPARE THRU 4020-EXIT
006060         VARYING WS-I FROM 1 BY 1
006070         UNTIL WS-I > WS-TXN-COUNT - 1.
006080 4010-EXIT.
006090     EXIT.
006100
006110 4020-BUBBLE-COMPARE.
006120     IF WS-TT-DATE(WS-I) < WS-TT-DATE(WS-I + 1)
006130         MOVE WS-I TO WS-SWAP-1
006140         COMPUTE WS-SWAP-2 = WS-I + 1
006150         PERFORM 4030-SWAP-ENTRIES THRU 4030-EXIT
006160         MOVE "N" TO WS-SORT-DONE-SW
006170     END-IF.
006180 4020-EXIT.
006190     EXIT.
006200
006210 4030-SWAP-ENTRIES.
006220     MOVE WS-TXN-ENTRY(WS-SWAP-1)
006230         TO WS-TXN-SWAP-REC.
006240     MOVE WS-TXN-ENTRY(WS-SWAP-2)
006250         TO WS-TXN-ENTRY(WS-SWAP-1).
006260     MOVE WS-TXN-SWAP-REC
006270         TO WS-TXN-ENTRY(WS-SWAP-2).
006280 4030-EXIT.
006290     EXIT.
006300
006310******************************************************************
006320* 5000- PRINT BALRPT - THE BALANCE SECTION IN ACCTMSTR (FILE)
006330* ORDER, THEN THE UNBALANCED-TRANSACTION SECTION IN DATE-
006340* DESCENDING ORDER - GL-172/GL-201/GL-333.
006350******************************************************************
006360 5000-PRINT-BALANCE-REPORT.
006370     PERFORM 5100-PRINT-REPORT-HEADINGS THRU 5100-EXIT.
006380     PERFORM 5200-PRINT-BALANCE-SECTION THRU 5200-EXIT.
006390     PERFORM 5300-PRINT-UNBALANCED-SECTION THRU 5300-EXIT.
006400 5000-EXIT.
006410     EXIT.
006420
006430 5100-PRINT-REPORT-HEADINGS.
006440     ADD 1 TO WS-PAGE-COUNT.
006450     MOVE SPACES TO BAL-PRINT-LINE.
006460     WRITE BAL-PRINT-LINE
006470         FROM "MERIDIAN FINANCIAL SYSTEMS - DATA CENTER"
006480         AFTER ADVANCING PAGE.
006490     WRITE BAL-PRINT-LINE
006500         FROM "JRNLSVC - GENERAL LEDGER BALANCE REPORT"
006510         AFTER ADVANCING 1 LINE.
006520     MOVE WS-ASOF-CCYY TO WS-AL-CCYY.
006530     MOVE WS-ASOF-MM TO WS-AL-MM.
006540     MOVE WS-ASOF-DD TO WS-AL-DD.
006550     WRITE BAL-PRINT-LINE
006560         FROM WS-ASOF-LINE
006570         AFTER ADVANCING 1 LINE.
006580     MOVE SPACES TO BAL-PRINT-LINE.
006590     WRITE BAL-PRINT-LINE AFTER ADVANCING 1 LINE.
006600     WRITE BAL-PRINT-LINE
006610         FROM "ACCOUNT ID     ACCOUNT NAME                  "
006620         AFTER ADVANCING 1 LINE.
006630     WRITE BAL-PRINT-LINE
006640         FROM "                              CMDTY       BALANCE"
006650         AFTER ADVANCING 1 LINE.
006660     MOVE 8 TO WS-LINE-COUNT.
006670 5100-EXIT.
006680     EXIT.
006690
006700 5200-PRINT-BALANCE-SECTION.
006710     PERFORM 5210-PRINT-ONE-ACCOUNT THRU 5210-EXIT
006720         VARYING WS-ACCT-IDX FROM 1 BY 1
006730         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
006740 5200-EXIT.
006750     EXIT.
006760
006770 5210-PRINT-ONE-ACCOUNT.
006780     PERFORM 5220-PRINT-BAL-IF-MATCH THRU 5220-EXIT
006790         VARYING WS-BAL-IDX FROM 1 BY 1
006800         UNTIL WS-BAL-IDX > WS-BAL-COUNT.
006810 5210-EXIT.
006820     EXIT.
006830
006840 5220-PRINT-BAL-IF-MATCH.
006850     IF WS-BAL-ACCOUNT-ID(WS-BAL-IDX)
006860             = WS-ACT-ACCOUNT-ID(WS-ACCT-IDX)
006870         IF WS-LINE-COUNT > 54
006880             PERFORM 5100-PRINT-REPORT-HEADINGS THRU 5100-EXIT
006890         END-IF
006900         MOVE WS-BAL-AMOUNT(WS-BAL-IDX) TO WS-BDL-AMOUNT-ED
006910         MOVE SPACES TO WS-BAL-DETAIL-LINE
006920         MOVE WS-ACT-ACCOUNT-ID(WS-ACCT-IDX)(1:14)
006930             TO WS-BDL-ACCOUNT-ID
006940         MOVE WS-ACT-ACCOUNT-NAME(WS-ACCT-IDX)(1:30)
006950             TO WS-BDL-ACCOUNT-NAME
006960         MOVE WS-BAL-COMMODITY-CODE(WS-BAL-IDX)
006970             TO WS-BDL-COMMODITY-CODE
006980         MOVE SPACES TO BAL-PRINT-LINE
006990         WRITE BAL-PRINT-LINE
007000             FROM WS-BAL-DETAIL-LINE
007010             AFTER ADVANCING 1 LINE
007020         ADD 1 TO WS-LINE-COUNT
007030         ADD 1 TO WS-BAL-ROW-COUNT
007040     END-IF.
007050 5220-EXIT.
007060     EXIT.
007070
007080 5300-PRINT-UNBALANCED-SECTION.
007090     MOVE SPACES TO BAL-PRINT-LINE.
007100     WRITE BAL-PRINT-LINE AFTER ADVANCING 2 LINES.
007110     WRITE BAL-PRINT-LINE
007120         FROM "UNBALANCED TRANSACTIONS - MOST RECENT FIRST"
007130         AFTER ADVANCING 1 LINE.
007140     ADD 3 TO WS-LINE-COUNT.
007150     PERFORM 5310-PRINT-IF-UNBALANCED THRU 5310-EXIT
007160         VARYING WS-TXN-IDX FROM 1 BY 1
007170         UNTIL WS-TXN-IDX > WS-TXN-COUNT.
007180 5300-EXIT.
007190     EXIT.
007200
007210 5310-PRINT-IF-UNBALANCED.
007220     IF WS-TT-BALANCED-SW(WS-TXN-IDX) = "N"
007230         IF WS-LINE-COUNT > 54
007240             PERFORM 5100-PRINT-REPORT-HEADINGS THRU 5100-EXIT
007250         END-IF
007260         MOVE SPACES TO WS-TXN-DETAIL-LINE
007270         MOVE WS-TT-DATE(WS-TXN-IDX) TO WS-TDL-DATE
007280         MOVE WS-TT-STATUS(WS-TXN-IDX)(1:9) TO WS-TDL-STATUS
007290         MOVE WS-TT-DESCRIPTION(WS-TXN-IDX)(1:40)
007300             TO WS-TDL-DESCRIPTION
007310         MOVE WS-TT-PARTNER-ID(WS-TXN-IDX)(1:20)
007320             TO WS-TDL-PARTNER-ID
007330         MOVE SPACES TO BAL-PRINT-LINE
007340         WRITE BAL-PRINT-LINE
007350             FROM WS-TXN-DETAIL-LINE
007360             AFTER ADVANCING 1 LINE
007370         ADD 1 TO WS-LINE-COUNT
007380     END-IF.
007390 5310-EXIT.
007400     EXIT.
007410
007420******************************************************************
007430* 9000- CLOSE THE MASTERS AND BALRPT, DISPLAY RUN TOTALS THE
007440* OPERATOR LOGS ON THE BATCH RUN SHEET.
007450******************************************************************
007460 9000-TERMINATE.
007470     CLOSE ACCT-MASTER-FILE TXN-MASTER-FILE ENTR-MASTER-FILE
007480           BAL-REPORT-FILE.
007490     DISPLAY "JRNLSVC - ACCOUNTS LOADED  " WS-ACCT-LOADED-COUNT.
007500     DISPLAY "JRNLSVC - TRANSACT LOADED  " WS-TXN-LOADED-COUNT.
007510     DISPLAY "JRNLSVC - ENTRIES READ     " WS-ENTR-READ-COUNT.
007520     DISPLAY "JRNLSVC - BALANCE ROWS OUT " WS-BAL-ROW-COUNT.
007530     DISPLAY "JRNLSVC - UNBALANCED TXNS  " WS-UNBAL-TXN-COUNT.
007540     IF JRNL-TEST-MODE
007550         DISPLAY "JRNLSVC - UPSI-0 ON - TEST RUN, BALRPT BUILT"
007560         DISPLAY "          AGAINST THE TEST-MODE COPY OF THE"
007570         DISPLAY "          GL MASTERS - RUN BOOK 4.2."
007580     END-IF.
007590 9000-EXIT.
007600     EXIT.
