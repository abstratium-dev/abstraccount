000100******************************************************************
000110* JRNLPOST
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.     JRNLPOST.
000150 AUTHOR.         R T DELACROIX.
000160 INSTALLATION.   MERIDIAN FINANCIAL SYSTEMS - DATA CENTER.
000170 DATE-WRITTEN.   03/18/1987.
000180 DATE-COMPILED.  03/18/1987.
000190 SECURITY.       NONE.
000200******************************************************************
000210* REMARKS.
000220*     LEDGER UPLOAD POSTING ENGINE - GENERAL LEDGER BATCH
000230*     SUBSYSTEM.  COMPANION JOB STEP TO JRNLPARS.  READS THE
000240*     FIVE FLAT WORK FILES JRNLPARS UNLOADS (JRNLWK, ACCTWK,
000250*     TXNWK, ENTRWK, TAGWK) AND POSTS THEM TO THE FIVE GL
000260*     MASTER FILES (JRNLMSTR, ACCTMSTR, TXNMSTR, ENTRMSTR,
000270*     TAGMSTR) AS ONE UNIT OF WORK PER UPLOAD.
000280*
000290*     THE CHART OF ACCOUNTS IS DEDUPLICATED BY ACCOUNT ID
000300*     (FIRST OCCURRENCE WINS) AND RESEQUENCED INTO HIERARCHY
000310*     DEPTH ORDER BEFORE POSTING SO A PARENT ACCOUNT ROW IS
000320*     ALWAYS ON THE MASTER FILE BEFORE ANY OF ITS CHILDREN.
000330*     TRANSACTIONS POST IN ORIGINAL FILE ORDER; EACH ONE'S
000340*     ENTRY AND TAG DETAIL RIDES ALONG WITH IT, MATCHED BY
000350*     TXN-ROW-ID, THE SAME WAY A DETAIL FILE RIDES A HEADER
000360*     FILE IN AN OLD BALANCE-LINE UPDATE RUN.
000370******************************************************************
000380* MAINTENANCE LOG.
000390* 03/18/87 RTD  ORIGINAL PROGRAM - GL-114.  POSTS JRNLPARS
000400*               WORK FILES TO THE FIVE INDEXED GL MASTERS.
000410* 11/09/89 RTD  SHOP DROPPED VSAM KSDS SUPPORT ON THE MODEL
000420*               40 - GL MASTERS CONVERTED FROM INDEXED TO
000430*               RELATIVE ORGANIZATION.  ADDED A ONE-RECORD
000440*               CONTROL AREA (RELATIVE RECORD 1) ON EACH
000450*               MASTER CARRYING THE NEXT-AVAILABLE RRN - GL-166.
000460* 08/02/91 MFT  ACCOUNT DEDUP-BY-ID / DEPTH-ASCENDING POSTING
000470*               ORDER ADDED SO A PARENT ROW ALWAYS PRECEDES
000480*               ITS CHILDREN ON ACCTMSTR - GL-190.
000490* 06/22/94 KPO  ENTRY AMOUNT WIDENED TO S9(13)V9(4) COMP-3 TO
000500*               MATCH ENTRREC - GL-241.
000510* 09/14/95 MFT  TAG POSTING LOOP ADDED (TAGWK TO TAGMSTR),
000520*               MATCHED TO ITS OWNING TRANSACTION BY
000530*               TXN-ROW-ID - GL-256.
000540* 01/08/99 KPO  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
000550*               PROGRAM, TXN-DATE ARRIVES OFF TXNWK ALREADY
000560*               CCYYMMDD - CERTIFIED Y2K CLEAN - GL-Y2K-07.
000570* 04/02/03 SLH  ACCT-DEPTH NOW READ DIRECTLY OFF ACCTWK
000580*               (STAMPED BY JRNLPARS AT PARSE TIME) INSTEAD
000590*               OF BEING RECOMPUTED HERE BY WALKING PARENT
000600*               LINKS A SECOND TIME - GL-318.
000610* 02/14/07 SLH  IN-MEMORY ACCOUNT DEDUP TABLE WIDENED TO 500
000620*               ENTRIES AFTER THE REGIONAL OFFICE CHART OF
000630*               ACCOUNTS UPLOAD ABENDED WITH A TABLE-FULL
000640*               CONDITION - GL-341.
000650******************************************************************
000660
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER.    IBM-370.
000700 OBJECT-COMPUTER.    IBM-370.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     UPSI-0 ON  STATUS IS JRNL-TEST-MODE
000740            OFF STATUS IS JRNL-PROD-MODE.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780     SELECT JRNL-WORK-FILE ASSIGN TO JRNLWK
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS WS-JRNLWK-STATUS.
000810
000820     SELECT ACCT-WORK-FILE ASSIGN TO ACCTWK
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS IS WS-ACCTWK-STATUS.
000850
000860     SELECT TXN-WORK-FILE  ASSIGN TO TXNWK
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS IS WS-TXNWK-STATUS.
000890
000900     SELECT ENTR-WORK-FILE ASSIGN TO ENTRWK
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS IS WS-ENTRWK-STATUS.
000930
000940     SELECT TAG-WORK-FILE  ASSIGN TO TAGWK
000950         ORGANIZATION IS SEQUENTIAL
000960         FILE STATUS IS WS-TAGWK-STATUS.
000970
000980     SELECT JRNL-MASTER-FILE ASSIGN TO JRNLMSTR
000990         ORGANIZATION IS RELATIVE
001000         ACCESS MODE IS RANDOM
001010         RELATIVE KEY IS WS-JRNL-RRN
001020         FILE STATUS IS WS-JRNLMSTR-STATUS.
001030
001040     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTMSTR
001050         ORGANIZATION IS RELATIVE
001060         ACCESS MODE IS RANDOM
001070         RELATIVE KEY IS WS-ACCT-RRN
001080         FILE STATUS IS WS-ACCTMSTR-STATUS.
001090
001100     SELECT TXN-MASTER-FILE ASSIGN TO TXNMSTR
001110         ORGANIZATION IS RELATIVE
001120         ACCESS MODE IS RANDOM
001130         RELATIVE KEY IS WS-TXN-RRN
001140         FILE STATUS IS WS-TXNMSTR-STATUS.
001150
001160     SELECT ENTR-MASTER-FILE ASSIGN TO ENTRMSTR
001170         ORGANIZATION IS RELATIVE
001180         ACCESS MODE IS RANDOM
001190         RELATIVE KEY IS WS-ENTR-RRN
001200         FILE STATUS IS WS-ENTRMSTR-STATUS.
001210
001220     SELECT TAG-MASTER-FILE ASSIGN TO TAGMSTR
001230         ORGANIZATION IS RELATIVE
001240         ACCESS MODE IS RANDOM
001250         RELATIVE KEY IS WS-TAG-RRN
001260         FILE STATUS IS WS-TAGMSTR-STATUS.
001270
001280 DATA DIVISION.
001290 FILE SECTION.
001300
001310 FD  JRNL-WORK-FILE.
001320 COPY JRNLREC.
001330
001340 FD  ACCT-WORK-FILE.
001350 COPY ACCTREC.
001360
001370 FD  TXN-WORK-FILE.
001380 COPY TXNREC.
001390
001400 FD  ENTR-WORK-FILE.
001410 COPY ENTRREC.
001420
001430 FD  TAG-WORK-FILE.
001440 COPY TAGREC.
001450
001460 FD  JRNL-MASTER-FILE.
001470 01  JRNL-MSTR-CONTROL-REC.
001480     05  JRNL-MSTR-NEXT-RRN          PIC 9(8) COMP-3.
001490     05  FILLER                      PIC X(96).
001500 COPY JRNLREC REPLACING ==JRNL-== BY ==JMST-==.
001510
001520 FD  ACCT-MASTER-FILE.
001530 01  ACCT-MSTR-CONTROL-REC.
001540     05  ACCT-MSTR-NEXT-RRN          PIC 9(8) COMP-3.
001550     05  FILLER                      PIC X(96).
001560 COPY ACCTREC REPLACING ==ACCT-== BY ==AMST-==.
001570
001580 FD  TXN-MASTER-FILE.
001590 01  TXN-MSTR-CONTROL-REC.
001600     05  TXN-MSTR-NEXT-RRN           PIC 9(8) COMP-3.
001610     05  FILLER                      PIC X(96).
001620 COPY TXNREC REPLACING ==TXN-== BY ==TMST-==.
001630
001640 FD  ENTR-MASTER-FILE.
001650 01  ENTR-MSTR-CONTROL-REC.
001660     05  ENTR-MSTR-NEXT-RRN          PIC 9(8) COMP-3.
001670     05  FILLER                      PIC X(96).
001680 COPY ENTRREC REPLACING ==ENTR-== BY ==EMST-==.
001690
001700 FD  TAG-MASTER-FILE.
001710 01  TAG-MSTR-CONTROL-REC.
001720     05  TAG-MSTR-NEXT-RRN           PIC 9(8) COMP-3.
001730     05  FILLER                      PIC X(96).
001740 COPY TAGREC REPLACING ==TAG-== BY ==TGMS-==.
001750
001760 WORKING-STORAGE SECTION.
001770******************************************************************
001780* FILE STATUS AND SWITCHES
001790******************************************************************
001800 77  WS-JRNLWK-STATUS                PIC XX.
001810     88  WS-JRNLWK-OK                    VALUE "00".
001820 77  WS-ACCTWK-STATUS                PIC XX.
001830     88  WS-ACCTWK-OK                    VALUE "00".
001840 77  WS-TXNWK-STATUS                 PIC XX.
001850     88  WS-TXNWK-OK                     VALUE "00".
001860     88  WS-TXNWK-EOF                    VALUE "10".
001870 77  WS-ENTRWK-STATUS                PIC XX.
001880     88  WS-ENTRWK-OK                    VALUE "00".
001890     88  WS-ENTRWK-EOF                   VALUE "10".
001900 77  WS-TAGWK-STATUS                 PIC XX.
001910     88  WS-TAGWK-OK                     VALUE "00".
001920     88  WS-TAGWK-EOF                    VALUE "10".
001930 77  WS-JRNLMSTR-STATUS              PIC XX.
001940 77  WS-ACCTMSTR-STATUS              PIC XX.
001950 77  WS-TXNMSTR-STATUS               PIC XX.
001960 77  WS-ENTRMSTR-STATUS              PIC XX.
001970 77  WS-TAGMSTR-STATUS               PIC XX.
001980
001990 77  WS-TXNWK-EOF-SW                 PIC X VALUE "N".
002000     88  WS-TXNWK-AT-EOF                 VALUE "Y".
002010 77  WS-ENTRWK-EOF-SW                PIC X VALUE "N".
002020     88  WS-ENTRWK-AT-EOF                VALUE "Y".
002030 77  WS-TAGWK-EOF-SW                 PIC X VALUE "N".
002040     88  WS-TAGWK-AT-EOF                 VALUE "Y".
002050 77  WS-SORT-DONE-SW                 PIC X VALUE "N".
002060     88  WS-SORT-IS-DONE                 VALUE "Y".
002070 77  WS-FOUND-SW                     PIC X VALUE "N".
002080     88  WS-ACCT-WAS-FOUND               VALUE "Y".
002090
002100******************************************************************
002110* RELATIVE-RECORD-NUMBER FIELDS AND NEXT-AVAILABLE-RRN
002120* COUNTERS - ONE PAIR PER GL MASTER.  RELATIVE RECORD 1 OF
002130* EACH MASTER IS THE CONTROL RECORD HOLDING ITS COUNTER; ALL
002140* DATA ROWS START AT RELATIVE RECORD 2 - GL-166.
002150******************************************************************
002160 01  WS-RELATIVE-KEYS.
002170     05  WS-JRNL-RRN              PIC 9(8) COMP.
002180     05  WS-ACCT-RRN              PIC 9(8) COMP.
002190     05  WS-TXN-RRN               PIC 9(8) COMP.
002200     05  WS-ENTR-RRN              PIC 9(8) COMP.
002210     05  WS-TAG-RRN               PIC 9(8) COMP.
002220
002230 01  WS-NEXT-RRN-COUNTERS.
002240     05  WS-JRNL-NEXT-RRN         PIC 9(8) COMP.
002250     05  WS-ACCT-NEXT-RRN         PIC 9(8) COMP.
002260     05  WS-TXN-NEXT-RRN          PIC 9(8) COMP.
002270     05  WS-ENTR-NEXT-RRN         PIC 9(8) COMP.
002280     05  WS-TAG-NEXT-RRN          PIC 9(8) COMP.
002290
002300******************************************************************
002310* ALTERNATE TABLE VIEW OF THE FIVE NEXT-RRN COUNTERS - LETS
002320* 9000-TERMINATE-STYLE DIAGNOSTICS WALK ALL FIVE BY SUBSCRIPT
002330* INSTEAD OF NAMING EACH ONE, THE SAME TRICK USED ELSEWHERE
002340* IN THE SHOP TO REDEFINE A BLOCK OF LIKE-TYPED COUNTERS.
002350******************************************************************
002360 01  WS-NEXT-RRN-TABLE REDEFINES WS-NEXT-RRN-COUNTERS.
002370     05  WS-NEXT-RRN-ENTRY OCCURS 5 TIMES
002380             INDEXED BY WS-RRN-TBL-IDX  PIC 9(8) COMP.
002390
002400******************************************************************
002410* CURRENT-TRANSACTION KEY - DRIVES THE LOCKSTEP MERGE OF
002420* ENTRWK AND TAGWK DETAIL AGAINST THE OWNING TXNWK HEADER,
002430* THE SAME WAY A DETAIL FILE RIDES A HEADER FILE IN AN OLD
002440* BALANCE-LINE UPDATE RUN.
002450******************************************************************
002460 01  WS-CURRENT-TXN-ROW-ID          PIC X(36).
002470* ALTERNATE VIEW EXPOSING THE UUID'S TRAILING 12 DIGITS -
002480* THE SAME SEQUENCE-STEM SLOT JRNLPARS FILLS WHEN IT MINTS
002490* THE ROW-ID (SEE JRNLPARS 2700-) - FOR ABEND-DUMP TRACING.
002500 01  WS-CURRENT-TXN-ROW-ID-R REDEFINES WS-CURRENT-TXN-ROW-ID.
002510     05  FILLER                      PIC X(24).
002520     05  WS-CURR-TXN-SEQ-TEXT        PIC X(12).
002530
002540******************************************************************
002550* ACCOUNT STAGING TABLE - EVERY DISTINCT ACCOUNT-ID SEEN ON
002560* ACCTWK (FIRST OCCURRENCE WINS), HELD IN MEMORY SO IT CAN BE
002570* RESEQUENCED INTO HIERARCHY-DEPTH ORDER BEFORE ANY ROW IS
002580* WRITTEN TO ACCTMSTR - GL-190/GL-341.
002590******************************************************************
002600 01  WS-ACCT-STAGE-COUNT             PIC 9(4) COMP VALUE ZERO.
002610 01  WS-ACCT-STAGE-TABLE.
002620     05  WS-ACCT-STAGE-ENTRY OCCURS 500 TIMES
002630             INDEXED BY WS-ACCT-STAGE-IDX.
002640         10  WS-STG-ACCOUNT-ID       PIC X(40).
002650         10  WS-STG-ACCOUNT-NAME     PIC X(200).
002660         10  WS-STG-ACCOUNT-TYPE     PIC X(9).
002670         10  WS-STG-ACCOUNT-NOTE     PIC X(1000).
002680         10  WS-STG-PARENT-ID        PIC X(40).
002690         10  WS-STG-JOURNAL-ID       PIC X(36).
002700         10  WS-STG-DEPTH            PIC 9(4) COMP.
002710         10  FILLER                  PIC X(20).
002720
002730******************************************************************
002740* SWAP-RECORD TEMPLATE FOR 2130-SWAP-ENTRIES - MATCHES THE
002750* STAGE-TABLE ROW LAYOUT FIELD FOR FIELD SO A GROUP MOVE CAN
002760* EXCHANGE TWO ROWS DURING THE BUBBLE SORT.
002770******************************************************************
002780 01  WS-ACCT-STAGE-SWAP-REC.
002790     05  WS-SWP-ACCOUNT-ID           PIC X(40).
002800     05  WS-SWP-ACCOUNT-ID-R REDEFINES WS-SWP-ACCOUNT-ID.
002810         10  WS-SWP-ID-WHOLE         PIC X(20).
002820         10  WS-SWP-ID-DECIMAL       PIC X(20).
002830     05  WS-SWP-ACCOUNT-NAME         PIC X(200).
002840     05  WS-SWP-ACCOUNT-TYPE         PIC X(9).
002850     05  WS-SWP-ACCOUNT-NOTE         PIC X(1000).
002860     05  WS-SWP-PARENT-ID            PIC X(40).
002870     05  WS-SWP-JOURNAL-ID           PIC X(36).
002880     05  WS-SWP-DEPTH                PIC 9(4) COMP.
002890     05  FILLER                      PIC X(20).
002900
002910******************************************************************
002920* CONTROL TOTALS AND GENERIC SCALARS
002930******************************************************************
002940 01  WS-CONTROL-TOTALS.
002950     05  WS-JRNL-POSTED-COUNT        PIC 9(6) COMP VALUE ZERO.
002960     05  WS-ACCT-POSTED-COUNT        PIC 9(6) COMP VALUE ZERO.
002970     05  WS-TXN-POSTED-COUNT         PIC 9(6) COMP VALUE ZERO.
002980     05  WS-ENTR-POSTED-COUNT        PIC 9(6) COMP VALUE ZERO.
002990     05  WS-TAG-POSTED-COUNT         PIC 9(6) COMP VALUE ZERO.
003000
003010 77  WS-I                            PIC 9(4) COMP.
003020 77  WS-SWAP-1                       PIC 9(4) COMP.
003030 77  WS-SWAP-2                       PIC 9(4) COMP.
003040
003050 PROCEDURE DIVISION.
003060
003070******************************************************************
003080* 0000-MAINLINE
003090******************************************************************
003100 0000-MAINLINE.
003110     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
003120     PERFORM 1000-POST-JOURNAL THRU 1000-EXIT.
003130     PERFORM 2000-LOAD-ACCOUNTS THRU 2000-EXIT.
003140     PERFORM 2100-SORT-ACCOUNTS-BY-DEPTH THRU 2100-EXIT.
003150     PERFORM 2200-POST-ACCOUNTS THRU 2200-EXIT.
003160     PERFORM 3000-POST-TRANSACTIONS THRU 3000-EXIT
003170         UNTIL WS-TXNWK-AT-EOF.
003180     PERFORM 9000-TERMINATE THRU 9000-EXIT.
003190     STOP RUN.
003200
003210******************************************************************
003220* 0100- OPEN THE FIVE JRNLPARS WORK FILES AND THE FIVE GL
003230* MASTERS.  EACH MASTER IS OPENED I-O; IF ITS CONTROL RECORD
003240* (RELATIVE RECORD 1) IS NOT FOUND THE FILE IS TREATED AS A
003250* BRAND-NEW MASTER AND THE CONTROL RECORD IS CREATED WITH THE
003260* NEXT-AVAILABLE RRN SET TO 2 - GL-166.
003270******************************************************************
003280 0100-INITIALIZE.
003290     OPEN INPUT JRNL-WORK-FILE.
003300     OPEN INPUT ACCT-WORK-FILE.
003310     OPEN INPUT TXN-WORK-FILE.
003320     OPEN INPUT ENTR-WORK-FILE.
003330     OPEN INPUT TAG-WORK-FILE.
003340     PERFORM 0110-OPEN-CHECK THRU 0110-EXIT.
003350     PERFORM 0120-OPEN-JRNL-MASTER THRU 0120-EXIT.
003360     PERFORM 0130-OPEN-ACCT-MASTER THRU 0130-EXIT.
003370     PERFORM 0140-OPEN-TXN-MASTER THRU 0140-EXIT.
003380     PERFORM 0150-OPEN-ENTR-MASTER THRU 0150-EXIT.
003390     PERFORM 0160-OPEN-TAG-MASTER THRU 0160-EXIT.
003400     PERFORM 1900-PRIME-READS THRU 1900-EXIT.
003410 0100-EXIT.
003420     EXIT.
003430
003440 0110-OPEN-CHECK.
003450     IF WS-JRNLWK-STATUS NOT = "00"
003460         OR WS-ACCTWK-STATUS NOT = "00"
003470         OR WS-TXNWK-STATUS NOT = "00"
003480         OR WS-ENTRWK-STATUS NOT = "00"
003490         OR WS-TAGWK-STATUS NOT = "00"
003500         DISPLAY "JRNLPOST - WORK FILE OPEN FAILED - STATUSES "
003510             WS-JRNLWK-STATUS " " WS-ACCTWK-STATUS " "
003520             WS-TXNWK-STATUS " " WS-ENTRWK-STATUS " "
003530             WS-TAGWK-STATUS
003540         MOVE 16 TO RETURN-CODE
003550         STOP RUN
003560     END-IF.
003570 0110-EXIT.
003580     EXIT.
003590
003600******************************************************************
003610* 0120- OPEN JRNL-MASTER-FILE.  A "35" (FILE NOT FOUND) STATUS
003620* ON THE FIRST OPEN MEANS THIS IS THE FIRST RUN AGAINST A
003630* BRAND-NEW MASTER - IT IS CREATED, PRIMED WITH A CONTROL
003640* RECORD, AND RE-OPENED I-O SO POSTING CAN PROCEED - GL-166.
003650******************************************************************
003660 0120-OPEN-JRNL-MASTER.
003670     OPEN I-O JRNL-MASTER-FILE.
003680     IF WS-JRNLMSTR-STATUS = "35"
003690         OPEN OUTPUT JRNL-MASTER-FILE
003700         MOVE 1 TO WS-JRNL-RRN
003710         MOVE 2 TO JRNL-MSTR-NEXT-RRN
003720         WRITE JRNL-MSTR-CONTROL-REC
003730             INVALID KEY
003740                 DISPLAY "JRNLPOST - JRNL MASTER CREATE FAILED"
003750                 MOVE 16 TO RETURN-CODE
003760                 STOP RUN
003770         END-WRITE
003780         CLOSE JRNL-MASTER-FILE
003790         OPEN I-O JRNL-MASTER-FILE
003800     END-IF.
003810     IF WS-JRNLMSTR-STATUS NOT = "00"
003820         DISPLAY "JRNLPOST - JRNL MASTER OPEN FAILED - STATUS "
003830             WS-JRNLMSTR-STATUS
003840         MOVE 16 TO RETURN-CODE
003850         STOP RUN
003860     END-IF.
003870     MOVE 1 TO WS-JRNL-RRN.
003880     READ JRNL-MASTER-FILE
003890         INVALID KEY
003900             DISPLAY "JRNLPOST - JRNL MASTER CONTROL REC MISSING"
003910             MOVE 16 TO RETURN-CODE
003920             STOP RUN
003930     END-READ.
003940     MOVE JRNL-MSTR-NEXT-RRN TO WS-JRNL-NEXT-RRN.
003950 0120-EXIT.
003960     EXIT.
003970
003980******************************************************************
003990* 0130- OPEN ACCT-MASTER-FILE.  A "35" (FILE NOT FOUND) STATUS
004000* ON THE FIRST OPEN MEANS THIS IS THE FIRST RUN AGAINST A
004010* BRAND-NEW MASTER - IT IS CREATED, PRIMED WITH A CONTROL
004020* RECORD, AND RE-OPENED I-O SO POSTING CAN PROCEED - GL-166.
004030******************************************************************
004040 0130-OPEN-ACCT-MASTER.
004050     OPEN I-O ACCT-MASTER-FILE.
004060     IF WS-ACCTMSTR-STATUS = "35"
004070         OPEN OUTPUT ACCT-MASTER-FILE
004080         MOVE 1 TO WS-ACCT-RRN
004090         MOVE 2 TO ACCT-MSTR-NEXT-RRN
004100         WRITE ACCT-MSTR-CONTROL-REC
004110             INVALID KEY
004120                 DISPLAY "JRNLPOST - ACCT MASTER CREATE FAILED"
004130                 MOVE 16 TO RETURN-CODE
004140                 STOP RUN
004150         END-WRITE
004160         CLOSE ACCT-MASTER-FILE
004170         OPEN I-O ACCT-MASTER-FILE
004180     END-IF.
004190     IF WS-ACCTMSTR-STATUS NOT = "00"
004200         DISPLAY "JRNLPOST - ACCT MASTER OPEN FAILED - STATUS "
004210             WS-ACCTMSTR-STATUS
004220         MOVE 16 TO RETURN-CODE
004230         STOP RUN
004240     END-IF.
004250     MOVE 1 TO WS-ACCT-RRN.
004260     READ ACCT-MASTER-FILE
004270         INVALID KEY
004280             DISPLAY "JRNLPOST - ACCT MASTER CONTROL REC MISSING"
004290             MOVE 16 TO RETURN-CODE
004300             STOP RUN
004310     END-READ.
004320     MOVE ACCT-MSTR-NEXT-RRN TO WS-ACCT-NEXT-RRN.
004330 0130-EXIT.
004340     EXIT.
004350
004360******************************************************************
004370* 0140- OPEN TXN-MASTER-FILE.  A "35" (FILE NOT FOUND) STATUS
004380* ON THE FIRST OPEN MEANS THIS IS THE FIRST RUN AGAINST A
004390* BRAND-NEW MASTER - IT IS CREATED, PRIMED WITH A CONTROL
004400* RECORD, AND RE-OPENED I-O SO POSTING CAN PROCEED - GL-166.
004410******************************************************************
004420 0140-OPEN-TXN-MASTER.
004430     OPEN I-O TXN-MASTER-FILE.
004440     IF WS-TXNMSTR-STATUS = "35"
004450         OPEN OUTPUT TXN-MASTER-FILE
004460         MOVE 1 TO WS-TXN-RRN
004470         MOVE 2 TO TXN-MSTR-NEXT-RRN
004480         WRITE TXN-MSTR-CONTROL-REC
004490             INVALID KEY
004500                 DISPLAY "JRNLPOST - TXN MASTER CREATE FAILED"
004510                 MOVE 16 TO RETURN-CODE
004520                 STOP RUN
004530         END-WRITE
004540         CLOSE TXN-MASTER-FILE
004550         OPEN I-O TXN-MASTER-FILE
004560     END-IF.
004570     IF WS-TXNMSTR-STATUS NOT = "00"
004580         DISPLAY "JRNLPOST - TXN MASTER OPEN FAILED - STATUS "
004590             WS-TXNMSTR-STATUS
004600         MOVE 16 TO RETURN-CODE
004610         STOP RUN
004620     END-IF.
004630     MOVE 1 TO WS-TXN-RRN.
004640     READ TXN-MASTER-FILE
004650         INVALID KEY
004660             DISPLAY "JRNLPOST - TXN MASTER CONTROL REC MISSING"
004670             MOVE 16 TO RETURN-CODE
004680             STOP RUN
004690     END-READ.
004700     MOVE TXN-MSTR-NEXT-RRN TO WS-TXN-NEXT-RRN.
004710 0140-EXIT.
004720     EXIT.
004730
004740******************************************************************
004750* 0150- OPEN ENTR-MASTER-FILE.  A "35" (FILE NOT FOUND) STATUS
004760* ON THE FIRST OPEN MEANS THIS IS THE FIRST RUN AGAINST A
004770* BRAND-NEW MASTER - IT IS CREATED, PRIMED WITH A CONTROL
004780* RECORD, AND RE-OPENED I-O SO POSTING CAN PROCEED - GL-166.
004790******************************************************************
004800 0150-OPEN-ENTR-MASTER.
004810     OPEN I-O ENTR-MASTER-FILE.
004820     IF WS-ENTRMSTR-STATUS = "35"
004830         OPEN OUTPUT ENTR-MASTER-FILE
004840         MOVE 1 TO WS-ENTR-RRN
004850         MOVE 2 TO ENTR-MSTR-NEXT-RRN
004860         WRITE ENTR-MSTR-CONTROL-REC
004870             INVALID KEY
004880                 DISPLAY "JRNLPOST - ENTR MASTER CREATE FAILED"
004890                 MOVE 16 TO RETURN-CODE
004900                 STOP RUN
004910         END-WRITE
004920         CLOSE ENTR-MASTER-FILE
004930         OPEN I-O ENTR-MASTER-FILE
004940     END-IF.
004950     IF WS-ENTRMSTR-STATUS NOT = "00"
004960         DISPLAY "JRNLPOST - ENTR MASTER OPEN FAILED - STATUS "
004970             WS-ENTRMSTR-STATUS
004980         MOVE 16 TO RETURN-CODE
004990         STOP RUN
005000     END-IF.
005010     MOVE 1 TO WS-ENTR-RRN.
005020     READ ENTR-MASTER-FILE
005030         INVALID KEY
005040             DISPLAY "JRNLPOST - ENTR MASTER CONTROL REC MISSING"
005050             MOVE 16 TO RETURN-CODE
005060             STOP RUN
005070     END-READ.
005080     MOVE ENTR-MSTR-NEXT-RRN TO WS-ENTR-NEXT-RRN.
005090 0150-EXIT.
005100     EXIT.
005110
005120******************************************************************
005130* 0160- OPEN TAG-MASTER-FILE.  A "35" (FILE NOT FOUND) STATUS
005140* ON THE FIRST OPEN MEANS THIS IS THE FIRST RUN AGAINST A
005150* BRAND-NEW MASTER - IT IS CREATED, PRIMED WITH A CONTROL
005160* RECORD, AND RE-OPENED I-O SO POSTING CAN PROCEED - GL-166.
005170******************************************************************
005180 0160-OPEN-TAG-MASTER.
005190     OPEN I-O TAG-MASTER-FILE.
005200     IF WS-TAGMSTR-STATUS = "35"
005210         OPEN OUTPUT TAG-MASTER-FILE
005220         MOVE 1 TO WS-TAG-RRN
005230         MOVE 2 TO TAG-MSTR-NEXT-RRN
005240         WRITE TAG-MSTR-CONTROL-REC
005250             INVALID KEY
005260                 DISPLAY "JRNLPOST - TAG MASTER CREATE FAILED"
005270                 MOVE 16 TO RETURN-CODE
005280                 STOP RUN
005290         END-WRITE
005300         CLOSE TAG-MASTER-FILE
005310         OPEN I-O TAG-MASTER-FILE
005320     END-IF.
005330     IF WS-TAGMSTR-STATUS NOT = "00"
005340         DISPLAY "JRNLPOST - TAG MASTER OPEN FAILED - STATUS "
005350             WS-TAGMSTR-STATUS
005360         MOVE 16 TO RETURN-CODE
005370         STOP RUN
005380     END-IF.
005390     MOVE 1 TO WS-TAG-RRN.
005400     READ TAG-MASTER-FILE
005410         INVALID KEY
005420             DISPLAY "JRNLPOST - TAG MASTER CONTROL REC MISSING"
005430             MOVE 16 TO RETURN-CODE
005440             STOP RUN
005450     END-READ.
005460     MOVE TAG-MSTR-NEXT-RRN TO WS-TAG-NEXT-RRN.
005470 0160-EXIT.
005480     EXIT.
005490
005500******************************************************************
005510* 1900- PRIME THE LOCKSTEP MERGE - ONE READ AHEAD ON EACH OF
005520* TXNWK, ENTRWK AND TAGWK SO 3000-POST-TRANSACTIONS CAN TEST
005530* "DOES THE ROW I JUST READ STILL BELONG TO THE CURRENT
005540* TRANSACTION" BEFORE CONSUMING IT.
005550******************************************************************
005560 1900-PRIME-READS.
005570     PERFORM 1910-READ-TXN-WK THRU 1910-EXIT.
005580     PERFORM 1920-READ-ENTR-WK THRU 1920-EXIT.
005590     PERFORM 1930-READ-TAG-WK THRU 1930-EXIT.
005600 1900-EXIT.
005610     EXIT.
005620
005630 1910-READ-TXN-WK.
005640     READ TXN-WORK-FILE
005650         AT END
005660             SET WS-TXNWK-AT-EOF TO TRUE
005670     END-READ.
005680 1910-EXIT.
005690     EXIT.
005700
005710 1920-READ-ENTR-WK.
005720     READ ENTR-WORK-FILE
005730         AT END
005740             SET WS-ENTRWK-AT-EOF TO TRUE
005750     END-READ.
005760 1920-EXIT.
005770     EXIT.
005780
005790 1930-READ-TAG-WK.
005800     READ TAG-WORK-FILE
005810         AT END
005820             SET WS-TAGWK-AT-EOF TO TRUE
005830     END-READ.
005840 1930-EXIT.
005850     EXIT.
005860
005870******************************************************************
005880* 1000- JRNLWK HOLDS EXACTLY ONE ROW - THE JOURNAL HEADER.
005890* IT POSTS TO RELATIVE RECORD 2 OF JRNLMSTR, THE ONLY DATA
005900* ROW THAT FILE WILL EVER HOLD.
005910******************************************************************
005920 1000-POST-JOURNAL.
005930     READ JRNL-WORK-FILE
005940         AT END
005950             DISPLAY "JRNLPOST - JRNLWK IS EMPTY - ABENDING"
005960             MOVE 16 TO RETURN-CODE
005970             STOP RUN
005980     END-READ.
005990     MOVE WS-JRNL-NEXT-RRN TO WS-JRNL-RRN.
006000     MOVE JRNL-JOURNAL-ID       TO JMST-JOURNAL-ID.
006010     MOVE JRNL-LOGO             TO JMST-LOGO.
006020     MOVE JRNL-TITLE            TO JMST-TITLE.
006030     MOVE JRNL-SUBTITLE         TO JMST-SUBTITLE.
006040     MOVE JRNL-CURRENCY         TO JMST-CURRENCY.
006050     MOVE JRNL-COMMODITY-COUNT  TO JMST-COMMODITY-COUNT.
006060     MOVE JRNL-COMMODITY-TABLE  TO JMST-COMMODITY-TABLE.
006070     WRITE JMST-MASTER-REC
006080         INVALID KEY
006090             DISPLAY "JRNLPOST - JRNLMSTR WRITE FAILED - RRN "
006100                 WS-JRNL-RRN
006110             MOVE 16 TO RETURN-CODE
006120             STOP RUN
006130     END-WRITE.
006140     ADD 1 TO WS-JRNL-NEXT-RRN.
006150     ADD 1 TO WS-JRNL-POSTED-COUNT.
006160 1000-EXIT.
006170     EXIT.
006180
006190******************************************************************
006200* 2000- LOAD EVERY ACCTWK ROW INTO THE STAGING TABLE, FIRST
006210* OCCURRENCE OF AN ACCOUNT-ID WINS - GL-190.
006220******************************************************************
006230 2000-LOAD-ACCOUNTS.
006240     PERFORM 2010-READ-AND-STAGE-ACCOUNT THRU 2010-EXIT
006250         UNTIL WS-ACCTWK-STATUS = "10".
006260 2000-EXIT.
006270     EXIT.
006280
006290 2010-READ-AND-STAGE-ACCOUNT.
006300     READ ACCT-WORK-FILE
006310         AT END
006320             MOVE "10" TO WS-ACCTWK-STATUS
006330         NOT AT END
006340             PERFORM 2020-DEDUP-CHECK THRU 2020-EXIT
006350             IF NOT WS-ACCT-WAS-FOUND
006360                 PERFORM 2030-STAGE-ACCOUNT THRU 2030-EXIT
006370             END-IF
006380     END-READ.
006390 2010-EXIT.
006400     EXIT.
006410
006420******************************************************************
006430* 2020- LINEAR LOOKUP BY ACCOUNT-ID, THE SAME SEARCH IDIOM
006440* JRNLPARS USES TO RESOLVE ACCOUNT PATHS (SEE ITS 2600-).
006450******************************************************************
006460 2020-DEDUP-CHECK.
006470     MOVE "N" TO WS-FOUND-SW.
006480     IF WS-ACCT-STAGE-COUNT > ZERO
006490         SET WS-ACCT-STAGE-IDX TO 1
006500         SEARCH WS-ACCT-STAGE-ENTRY
006510             AT END
006520                 MOVE "N" TO WS-FOUND-SW
006530             WHEN WS-STG-ACCOUNT-ID(WS-ACCT-STAGE-IDX)
006540                      = ACCT-ACCOUNT-ID
006550                 MOVE "Y" TO WS-FOUND-SW
006560         END-SEARCH
006570     END-IF.
006580 2020-EXIT.
006590     EXIT.
006600
006610 2030-STAGE-ACCOUNT.
006620     IF WS-ACCT-STAGE-COUNT < 500
006630         ADD 1 TO WS-ACCT-STAGE-COUNT
006640         SET WS-ACCT-STAGE-IDX TO WS-ACCT-STAGE-COUNT
006650         MOVE ACCT-ACCOUNT-ID        TO
006660             WS-STG-ACCOUNT-ID(WS-ACCT-STAGE-IDX)
006670         MOVE ACCT-ACCOUNT-NAME      TO
006680             WS-STG-ACCOUNT-NAME(WS-ACCT-STAGE-IDX)
006690         MOVE ACCT-ACCOUNT-TYPE      TO
006700             WS-STG-ACCOUNT-TYPE(WS-ACCT-STAGE-IDX)
006710         MOVE ACCT-ACCOUNT-NOTE      TO
006720             WS-STG-ACCOUNT-NOTE(WS-ACCT-STAGE-IDX)
006730         MOVE ACCT-PARENT-ACCOUNT-ID TO
006740             WS-STG-PARENT-ID(WS-ACCT-STAGE-IDX)
006750         MOVE ACCT-JOURNAL-ID        TO
006760             WS-STG-JOURNAL-ID(WS-ACCT-STAGE-IDX)
006770         MOVE ACCT-DEPTH             TO
006780             WS-STG-DEPTH(WS-ACCT-STAGE-IDX)
006790     ELSE
006800         DISPLAY "JRNLPOST - ACCOUNT STAGE TABLE FULL - SKIPPING "
006810             ACCT-ACCOUNT-ID
006820     END-IF.
006830 2030-EXIT.
006840     EXIT.
006850
006860******************************************************************
006870* 2100- BUBBLE-SORT THE STAGED ACCOUNTS ASCENDING ON
006880* ACCT-DEPTH SO A PARENT ROW ALWAYS PRECEDES ITS CHILDREN ON
006890* ACCTMSTR.  THE SORT IS STABLE - EQUAL-DEPTH ROWS NEVER
006900* SWAP - SO SIBLINGS KEEP THEIR ACCTWK ARRIVAL ORDER - GL-190.
006910******************************************************************
006920 2100-SORT-ACCOUNTS-BY-DEPTH.
006930     IF WS-ACCT-STAGE-COUNT > 1
006940         MOVE "N" TO WS-SORT-DONE-SW
006950         PERFORM 2110-BUBBLE-PASS THRU 2110-EXIT
006960             UNTIL WS-SORT-IS-DONE
006970     END-IF.
006980 2100-EXIT.
006990     EXIT.
007000
007010 2110-BUBBLE-PASS.
007020     MOVE "Y" TO WS-SORT-DONE-SW.
007030     PERFORM 2120-BUBBLE-COMPARE THRU 2120-EXIT
007040         VARYING WS-I FROM 1 BY 1
007050         UNTIL WS-I > WS-ACCT-STAGE-COUNT - 1.
007060 2110-EXIT.
007070     EXIT.
007080
007090 2120-BUBBLE-COMPARE.
007100     IF WS-STG-DEPTH(WS-I) > WS-STG-DEPTH(WS-I + 1)
007110         MOVE WS-I TO WS-SWAP-1
007120         COMPUTE WS-SWAP-2 = WS-I + 1
007130         PERFORM 2130-SWAP-ENTRIES THRU 2130-EXIT
007140         MOVE "N" TO WS-SORT-DONE-SW
007150     END-IF.
007160 2120-EXIT.
007170     EXIT.
007180
007190 2130-SWAP-ENTRIES.
007200     MOVE WS-ACCT-STAGE-ENTRY(WS-SWAP-1)
007210         TO WS-ACCT-STAGE-SWAP-REC.
007220     MOVE WS-ACCT-STAGE-ENTRY(WS-SWAP-2)
007230         TO WS-ACCT-STAGE-ENTRY(WS-SWAP-1).
007240     MOVE WS-ACCT-STAGE-SWAP-REC
007250         TO WS-ACCT-STAGE-ENTRY(WS-SWAP-2).
007260 2130-EXIT.
007270     EXIT.
007280
007290******************************************************************
007300* 2200- WRITE THE SORTED STAGING TABLE TO ACCTMSTR.
007310******************************************************************
007320 2200-POST-ACCOUNTS.
007330     PERFORM 2210-POST-ONE-ACCOUNT THRU 2210-EXIT
007340         VARYING WS-ACCT-STAGE-IDX FROM 1 BY 1
007350         UNTIL WS-ACCT-STAGE-IDX > WS-ACCT-STAGE-COUNT.
007360 2200-EXIT.
007370     EXIT.
007380
007390 2210-POST-ONE-ACCOUNT.
007400     MOVE WS-ACCT-NEXT-RRN TO WS-ACCT-RRN.
007410     MOVE WS-STG-ACCOUNT-ID(WS-ACCT-STAGE-IDX)
007420         TO AMST-ACCOUNT-ID.
007430     MOVE WS-STG-ACCOUNT-NAME(WS-ACCT-STAGE-IDX)
007440         TO AMST-ACCOUNT-NAME.
007450     MOVE WS-STG-ACCOUNT-TYPE(WS-ACCT-STAGE-IDX)
007460         TO AMST-ACCOUNT-TYPE.
007470     MOVE WS-STG-ACCOUNT-NOTE(WS-ACCT-STAGE-IDX)
007480         TO AMST-ACCOUNT-NOTE.
007490     MOVE WS-STG-PARENT-ID(WS-ACCT-STAGE-IDX)
007500         TO AMST-PARENT-ACCOUNT-ID.
007510     MOVE WS-STG-JOURNAL-ID(WS-ACCT-STAGE-IDX)
007520         TO AMST-JOURNAL-ID.
007530     MOVE ZERO TO AMST-DEPTH.
007540     WRITE AMST-MASTER-REC
007550         INVALID KEY
007560             DISPLAY "JRNLPOST - ACCTMSTR WRITE FAILED - RRN "
007570                 WS-ACCT-RRN
007580             MOVE 16 TO RETURN-CODE
007590             STOP RUN
007600     END-WRITE.
007610     ADD 1 TO WS-ACCT-NEXT-RRN.
007620     ADD 1 TO WS-ACCT-POSTED-COUNT.
007630 2210-EXIT.
007640     EXIT.
007650
007660******************************************************************
007670* 3000- POST ONE TRANSACTION HEADER (ALREADY IN THE RECORD
007680* AREA FROM THE PRIMED READ) AND EVERY ENTRWK/TAGWK ROW THAT
007690* RIDES ALONG WITH IT, MATCHED BY TXN-ROW-ID - GL-256.
007700******************************************************************
007710 3000-POST-TRANSACTIONS.
007720     MOVE TXN-ROW-ID TO WS-CURRENT-TXN-ROW-ID.
007730     PERFORM 3010-POST-ONE-TRANSACTION THRU 3010-EXIT.
007740     PERFORM 3020-POST-ENTRIES-FOR-TXN THRU 3020-EXIT
007750         UNTIL WS-ENTRWK-AT-EOF
007760             OR ENTR-TXN-ROW-ID NOT = WS-CURRENT-TXN-ROW-ID.
007770     PERFORM 3030-POST-TAGS-FOR-TXN THRU 3030-EXIT
007780         UNTIL WS-TAGWK-AT-EOF
007790             OR TAG-TXN-ROW-ID NOT = WS-CURRENT-TXN-ROW-ID.
007800     PERFORM 1910-READ-TXN-WK THRU 1910-EXIT.
007810 3000-EXIT.
007820     EXIT.
007830
007840 3010-POST-ONE-TRANSACTION.
007850     MOVE WS-TXN-NEXT-RRN TO WS-TXN-RRN.
007860     MOVE TXN-ROW-ID          TO TMST-ROW-ID.
007870     MOVE TXN-DATE            TO TMST-DATE.
007880     MOVE TXN-STATUS          TO TMST-STATUS.
007890     MOVE TXN-DESCRIPTION     TO TMST-DESCRIPTION.
007900     MOVE TXN-PARTNER-ID      TO TMST-PARTNER-ID.
007910     MOVE TXN-TRANSACTION-ID  TO TMST-TRANSACTION-ID.
007920     MOVE TXN-JOURNAL-ID      TO TMST-JOURNAL-ID.
007930     WRITE TMST-MASTER-REC
007940         INVALID KEY
007950             DISPLAY "JRNLPOST - TXNMSTR WRITE FAILED - RRN "
007960                 WS-TXN-RRN
007970             MOVE 16 TO RETURN-CODE
007980             STOP RUN
007990     END-WRITE.
008000     ADD 1 TO WS-TXN-NEXT-RRN.
008010     ADD 1 TO WS-TXN-POSTED-COUNT.
008020 3010-EXIT.
008030     EXIT.
008040
008050 3020-POST-ENTRIES-FOR-TXN.
008060     PERFORM 3021-POST-ONE-ENTRY THRU 3021-EXIT.
008070     PERFORM 1920-READ-ENTR-WK THRU 1920-EXIT.
008080 3020-EXIT.
008090     EXIT.
008100
008110 3021-POST-ONE-ENTRY.
008120     MOVE WS-ENTR-NEXT-RRN TO WS-ENTR-RRN.
008130     MOVE ENTR-ROW-ID         TO EMST-ROW-ID.
008140     MOVE ENTR-TXN-ROW-ID     TO EMST-TXN-ROW-ID.
008150     MOVE ENTR-ORDER          TO EMST-ORDER.
008160     MOVE ENTR-ACCOUNT-ID     TO EMST-ACCOUNT-ID.
008170     MOVE ENTR-COMMODITY-CODE TO EMST-COMMODITY-CODE.
008180     MOVE ENTR-AMOUNT         TO EMST-AMOUNT.
008190     MOVE ENTR-NOTE           TO EMST-NOTE.
008200     WRITE EMST-DETAIL-REC
008210         INVALID KEY
008220             DISPLAY "JRNLPOST - ENTRMSTR WRITE FAILED - RRN "
008230                 WS-ENTR-RRN
008240             MOVE 16 TO RETURN-CODE
008250             STOP RUN
008260     END-WRITE.
008270     ADD 1 TO WS-ENTR-NEXT-RRN.
008280     ADD 1 TO WS-ENTR-POSTED-COUNT.
008290 3021-EXIT.
008300     EXIT.
008310
008320 3030-POST-TAGS-FOR-TXN.
008330     PERFORM 3031-POST-ONE-TAG THRU 3031-EXIT.
008340     PERFORM 1930-READ-TAG-WK THRU 1930-EXIT.
008350 3030-EXIT.
008360     EXIT.
008370
008380 3031-POST-ONE-TAG.
008390     MOVE WS-TAG-NEXT-RRN TO WS-TAG-RRN.
008400     MOVE TAG-ROW-ID      TO TGMS-ROW-ID.
008410     MOVE TAG-TXN-ROW-ID  TO TGMS-TXN-ROW-ID.
008420     MOVE TAG-KEY         TO TGMS-KEY.
008430     MOVE TAG-VALUE       TO TGMS-VALUE.
008440     WRITE TGMS-DETAIL-REC
008450         INVALID KEY
008460             DISPLAY "JRNLPOST - TAGMSTR WRITE FAILED - RRN "
008470                 WS-TAG-RRN
008480             MOVE 16 TO RETURN-CODE
008490             STOP RUN
008500     END-WRITE.
008510     ADD 1 TO WS-TAG-NEXT-RRN.
008520     ADD 1 TO WS-TAG-POSTED-COUNT.
008530 3031-EXIT.
008540     EXIT.
008550
008560******************************************************************
008570* 9000- WRITE BACK EACH MASTER'S UPDATED NEXT-RRN COUNTER TO
008580* ITS CONTROL RECORD, CLOSE EVERYTHING, AND DISPLAY THE RUN
008590* TOTALS THE OPERATOR LOGS ON THE BATCH RUN SHEET.
008600******************************************************************
008610 9000-TERMINATE.
008620     CLOSE JRNL-WORK-FILE ACCT-WORK-FILE TXN-WORK-FILE
008630           ENTR-WORK-FILE TAG-WORK-FILE.
008640     MOVE WS-JRNL-NEXT-RRN TO JRNL-MSTR-NEXT-RRN.
008650     MOVE 1 TO WS-JRNL-RRN.
008660     REWRITE JRNL-MSTR-CONTROL-REC
008670         INVALID KEY
008680             DISPLAY "JRNLPOST - JRNL CONTROL REWRITE FAILED"
008690             MOVE 16 TO RETURN-CODE
008700             STOP RUN
008710     END-REWRITE.
008720     MOVE WS-ACCT-NEXT-RRN TO ACCT-MSTR-NEXT-RRN.
008730     MOVE 1 TO WS-ACCT-RRN.
008740     REWRITE ACCT-MSTR-CONTROL-REC
008750         INVALID KEY
008760             DISPLAY "JRNLPOST - ACCT CONTROL REWRITE FAILED"
008770             MOVE 16 TO RETURN-CODE
008780             STOP RUN
008790     END-REWRITE.
008800     MOVE WS-TXN-NEXT-RRN TO TXN-MSTR-NEXT-RRN.
008810     MOVE 1 TO WS-TXN-RRN.
008820     REWRITE TXN-MSTR-CONTROL-REC
008830         INVALID KEY
008840             DISPLAY "JRNLPOST - TXN CONTROL REWRITE FAILED"
008850             MOVE 16 TO RETURN-CODE
008860             STOP RUN
008870     END-REWRITE.
008880     MOVE WS-ENTR-NEXT-RRN TO ENTR-MSTR-NEXT-RRN.
008890     MOVE 1 TO WS-ENTR-RRN.
008900     REWRITE ENTR-MSTR-CONTROL-REC
008910         INVALID KEY
008920             DISPLAY "JRNLPOST - ENTR CONTROL REWRITE FAILED"
008930             MOVE 16 TO RETURN-CODE
008940             STOP RUN
008950     END-REWRITE.
008960     MOVE WS-TAG-NEXT-RRN TO TAG-MSTR-NEXT-RRN.
008970     MOVE 1 TO WS-TAG-RRN.
008980     REWRITE TAG-MSTR-CONTROL-REC
008990         INVALID KEY
009000             DISPLAY "JRNLPOST - TAG CONTROL REWRITE FAILED"
009010             MOVE 16 TO RETURN-CODE
009020             STOP RUN
009030     END-REWRITE.
009040     CLOSE JRNL-MASTER-FILE ACCT-MASTER-FILE TXN-MASTER-FILE
009050           ENTR-MASTER-FILE TAG-MASTER-FILE.
009060     DISPLAY "JRNLPOST - JOURNALS POSTED " WS-JRNL-POSTED-COUNT.
009070     DISPLAY "JRNLPOST - ACCOUNTS POSTED " WS-ACCT-POSTED-COUNT.
009080     DISPLAY "JRNLPOST - TRANSACT POSTED " WS-TXN-POSTED-COUNT.
009090     DISPLAY "JRNLPOST - ENTRIES POSTED  " WS-ENTR-POSTED-COUNT.
009100     DISPLAY "JRNLPOST - TAGS POSTED     " WS-TAG-POSTED-COUNT.
009110     IF JRNL-TEST-MODE
009120         DISPLAY "JRNLPOST - UPSI-0 ON - TEST RUN, MASTERS"
009130         DISPLAY "           UPDATED AGAINST THE TEST-MODE COPY"
009140         DISPLAY "           OF THE GL MASTERS - RUN BOOK 4.2."
009150     END-IF.
009160 9000-EXIT.
009170     EXIT.
